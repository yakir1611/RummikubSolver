000010***************************************************************
000020* PROGRAM-ID.  RMKSOLV
000030* PURPOSE....  PLAYS ONE FULL SOLVER TURN AGAINST THE BOARD AND
000040*              HAND PASSED IN.  TRIES, IN STRICT ORDER AND EACH
000050*              TO EXHAUSTION BEFORE THE NEXT IS TRIED AT ALL:
000060*              (1) LAY A NEW SET STRAIGHT OUT OF THE HAND, (2)
000070*              STEAL A BOARD TILE USING A MATCHING HAND PAIR,
000080*              (3) ADD ONE HAND TILE ONTO AN EXISTING BOARD SET.
000090*              NO STEP EVER BACKS UP INTO AN EARLIER STEP.
000100* CALLED BY..  RMKTURN (ONCE PER TURN).
000110* CALLS......  RMKSORT (HAND/CANDIDATE ORDERING), RMKVSET
000120*              (EVERY CANDIDATE AND EVERY RE-DERIVED BOARD SET).
000130***************************************************************
000140*                   C H A N G E   L O G
000150***************************************************************
000160* 940502 ST  0000  ORIGINAL CODING - GREW OUT OF THE OLD PELAG
000170* 940502 ST  0000  CUSTOMER-MAINTENANCE SHELL, KEPT THE A1-A8
000180* 940502 ST  0000  STYLE STATE WALK FOR THE THREE MOVE STEPS.
000190* 940614 ST  0001  SET-VALIDITY AND EXTENSION LOGIC SPLIT OUT
000200* 940614 ST  0001  INTO ITS OWN PROGRAM, RMKVSET, SO THE SAME
000210* 940614 ST  0001  RULES SERVE RMKTURN'S VALIDITY SWEEP TOO.
000220* 941022 GP  0022  PLAY-GROUP CANDIDATE SCAN ADDED - ORIGINAL
000230* 941022 GP  0022  CODING ONLY TRIED RUNS OUT OF THE HAND.
000240* 950118 GP  0038  SMART-PAIR-THEFT ADDED (SIMPLE REMOVAL CASE
000250* 950118 GP  0038  ONLY - GROUP AND RUN-EDGE POSITIONS).
000260* 950619 ST  0051  MIDDLE-OF-RUN STEAL (SPLIT INTO LEFT/RIGHT
000270* 950619 ST  0051  REMAINDER SETS) ADDED FOR LONG RUNS.
000280* 950619 ST  0051  ABANDON-ON-BAD-REMAINDER RULE ADDED - A BAD
000290* 950619 ST  0051  SPLIT NO LONGER HALF-UPDATES THE BOARD.
000300* 951203 DK  0066  ADD-SINGLE-TILE STEP ADDED (GROUP AND RUN).
000310* 951203 DK  0066  HAND IS SNAPSHOT BEFORE THE INNER SCAN SO A
000320* 951203 DK  0066  MOVE MADE MID-SCAN CANNOT RE-ORDER IT UNDER
000330* 951203 DK  0066  THE LOOP, MATCHING SAVE-BOX-2 IN OLD PELAG.
000340* 960925 DK  0084  ISPOTENTIALLYVALIDPAIR PREFILTER TIGHTENED -
000350* 960925 DK  0084  WAS ACCEPTING SAME-COLOR PAIRS THREE APART.
000360* 970514 GP  0101  STEAL SCAN WAS TRYING JOKER POSITIONS - BOARD
000370* 970514 GP  0101  JOKERS NOW EXCLUDED BEFORE THE PAIR SCAN.
000380* 980611 DK  9901  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN THIS
000390* 980611 DK  9901  PROGRAM, DATE-WRITTEN/COMPILED TEXT ONLY.
000400* 990119 DK  9901  Y2K SIGN-OFF RECORDED, NO CHANGE REQUIRED.
000410* 010226 ST  0129  7-OR-MORE RUN INTERIOR STEAL POSITIONS WERE
000420* 010226 ST  0129  OFF BY ONE AT THE TOP END - ELIG-HIGH FORMULA
000430* 010226 ST  0129  CORRECTED TO SIZE MINUS THREE.
000440***************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.    RMKSOLV.
000470 AUTHOR.        S. TEMERZIDIS.
000480 INSTALLATION.  DATA PROCESSING CENTER.
000490 DATE-WRITTEN.  05/02/94.
000500 DATE-COMPILED.
000510 SECURITY.      INTERNAL USE ONLY.
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. PENTIUM-100.
000560 OBJECT-COMPUTER. PENTIUM-100.
000570 SPECIAL-NAMES.
000580     CLASS VALID-SORT-MODE-CLASS IS "C" "V"
000590     UPSI-0 ON STATUS IS RMKSOLV-TRACE-SW.
000600
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630*
000640*    TOP-LEVEL STEP CONTROL - STEP-FOUND-SW DRIVES EACH OF THE
000650*    THREE "REPEAT UNTIL NOTHING MORE FOUND" STEP LOOPS BELOW.
000660*    CARRIED AS A STANDALONE 77, THE SAME WAY THE OLD PELAG
000670*    SCREEN PROGRAM KEPT ITS "MORE-TO-COME" SWITCH OUTSIDE ANY
000680*    GROUP SO IT COULD BE FLIPPED FROM ANYWHERE WITHOUT QUALIFYING
000690*    IT BACK TO A PARENT RECORD.
000700*
000710 77  STEP-FOUND-SW            PIC X(01).
000720     88 STEP-FOUND            VALUE "Y".
000730*
000740*    SORT-MODE-PARM - THE ONE-BYTE 'C'/'V' FLAG PASSED TO RMKSORT
000750*    ON EVERY CALL.  A SIMPLE PARM BYTE, NOT PART OF ANY LARGER
000760*    RECORD, SO IT RIDES ALONGSIDE STEP-FOUND-SW AS ITS OWN 77.
000770*
000780 77  SORT-MODE-PARM           PIC X(01).
000790
000800*
000810*    COPY-IDX-1 - THE LOOP SUBSCRIPT FOR 0510-COPY-ONE-CAND-TILE.
000820*    0500-SORT-AND-CLASSIFY-CAND IS SHARED BY ALL THREE MOVE-
000830*    BUILDING PARAGRAPHS (0112, 0122, 0232), SO ITS SUBSCRIPT
000840*    RIDES AS ITS OWN 77 RATHER THAN INSIDE ANY ONE CALLER'S
000850*    SCAN-VAR GROUP.
000860*
000870 77  COPY-IDX-1               PIC 9(02) COMP.
000880
000890*
000900*    BARE-REC-1 IS WHERE A NEW CANDIDATE SET IS BUILT, TILE BY
000910*    TILE, BEFORE IT IS SORTED AND CLASSIFIED - SHAPED EXACTLY
000920*    LIKE RMKSORT'S OWN LINKAGE TABLE (NO TYPE BYTE) SO IT CAN
000930*    BE PASSED STRAIGHT THROUGH ON THE CALL "RMKSORT".
000940*
000950 01  BARE-REC-1.
000960     05 BARE-COUNT-1       PIC 9(02) COMP.
000970     05 BARE-TILES-1 OCCURS 14 TIMES.
000980         10 BARE-TILE-ID-1       PIC S9(05).
000990         10 BARE-TILE-VALUE-1    PIC 9(02).
001000         10 BARE-TILE-COLOR-1    PIC X(01).
001010         10 BARE-TILE-IS-JOKER-1 PIC X(01).
001020         10 FILLER                  PIC X(05).
001030     05 FILLER                PIC X(08).
001040
001050*    SET-REC-1 IS THE SAME CANDIDATE, ONCE SORTED, IN THE
001060*    SET-REC SHAPE RMKVSET EXPECTS (COUNT, TYPE, TILES).  ONCE
001070*    CLASSIFIED VALID IT IS ALSO WHAT GETS COPIED ONTO THE
001080*    BOARD VIA APPEND-SOURCE.
001090 01  SET-REC-1.
001100     05 SET-TILE-COUNT-1   PIC 9(02) COMP.
001110     05 SET-TYPE-1         PIC X(01).
001120     05 TILES-1 OCCURS 14 TIMES.
001130         10 TILE-ID-1       PIC S9(05).
001140         10 TILE-VALUE-1    PIC 9(02).
001150         10 TILE-COLOR-1    PIC X(01).
001160         10 TILE-IS-JOKER-1 PIC X(01).
001170         10 FILLER             PIC X(05).
001180     05 FILLER                PIC X(07).
001190
001200*    EXT-REC-1 IS THE EXTENSION ANSWER RMKVSET HANDS BACK
001210*    FOR SET-REC-1 - MISSING COLORS FOR A GROUP, OR THE
001220*    NEXT/PRECEDING VALUES FOR A RUN.
001230 01  EXT-REC-1.
001240     05 EXT-MISSING-COUNT-1 PIC 9(01) COMP.
001250     05 EXT-MISSING-COLOR-1 PIC X(01) OCCURS 4 TIMES.
001260     05 EXT-GROUP-VALUE-1   PIC 9(02).
001270     05 EXT-RUN-NEXT-1      PIC S9(03) COMP.
001280     05 EXT-RUN-PRECED-1    PIC S9(03) COMP.
001290     05 EXT-RUN-COLOR-1     PIC X(01).
001300     05 FILLER                 PIC X(03).
001310
001320*    BARE-REC-2/BARE-REC-3 AND THEIR SET-REC/EXT-REC PARTNERS
001330*    ARE THE TWO REMAINDER SETS BUILT BY A MIDDLE-OF-RUN STEAL.
001340*    KEPT SEPARATE FROM THE "-1" SET SO BOTH HALVES CAN BE VALIDATED
001350*    BEFORE EITHER ONE TOUCHES THE BOARD.
001360 01  BARE-REC-2.
001370     05 BARE-COUNT-2       PIC 9(02) COMP.
001380     05 BARE-TILES-2 OCCURS 14 TIMES.
001390         10 BARE-TILE-ID-2       PIC S9(05).
001400         10 BARE-TILE-VALUE-2    PIC 9(02).
001410         10 BARE-TILE-COLOR-2    PIC X(01).
001420         10 BARE-TILE-IS-JOKER-2 PIC X(01).
001430         10 FILLER                  PIC X(05).
001440     05 FILLER                PIC X(08).
001450
001460*    SET-REC-2/EXT-REC-2 HOLD THE LEFT REMAINDER'S
001470*    RE-VALIDATED SET SHAPE AND ITS EXTENSION ANSWER AFTER A
001480*    STEAL SPLITS A RUN INTO TWO PIECES.
001490 01  SET-REC-2.
001500     05 SET-TILE-COUNT-2   PIC 9(02) COMP.
001510     05 SET-TYPE-2         PIC X(01).
001520     05 TILES-2 OCCURS 14 TIMES.
001530         10 TILE-ID-2       PIC S9(05).
001540         10 TILE-VALUE-2    PIC 9(02).
001550         10 TILE-COLOR-2    PIC X(01).
001560         10 TILE-IS-JOKER-2 PIC X(01).
001570         10 FILLER             PIC X(05).
001580     05 FILLER                PIC X(07).
001590
001600 01  EXT-REC-2.
001610     05 EXT-MISSING-COUNT-2 PIC 9(01) COMP.
001620     05 EXT-MISSING-COLOR-2 PIC X(01) OCCURS 4 TIMES.
001630     05 EXT-GROUP-VALUE-2   PIC 9(02).
001640     05 EXT-RUN-NEXT-2      PIC S9(03) COMP.
001650     05 EXT-RUN-PRECED-2    PIC S9(03) COMP.
001660     05 EXT-RUN-COLOR-2     PIC X(01).
001670     05 FILLER                 PIC X(03).
001680
001690*    BARE-REC-3/SET-REC-3/EXT-REC-3 MIRROR THE LEFT-
001700*    SIDE GROUP ABOVE FOR THE RIGHT REMAINDER OF A STEAL.
001710 01  BARE-REC-3.
001720     05 BARE-COUNT-3       PIC 9(02) COMP.
001730     05 BARE-TILES-3 OCCURS 14 TIMES.
001740         10 BARE-TILE-ID-3       PIC S9(05).
001750         10 BARE-TILE-VALUE-3    PIC 9(02).
001760         10 BARE-TILE-COLOR-3    PIC X(01).
001770         10 BARE-TILE-IS-JOKER-3 PIC X(01).
001780         10 FILLER                   PIC X(05).
001790     05 FILLER                PIC X(08).
001800
001810 01  SET-REC-3.
001820     05 SET-TILE-COUNT-3  PIC 9(02) COMP.
001830     05 SET-TYPE-3        PIC X(01).
001840     05 TILES-3 OCCURS 14 TIMES.
001850         10 TILE-ID-3      PIC S9(05).
001860         10 TILE-VALUE-3   PIC 9(02).
001870         10 TILE-COLOR-3   PIC X(01).
001880         10 TILE-IS-JOKER-3 PIC X(01).
001890         10 FILLER             PIC X(05).
001900     05 FILLER                PIC X(07).
001910
001920 01  EXT-REC-3.
001930     05 EXT-MISSING-COUNT-3 PIC 9(01) COMP.
001940     05 EXT-MISSING-COLOR-3 PIC X(01) OCCURS 4 TIMES.
001950     05 EXT-GROUP-VALUE-3   PIC 9(02).
001960     05 EXT-RUN-NEXT-3      PIC S9(03) COMP.
001970     05 EXT-RUN-PRECED-3    PIC S9(03) COMP.
001980     05 EXT-RUN-COLOR-3     PIC X(01).
001990     05 FILLER                  PIC X(03).
002000
002010*    BOARD-EXT-REC HOLDS THE MISSING-COLOR/NEXT-VALUE ANSWER
002020*    WHEN AN EXISTING BOARD SET (NOT A CANDIDATE) IS RE-ASKED
002030*    FOR ITS EXTENSION DATA DURING THE ADD-SINGLE-TILE STEP.
002040 01  BOARD-EXT-REC.
002050     05 BOARD-EXT-MISSING-COUNT PIC 9(01) COMP.
002060     05 BOARD-EXT-MISSING-COLOR PIC X(01) OCCURS 4 TIMES.
002070     05 BOARD-EXT-GROUP-VALUE   PIC 9(02).
002080     05 BOARD-EXT-RUN-NEXT      PIC S9(03) COMP.
002090     05 BOARD-EXT-RUN-PRECED    PIC S9(03) COMP.
002100     05 BOARD-EXT-RUN-COLOR     PIC X(01).
002110     05 FILLER                  PIC X(03).
002120
002130*    APPEND-SOURCE IS LOADED WITH WHICHEVER SET-REC-SHAPED
002140*    RECORD IS ABOUT TO BE COPIED ONTO THE BOARD, SO ONE
002150*    APPEND PARAGRAPH SERVES SET-REC-1, SET-REC-2 AND SET-REC-3.
002160 01  APPEND-SOURCE            PIC X(206).
002170
002180*    HAND-SNAPSHOT-REC IS THE "LIVE SNAPSHOT COPIED BEFORE THE
002190*    INNER LOOP STARTS" FOR THE ADD-SINGLE-TILE STEP - SAME
002200*    IDEA AS SAVE-VAR/SAVE-BOX-2 IN THE OLD PELAG PROGRAM.
002210 01  HAND-SNAPSHOT-REC.
002220     05 SNAP-TILE-COUNT       PIC 9(02) COMP.
002230     05 SNAP-TILES OCCURS 14 TIMES.
002240         10 SNAP-TILE-ID       PIC S9(05).
002250         10 SNAP-TILE-VALUE    PIC 9(02).
002260         10 SNAP-TILE-COLOR    PIC X(01).
002270         10 SNAP-TILE-IS-JOKER PIC X(01).
002280         10 FILLER             PIC X(05).
002290     05 FILLER                PIC X(08).
002300
002310*    COLOR-UNIVERSE-TABLE IS BUILT THE SAME WAY RMKVSET BUILDS
002320*    ITS OWN COPY - A PACKED LITERAL REDEFINED AS AN OCCURS
002330*    TABLE - SO PLAY-GROUP CAN WALK ALL FOUR LEGAL COLORS.
002340 01  COLOR-UNIVERSE-TABLE     PIC X(04) VALUE "RBKY".
002350 01  COLOR-UNIVERSE-TABLE-R REDEFINES COLOR-UNIVERSE-TABLE.
002360     05 COLOR-UNIVERSE-ENTRY  PIC X(01) OCCURS 4 TIMES
002370                              INDEXED BY COLOR-IDX.
002380
002390*    GROUP-COLOR-USED-TABLE TRACKS WHICH COLORS ARE ALREADY
002400*    SPOKEN FOR IN THE PLAY-GROUP CANDIDATE CURRENTLY BEING
002410*    BUILT - "Y" USED, "N" STILL AVAILABLE.
002420 01  GROUP-COLOR-USED-TABLE   PIC X(04) VALUE "NNNN".
002430 01  GROUP-COLOR-USED-TABLE-R REDEFINES GROUP-COLOR-USED-TABLE.
002440     05 GROUP-COLOR-USED-FLAG PIC X(01) OCCURS 4 TIMES
002450                              INDEXED BY USED-IDX.
002460
002470*    PAIR-RANGE HOLDS THE CURRENT HAND-PAIR SUBSCRIPTS DURING
002480*    THE STEAL SCAN - REDEFINED SO BOTH CAN BE CLEARED TOGETHER
002490*    THE WAY RMKVSET CLEARS ITS OWN LOGICAL-START/END PAIR.
002500 01  PAIR-RANGE.
002510     05 PAIR-I                PIC 9(02) COMP.
002520     05 PAIR-J                PIC 9(02) COMP.
002530 01  PAIR-RANGE-R REDEFINES PAIR-RANGE PIC X(04).
002540
002550*
002560*    SCAN-VAR - WORKING FIELDS FOR THE PLAY-RUN CANDIDATE SCAN
002570*    (0110/0112/0114) AND THE PLAY-GROUP CANDIDATE SCAN
002580*    (0120/0122/0124).  ONE RUN COMPLETES BEFORE THE NEXT GROUP
002590*    STARTS SO THE TWO SCANS SHARE THIS ONE WORK AREA - SAME
002600*    PRACTICE AS THE SHOP'S OWN NUM-VAR/INDEX-VAR SCRATCH GROUPS.
002610 01  SCAN-VAR.
002620     05 SCAN-S                PIC 9(02) COMP.
002630     05 SCAN-T                PIC 9(02) COMP.
002640     05 SCAN-START            PIC 9(02) COMP.
002650     05 SCAN-COLOR-BREAK-SW   PIC X(01).
002660         88 SCAN-COLOR-BREAK  VALUE "Y".
002670     05 SCAN-CAND-COLOR       PIC X(01).
002680     05 SCAN-EXPECTED         PIC S9(03) COMP.
002690     05 SCAN-CAND-LEN         PIC 9(02) COMP.
002700     05 SCAN-TARGET-VALUE     PIC 9(02) COMP.
002710     05 SCAN-INCLUDED-COUNT   PIC 9(02) COMP.
002720     05 SCAN-INCLUDED-IDX OCCURS 14 TIMES PIC 9(02) COMP.
002730     05 SCAN-COPY-IDX         PIC 9(02) COMP.
002740     05 SCAN-SRC-IDX          PIC 9(02) COMP.
002750     05 FILLER                PIC X(04).
002760
002770*
002780*    STEAL-SCAN-VAR - WORKING FIELDS FOR THE SMART-PAIR-THEFT
002790*    SCAN (0200 THRU 0250) AND ITS TABLE-MAINTENANCE HELPERS.
002800*
002810 01  STEAL-SCAN-VAR.
002820     05 PAIR-SCAN-STOP-SW     PIC X(01).
002830         88 PAIR-SCAN-STOP    VALUE "Y".
002840     05 STEAL-SET-NUM         PIC 9(02) COMP.
002850     05 STEAL-POS             PIC 9(02) COMP.
002860     05 POSITION-ELIGIBLE-SW  PIC X(01).
002870         88 POSITION-ELIGIBLE VALUE "Y".
002880     05 ELIG-LOW              PIC 9(02) COMP.
002890     05 ELIG-HIGH             PIC 9(02) COMP.
002900     05 PAIR-PREFILTER-SW     PIC X(01).
002910         88 PAIR-PREFILTER-OK VALUE "Y".
002920     05 PAIR-VALUE-DIFF       PIC S9(03) COMP.
002930     05 PAIR-J-START          PIC 9(02) COMP.
002940     05 GROUP-ADD-MATCH-SW    PIC X(01).
002950         88 GROUP-ADD-MATCH   VALUE "Y".
002960     05 MISSING-CHECK-IDX     PIC 9(02) COMP.
002970     05 SPLIT-COPY-IDX        PIC 9(02) COMP.
002980     05 LEFT-COUNT            PIC 9(02) COMP.
002990     05 RIGHT-COUNT           PIC 9(02) COMP.
003000     05 FILLER                PIC X(03).
003010
003020*
003030*    ADD-SCAN-VAR - WORKING FIELDS FOR THE ADD-SINGLE-TILE
003040*    SCAN (0300 THRU 0350).
003050*
003060 01  ADD-SCAN-VAR.
003070     05 ADD-SET-NUM           PIC 9(02) COMP.
003080     05 ADD-TILE-NUM          PIC 9(02) COMP.
003090     05 FILLER                PIC X(04).
003100
003110*
003120*    TABLE-MAINTENANCE VARIABLES SHARED BY EVERY REMOVE/SHIFT/
003130*    APPEND HELPER IN THE 0400 RANGE.
003140*
003150 01  TABLE-MAINT-VAR.
003160     05 REMOVE-HAND-IDX       PIC 9(02) COMP.
003170     05 SHIFT-IDX             PIC 9(02) COMP.
003180     05 SHIFT-NEXT            PIC 9(02) COMP.
003190     05 REMOVE-SET-NUM        PIC 9(02) COMP.
003200     05 REMOVE-SET-POS        PIC 9(02) COMP.
003210     05 SHIFT-SET-IDX         PIC 9(02) COMP.
003220     05 SHIFT-SET-NEXT        PIC 9(02) COMP.
003230     05 FILLER                PIC X(03).
003240
003250 LINKAGE SECTION.
003260*    BOARD-REC/HAND-REC ARE RMKTURN'S BOARD-REC AND
003270*    HAND-REC PASSED IN BY REFERENCE - THIS PROGRAM WORKS ON
003280*    THE CALLER'S OWN COPY, NOT A LOCAL DUPLICATE.
003290 01  BOARD-REC.
003300     05 BOARD-SET-COUNT       PIC 9(02) COMP.
003310     05 BOARD-SETS OCCURS 20 TIMES.
003320         10 SET-TILE-COUNT      PIC 9(02) COMP.
003330         10 SET-TYPE            PIC X(01).
003340         10 SET-TILES OCCURS 14 TIMES.
003350             15 SET-TILE-ID       PIC S9(05).
003360             15 SET-TILE-VALUE    PIC 9(02).
003370             15 SET-TILE-COLOR    PIC X(01).
003380             15 SET-TILE-IS-JOKER PIC X(01).
003390             15 FILLER            PIC X(05).
003400         10 FILLER              PIC X(07).
003410     05 FILLER                PIC X(10).
003420
003430 01  HAND-REC.
003440     05 HAND-TILE-COUNT       PIC 9(02) COMP.
003450     05 HAND-TILES OCCURS 14 TIMES.
003460         10 HAND-TILE-ID       PIC S9(05).
003470         10 HAND-TILE-VALUE    PIC 9(02).
003480         10 HAND-TILE-COLOR    PIC X(01).
003490         10 HAND-TILE-IS-JOKER PIC X(01).
003500         10 FILLER             PIC X(05).
003510     05 FILLER                PIC X(08).
003520
003530*    PROGRESS-FLAG IS SET "Y" THE MOMENT ANY STEP MAKES
003540*    PROGRESS, AND READ BACK BY RMKTURN AFTER THE CALL.
003550 01  PROGRESS-FLAG         PIC X(01).
003560     88 MADE-PROGRESS VALUE "Y".
003570
003580 PROCEDURE DIVISION USING BOARD-REC, HAND-REC,
003590                           PROGRESS-FLAG.
003600
003610***************************************************************
003620*    0000-MAKE-MOVE - ONE FULL TURN.  STEP 1 IS RUN TO
003630*    EXHAUSTION, THEN STEP 2 TO EXHAUSTION, THEN STEP 3 TO
003640*    EXHAUSTION.  NO STEP EVER REVISITS AN EARLIER ONE.
003650***************************************************************
003660 0000-MAKE-MOVE.
003670     MOVE "N" TO PROGRESS-FLAG.
003680
003690     MOVE "Y" TO STEP-FOUND-SW.
003700*    0100-PLAY-NEW-SET-LOOP IS ONE PASS OF STEP 1.
003710     PERFORM 0100-PLAY-NEW-SET-LOOP THRU 0100-EXIT
003720             UNTIL NOT STEP-FOUND.
003730
003740     MOVE "Y" TO STEP-FOUND-SW.
003750*    0200-SMART-PAIR-THEFT-LOOP IS ONE PASS OF STEP 2.
003760     PERFORM 0200-SMART-PAIR-THEFT-LOOP THRU 0200-EXIT
003770             UNTIL NOT STEP-FOUND.
003780
003790     MOVE "Y" TO STEP-FOUND-SW.
003800*    0300-ADD-SINGLE-TILE-LOOP IS ONE PASS OF STEP 3.
003810     PERFORM 0300-ADD-SINGLE-TILE-LOOP THRU 0300-EXIT
003820             UNTIL NOT STEP-FOUND.
003830
003840*    0000-EXIT - RETURN POINT FOR 0000.
003850*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003860*    WHOEVER PERFORMED 0000 THRU THIS EXIT.
003870 0000-EXIT.
003880     GOBACK.
003890
003900***************************************************************
003910*    0100-PLAY-NEW-SET-LOOP - ONE PASS OF STEP 1.  TRIES A
003920*    RUN FIRST, THEN A GROUP, SO A HAND THAT SUPPORTS BOTH
003930*    ALWAYS LAYS DOWN THE RUN.
003940***************************************************************
003950 0100-PLAY-NEW-SET-LOOP.
003960     MOVE "N" TO STEP-FOUND-SW.
003970*    0110-TRY-PLAY-RUN SORTS THE HAND BY COLOR/VALUE, THEN
003980*    WALKS EVERY HAND POSITION LOOKING FOR A RUN OF THREE OR
003990*    MORE TILES THAT VALIDATES.
004000     PERFORM 0110-TRY-PLAY-RUN THRU 0110-EXIT.
004010     IF NOT STEP-FOUND
004020*    0120-TRY-PLAY-GROUP SORTS THE HAND BY VALUE, THEN WALKS
004030*    EVERY HAND POSITION LOOKING FOR A GROUP OF THREE OR MORE
004040*    TILES, ONE PER COLOR, THAT VALIDATES.
004050         PERFORM 0120-TRY-PLAY-GROUP THRU 0120-EXIT
004060     END-IF.
004070     IF STEP-FOUND
004080         MOVE "Y" TO PROGRESS-FLAG
004090     END-IF.
004100
004110*    0100-EXIT - RETURN POINT FOR 0100.
004120*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004130*    WHOEVER PERFORMED 0100 THRU THIS EXIT.
004140 0100-EXIT.
004150     EXIT.
004160
004170***************************************************************
004180*    0110-TRY-PLAY-RUN - HAND SORTED BY COLOR THEN VALUE; FOR
004190*    EACH NON-JOKER START TILE, GREEDILY APPEND LATER SAME-
004200*    COLOR TILES THAT HIT THE NEXT NEEDED VALUE, SKIPPING ONES
004210*    THAT DON'T; A DIFFERENT-COLOR TILE ENDS THE INNER SCAN.
004220*    FIRST START POSITION WHOSE CANDIDATE IS LENGTH 3 OR MORE
004230*    AND VALIDATES WINS.
004240***************************************************************
004250 0110-TRY-PLAY-RUN.
004260     IF HAND-TILE-COUNT < 3
004270         GO 0110-EXIT
004280     END-IF.
004290
004300     MOVE "C" TO SORT-MODE-PARM.
004310*    0505-CHECK-SORT-MODE IS A DEFENSIVE CHECK THAT
004320*    SORT-MODE-PARM IS ONE OF THE TWO VALID MODE BYTES BEFORE
004330*    THE CALL TO RMKSORT IS MADE.
004340     PERFORM 0505-CHECK-SORT-MODE THRU 0505-EXIT.
004350     CALL "RMKSORT" USING SORT-MODE-PARM, HAND-REC.
004360
004370*    0112-TRY-RUN-START TREATS HAND POSITION SCAN-S AS THE FIRST
004380*    TILE OF A CANDIDATE RUN.
004390     PERFORM 0112-TRY-RUN-START THRU 0112-EXIT
004400             VARYING SCAN-S FROM 1 BY 1
004410             UNTIL SCAN-S > HAND-TILE-COUNT OR STEP-FOUND.
004420
004430*    0110-EXIT - RETURN POINT FOR 0110.
004440*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004450*    WHOEVER PERFORMED 0110 THRU THIS EXIT.
004460 0110-EXIT.
004470     EXIT.
004480
004490*    0112-TRY-RUN-START TREATS HAND POSITION SCAN-S AS THE FIRST
004500*    TILE OF A CANDIDATE RUN.  A JOKER CANNOT OPEN A RUN HERE,
004510*    SO JOKER STARTS FALL STRAIGHT THROUGH TO THE EXIT.
004520 0112-TRY-RUN-START.
004530     MOVE "N" TO SCAN-COLOR-BREAK-SW.
004540
004550*    A JOKER NEVER OPENS A RUN CANDIDATE - ONLY A NUMBERED TILE
004560*    FIXES THE COLOR AND STARTING VALUE THE SCAN WILL FOLLOW.
004570     IF HAND-TILE-IS-JOKER (SCAN-S) = "Y"
004580         GO 0112-EXIT
004590     END-IF.
004600
004610*    THE STARTING TILE FIXES THE RUN'S COLOR AND THE VALUE THE
004620*    VERY NEXT TILE PICKED UP MUST CARRY.
004630     MOVE HAND-TILE-COLOR (SCAN-S) TO SCAN-CAND-COLOR.
004640     COMPUTE SCAN-EXPECTED = HAND-TILE-VALUE (SCAN-S) + 1.
004650     MOVE 1 TO SCAN-CAND-LEN.
004660     MOVE 1 TO SCAN-INCLUDED-COUNT.
004670     MOVE SCAN-S TO SCAN-INCLUDED-IDX (1).
004680     COMPUTE SCAN-START = SCAN-S + 1.
004690
004700*    0114-SCAN-RUN-TILE LOOKS AT ONE LATER HAND TILE.
004710     PERFORM 0114-SCAN-RUN-TILE THRU 0114-EXIT
004720             VARYING SCAN-T FROM SCAN-START BY 1
004730             UNTIL SCAN-T > HAND-TILE-COUNT OR SCAN-COLOR-BREAK.
004740
004750     IF SCAN-CAND-LEN < 3
004760         GO 0112-EXIT
004770     END-IF.
004780
004790*    0116-BUILD-RUN-CANDIDATE LAYS THE INCLUDED HAND POSITIONS
004800*    INTO BARE-REC-1, ONE TILE AT A TIME, IN THE ORDER THEY WERE
004810*    PICKED UP BY THE SCAN.
004820     PERFORM 0116-BUILD-RUN-CANDIDATE THRU 0116-EXIT.
004830*    0500-SORT-AND-CLASSIFY-CAND SORTS A BARE CANDIDATE VIA
004840*    RMKSORT, BUILDS ITS SET-REC SHAPE, AND HANDS IT TO RMKVSET
004850*    FOR CLASSIFICATION.
004860     PERFORM 0500-SORT-AND-CLASSIFY-CAND THRU 0500-EXIT.
004870
004880     IF SET-TYPE-1 NOT = "I"
004890*    0430-REMOVE-RUN-CAND-FROM-HAND TAKES A SUCCESSFUL RUN
004900*    CANDIDATE OFF THE HAND, HIGHEST INCLUDED INDEX FIRST SO AN
004910*    EARLIER REMOVAL NEVER SHIFTS A LATER ONE OUT FROM UNDER
004920*    IT.
004930         PERFORM 0430-REMOVE-RUN-CAND-FROM-HAND THRU 0430-EXIT
004940         MOVE SET-REC-1 TO APPEND-SOURCE
004950*    0420-APPEND-BOARD-SET ADDS A NEW SET, CARRIED IN
004960*    APPEND-SOURCE, ONTO THE END OF THE BOARD.
004970         PERFORM 0420-APPEND-BOARD-SET THRU 0420-EXIT
004980         MOVE "Y" TO STEP-FOUND-SW
004990     END-IF.
005000
005010*    0112-EXIT - RETURN POINT FOR 0112.
005020*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005030*    WHOEVER PERFORMED 0112 THRU THIS EXIT.
005040 0112-EXIT.
005050     EXIT.
005060
005070*    0114-SCAN-RUN-TILE LOOKS AT ONE LATER HAND TILE.  A
005080*    DIFFERENT COLOR ENDS THE SCAN; A TILE THAT HITS THE NEXT
005090*    NEEDED VALUE IS INCLUDED AND THE NEEDED VALUE ADVANCES.
005100 0114-SCAN-RUN-TILE.
005110*    A RUN CANNOT CROSS COLORS - ONE OFF-COLOR TILE AT THIS
005120*    POSITION STOPS THE SCAN DEAD, WHATEVER ITS VALUE.
005130     IF HAND-TILE-COLOR (SCAN-T) NOT = SCAN-CAND-COLOR
005140         MOVE "Y" TO SCAN-COLOR-BREAK-SW
005150         GO 0114-EXIT
005160     END-IF.
005170
005180*    SAME COLOR, RIGHT VALUE - PICK UP THE TILE, GROW THE
005190*    CANDIDATE BY ONE, AND ADVANCE THE VALUE THE NEXT TILE
005200*    MUST CARRY TO KEEP EXTENDING THE RUN.
005210     IF HAND-TILE-VALUE (SCAN-T) = SCAN-EXPECTED
005220         ADD 1 TO SCAN-CAND-LEN
005230         ADD 1 TO SCAN-INCLUDED-COUNT
005240         MOVE SCAN-T TO SCAN-INCLUDED-IDX (SCAN-INCLUDED-COUNT)
005250         ADD 1 TO SCAN-EXPECTED
005260     END-IF.
005270
005280*    0114-EXIT - RETURN POINT FOR 0114.
005290*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005300*    WHOEVER PERFORMED 0114 THRU THIS EXIT.
005310 0114-EXIT.
005320     EXIT.
005330
005340*    0116-BUILD-RUN-CANDIDATE LAYS THE INCLUDED HAND POSITIONS
005350*    INTO BARE-REC-1, ONE TILE AT A TIME, IN THE ORDER THEY WERE
005360*    PICKED UP BY THE SCAN.
005370 0116-BUILD-RUN-CANDIDATE.
005380     MOVE SCAN-INCLUDED-COUNT TO BARE-COUNT-1.
005390*    0117-COPY-ONE-RUN-TILE MOVES ONE HAND TILE, LOCATED VIA
005400*    SCAN-INCLUDED-IDX, INTO THE NEXT BARE-REC-1 SLOT.
005410     PERFORM 0117-COPY-ONE-RUN-TILE THRU 0117-EXIT
005420             VARYING SCAN-COPY-IDX FROM 1 BY 1
005430             UNTIL SCAN-COPY-IDX > SCAN-INCLUDED-COUNT.
005440
005450*    0116-EXIT - RETURN POINT FOR 0116.
005460*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005470*    WHOEVER PERFORMED 0116 THRU THIS EXIT.
005480 0116-EXIT.
005490     EXIT.
005500
005510*    0117-COPY-ONE-RUN-TILE MOVES ONE HAND TILE, LOCATED VIA
005520*    SCAN-INCLUDED-IDX, INTO THE NEXT BARE-REC-1 SLOT.
005530 0117-COPY-ONE-RUN-TILE.
005540     MOVE SCAN-INCLUDED-IDX (SCAN-COPY-IDX) TO SCAN-SRC-IDX.
005550     MOVE HAND-TILE-ID (SCAN-SRC-IDX)
005560       TO BARE-TILE-ID-1 (SCAN-COPY-IDX).
005570     MOVE HAND-TILE-VALUE (SCAN-SRC-IDX)
005580       TO BARE-TILE-VALUE-1 (SCAN-COPY-IDX).
005590     MOVE HAND-TILE-COLOR (SCAN-SRC-IDX)
005600       TO BARE-TILE-COLOR-1 (SCAN-COPY-IDX).
005610     MOVE HAND-TILE-IS-JOKER (SCAN-SRC-IDX)
005620       TO BARE-TILE-IS-JOKER-1 (SCAN-COPY-IDX).
005630
005640*    0117-EXIT - RETURN POINT FOR 0117.
005650*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005660*    WHOEVER PERFORMED 0117 THRU THIS EXIT.
005670 0117-EXIT.
005680     EXIT.
005690
005700*    0430-REMOVE-RUN-CAND-FROM-HAND TAKES A SUCCESSFUL RUN
005710*    CANDIDATE OFF THE HAND, HIGHEST INCLUDED INDEX FIRST SO AN
005720*    EARLIER REMOVAL NEVER SHIFTS A LATER ONE OUT FROM UNDER IT.
005730 0430-REMOVE-RUN-CAND-FROM-HAND.
005740*    0432-REMOVE-ONE-RUN-TILE REMOVES A SINGLE INCLUDED TILE
005750*    FROM THE HAND VIA THE SHARED 0400 HELPER.
005760     PERFORM 0432-REMOVE-ONE-RUN-TILE THRU 0432-EXIT
005770             VARYING SCAN-COPY-IDX FROM SCAN-INCLUDED-COUNT
005780             BY -1 UNTIL SCAN-COPY-IDX < 1.
005790
005800*    0430-EXIT - RETURN POINT FOR 0430.
005810*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005820*    WHOEVER PERFORMED 0430 THRU THIS EXIT.
005830 0430-EXIT.
005840     EXIT.
005850
005860*    0432-REMOVE-ONE-RUN-TILE REMOVES A SINGLE INCLUDED TILE
005870*    FROM THE HAND VIA THE SHARED 0400 HELPER.
005880 0432-REMOVE-ONE-RUN-TILE.
005890     MOVE SCAN-INCLUDED-IDX (SCAN-COPY-IDX) TO REMOVE-HAND-IDX.
005900*    0400-REMOVE-HAND-TILE DROPS ONE TILE OUT OF THE HAND AT
005910*    REMOVE-HAND-IDX AND CLOSES THE GAP BEHIND IT.
005920     PERFORM 0400-REMOVE-HAND-TILE THRU 0400-EXIT.
005930
005940*    0432-EXIT - RETURN POINT FOR 0432.
005950*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005960*    WHOEVER PERFORMED 0432 THRU THIS EXIT.
005970 0432-EXIT.
005980     EXIT.
005990
006000***************************************************************
006010*    0120-TRY-PLAY-GROUP - HAND SORTED BY VALUE; FOR EACH
006020*    START TILE, COLLECT LATER TILES OF THE SAME VALUE WHOSE
006030*    COLOR IS NOT ALREADY IN THE CANDIDATE.  FIRST START
006040*    POSITION WHOSE CANDIDATE IS LENGTH 3 OR MORE AND
006050*    VALIDATES WINS.
006060***************************************************************
006070 0120-TRY-PLAY-GROUP.
006080     IF HAND-TILE-COUNT < 3
006090         GO 0120-EXIT
006100     END-IF.
006110
006120     MOVE "V" TO SORT-MODE-PARM.
006130*    0505-CHECK-SORT-MODE IS A DEFENSIVE CHECK THAT
006140*    SORT-MODE-PARM IS ONE OF THE TWO VALID MODE BYTES BEFORE
006150*    THE CALL TO RMKSORT IS MADE.
006160     PERFORM 0505-CHECK-SORT-MODE THRU 0505-EXIT.
006170     CALL "RMKSORT" USING SORT-MODE-PARM, HAND-REC.
006180
006190*    0122-TRY-GROUP-START TREATS HAND POSITION SCAN-S AS THE
006200*    FIRST TILE OF A CANDIDATE GROUP, MARKS ITS COLOR USED IN
006210*    GROUP-COLOR-USED-TABLE, AND STARTS THE INNER TILE SCAN.
006220     PERFORM 0122-TRY-GROUP-START THRU 0122-EXIT
006230             VARYING SCAN-S FROM 1 BY 1
006240             UNTIL SCAN-S > HAND-TILE-COUNT OR STEP-FOUND.
006250
006260*    0120-EXIT - RETURN POINT FOR 0120.
006270*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
006280*    WHOEVER PERFORMED 0120 THRU THIS EXIT.
006290 0120-EXIT.
006300     EXIT.
006310
006320*    0122-TRY-GROUP-START TREATS HAND POSITION SCAN-S AS THE
006330*    FIRST TILE OF A CANDIDATE GROUP, MARKS ITS COLOR USED IN
006340*    GROUP-COLOR-USED-TABLE, AND STARTS THE INNER TILE SCAN.
006350 0122-TRY-GROUP-START.
006360     IF HAND-TILE-IS-JOKER (SCAN-S) = "Y"
006370         GO 0122-EXIT
006380     END-IF.
006390
006400*    THE STARTING TILE FIXES THE GROUP'S VALUE AND CLAIMS THE
006410*    FIRST COLOR SLOT IN GROUP-COLOR-USED-TABLE - EVERY OTHER
006420*    TILE PICKED UP BY 0124 MUST CARRY A DIFFERENT COLOR.
006430     MOVE HAND-TILE-VALUE (SCAN-S) TO SCAN-TARGET-VALUE.
006440     MOVE "NNNN" TO GROUP-COLOR-USED-TABLE.
006450     SET COLOR-IDX TO 1.
006460     SEARCH COLOR-UNIVERSE-ENTRY
006470         WHEN COLOR-UNIVERSE-ENTRY (COLOR-IDX)
006480                                  = HAND-TILE-COLOR (SCAN-S)
006490             SET USED-IDX TO COLOR-IDX
006500             MOVE "Y" TO GROUP-COLOR-USED-FLAG (USED-IDX)
006510     END-SEARCH.
006520     MOVE 1 TO SCAN-INCLUDED-COUNT.
006530     MOVE SCAN-S TO SCAN-INCLUDED-IDX (1).
006540     COMPUTE SCAN-START = SCAN-S + 1.
006550
006560*    0124-SCAN-GROUP-TILE ADDS A LATER HAND TILE TO THE
006570*    CANDIDATE GROUP WHEN ITS VALUE MATCHES AND ITS COLOR IS
006580*    NOT ALREADY SPOKEN FOR.
006590     PERFORM 0124-SCAN-GROUP-TILE THRU 0124-EXIT
006600             VARYING SCAN-T FROM SCAN-START BY 1
006610             UNTIL SCAN-T > HAND-TILE-COUNT.
006620
006630     IF SCAN-INCLUDED-COUNT < 3
006640         GO 0122-EXIT
006650     END-IF.
006660
006670*    0126-BUILD-GROUP-CANDIDATE LAYS THE INCLUDED HAND
006680*    POSITIONS INTO BARE-REC-1 IN PICKUP ORDER, THE SAME WAY
006690*    0116 DOES FOR A RUN.
006700     PERFORM 0126-BUILD-GROUP-CANDIDATE THRU 0126-EXIT.
006710*    0500-SORT-AND-CLASSIFY-CAND SORTS A BARE CANDIDATE VIA
006720*    RMKSORT, BUILDS ITS SET-REC SHAPE, AND HANDS IT TO RMKVSET
006730*    FOR CLASSIFICATION.
006740     PERFORM 0500-SORT-AND-CLASSIFY-CAND THRU 0500-EXIT.
006750
006760     IF SET-TYPE-1 NOT = "I"
006770*    0128-REMOVE-GRP-CAND-FROM-HAND TAKES A SUCCESSFUL GROUP
006780*    CANDIDATE OFF THE HAND, HIGHEST INDEX FIRST, MIRRORING
006790*    0430 FOR A RUN.
006800         PERFORM 0128-REMOVE-GRP-CAND-FROM-HAND THRU 0128-EXIT
006810         MOVE SET-REC-1 TO APPEND-SOURCE
006820*    0420-APPEND-BOARD-SET ADDS A NEW SET, CARRIED IN
006830*    APPEND-SOURCE, ONTO THE END OF THE BOARD.
006840         PERFORM 0420-APPEND-BOARD-SET THRU 0420-EXIT
006850         MOVE "Y" TO STEP-FOUND-SW
006860     END-IF.
006870
006880*    0122-EXIT - RETURN POINT FOR 0122.
006890*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
006900*    WHOEVER PERFORMED 0122 THRU THIS EXIT.
006910 0122-EXIT.
006920     EXIT.
006930
006940*    0124-SCAN-GROUP-TILE ADDS A LATER HAND TILE TO THE
006950*    CANDIDATE GROUP WHEN ITS VALUE MATCHES AND ITS COLOR IS
006960*    NOT ALREADY SPOKEN FOR.
006970 0124-SCAN-GROUP-TILE.
006980*    WRONG VALUE, OR A JOKER (JOKERS ARE PLACED BY THE CALLER,
006990*    NOT PICKED UP HERE) - NOTHING TO DO AT THIS POSITION.
007000     IF HAND-TILE-VALUE (SCAN-T) NOT = SCAN-TARGET-VALUE
007010         GO 0124-EXIT
007020     END-IF.
007030     IF HAND-TILE-IS-JOKER (SCAN-T) = "Y"
007040         GO 0124-EXIT
007050     END-IF.
007060
007070*    RIGHT VALUE - FIND WHICH OF THE FOUR COLORS THIS TILE IS,
007080*    AND ONLY PICK IT UP IF A GROUP MEMBER OF THAT COLOR HAS
007090*    NOT ALREADY BEEN TAKEN (A GROUP CANNOT REPEAT A COLOR).
007100     SET COLOR-IDX TO 1.
007110     SEARCH COLOR-UNIVERSE-ENTRY
007120         WHEN COLOR-UNIVERSE-ENTRY (COLOR-IDX)
007130                                  = HAND-TILE-COLOR (SCAN-T)
007140             SET USED-IDX TO COLOR-IDX
007150             IF GROUP-COLOR-USED-FLAG (USED-IDX) NOT = "Y"
007160                 MOVE "Y" TO GROUP-COLOR-USED-FLAG (USED-IDX)
007170                 ADD 1 TO SCAN-INCLUDED-COUNT
007180                 MOVE SCAN-T TO SCAN-INCLUDED-IDX (SCAN-INCLUDED-COUNT)
007190             END-IF
007200     END-SEARCH.
007210
007220*    0124-EXIT - RETURN POINT FOR 0124.
007230*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
007240*    WHOEVER PERFORMED 0124 THRU THIS EXIT.
007250 0124-EXIT.
007260     EXIT.
007270
007280*    0126-BUILD-GROUP-CANDIDATE LAYS THE INCLUDED HAND
007290*    POSITIONS INTO BARE-REC-1 IN PICKUP ORDER, THE SAME WAY
007300*    0116 DOES FOR A RUN.
007310 0126-BUILD-GROUP-CANDIDATE.
007320     MOVE SCAN-INCLUDED-COUNT TO BARE-COUNT-1.
007330*    0127-COPY-ONE-GROUP-TILE MOVES ONE HAND TILE, LOCATED VIA
007340*    SCAN-INCLUDED-IDX, INTO THE NEXT BARE-REC-1 SLOT.
007350     PERFORM 0127-COPY-ONE-GROUP-TILE THRU 0127-EXIT
007360             VARYING SCAN-COPY-IDX FROM 1 BY 1
007370             UNTIL SCAN-COPY-IDX > SCAN-INCLUDED-COUNT.
007380
007390*    0126-EXIT - RETURN POINT FOR 0126.
007400*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
007410*    WHOEVER PERFORMED 0126 THRU THIS EXIT.
007420 0126-EXIT.
007430     EXIT.
007440
007450*    0127-COPY-ONE-GROUP-TILE MOVES ONE HAND TILE, LOCATED VIA
007460*    SCAN-INCLUDED-IDX, INTO THE NEXT BARE-REC-1 SLOT.
007470 0127-COPY-ONE-GROUP-TILE.
007480     MOVE SCAN-INCLUDED-IDX (SCAN-COPY-IDX) TO SCAN-SRC-IDX.
007490     MOVE HAND-TILE-ID (SCAN-SRC-IDX)
007500       TO BARE-TILE-ID-1 (SCAN-COPY-IDX).
007510     MOVE HAND-TILE-VALUE (SCAN-SRC-IDX)
007520       TO BARE-TILE-VALUE-1 (SCAN-COPY-IDX).
007530     MOVE HAND-TILE-COLOR (SCAN-SRC-IDX)
007540       TO BARE-TILE-COLOR-1 (SCAN-COPY-IDX).
007550     MOVE HAND-TILE-IS-JOKER (SCAN-SRC-IDX)
007560       TO BARE-TILE-IS-JOKER-1 (SCAN-COPY-IDX).
007570
007580*    0127-EXIT - RETURN POINT FOR 0127.
007590*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
007600*    WHOEVER PERFORMED 0127 THRU THIS EXIT.
007610 0127-EXIT.
007620     EXIT.
007630
007640*    0128-REMOVE-GRP-CAND-FROM-HAND TAKES A SUCCESSFUL GROUP
007650*    CANDIDATE OFF THE HAND, HIGHEST INDEX FIRST, MIRRORING
007660*    0430 FOR A RUN.
007670 0128-REMOVE-GRP-CAND-FROM-HAND.
007680*    0129-REMOVE-ONE-GRP-TILE REMOVES A SINGLE INCLUDED TILE
007690*    FROM THE HAND VIA THE SHARED 0400 HELPER.
007700     PERFORM 0129-REMOVE-ONE-GRP-TILE THRU 0129-EXIT
007710             VARYING SCAN-COPY-IDX FROM SCAN-INCLUDED-COUNT
007720             BY -1 UNTIL SCAN-COPY-IDX < 1.
007730
007740*    0128-EXIT - RETURN POINT FOR 0128.
007750*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
007760*    WHOEVER PERFORMED 0128 THRU THIS EXIT.
007770 0128-EXIT.
007780     EXIT.
007790
007800*    0129-REMOVE-ONE-GRP-TILE REMOVES A SINGLE INCLUDED TILE
007810*    FROM THE HAND VIA THE SHARED 0400 HELPER.
007820 0129-REMOVE-ONE-GRP-TILE.
007830     MOVE SCAN-INCLUDED-IDX (SCAN-COPY-IDX) TO REMOVE-HAND-IDX.
007840*    0400-REMOVE-HAND-TILE DROPS ONE TILE OUT OF THE HAND AT
007850*    REMOVE-HAND-IDX AND CLOSES THE GAP BEHIND IT.
007860     PERFORM 0400-REMOVE-HAND-TILE THRU 0400-EXIT.
007870
007880*    0129-EXIT - RETURN POINT FOR 0129.
007890*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
007900*    WHOEVER PERFORMED 0129 THRU THIS EXIT.
007910 0129-EXIT.
007920     EXIT.
007930
007940***************************************************************
007950*    0200-SMART-PAIR-THEFT-LOOP - ONE PASS OF STEP 2.  SCANS
007960*    BOARD SETS IN BOARD ORDER, THEN STEALABLE POSITIONS IN
007970*    EACH, THEN HAND PAIRS I-ASCENDING/J-ASCENDING (J>I); THE
007980*    FIRST PAIR THAT PASSES THE PREFILTER AND VALIDATES WINS -
007990*    OR, IF IT TURNS OUT TO BE A BAD MIDDLE SPLIT, ENDS THE
008000*    WHOLE PASS WITH NO MOVE MADE (SEE 0250).
008010***************************************************************
008020 0200-SMART-PAIR-THEFT-LOOP.
008030     MOVE "N" TO STEP-FOUND-SW.
008040     MOVE "N" TO PAIR-SCAN-STOP-SW.
008050     MOVE LOW-VALUES TO PAIR-RANGE-R.
008060*    0210-SCAN-BOARD-SET WALKS EVERY TILE POSITION OF ONE BOARD
008070*    SET LOOKING FOR A STEALABLE POSITION.
008080     PERFORM 0210-SCAN-BOARD-SET THRU 0210-EXIT
008090             VARYING STEAL-SET-NUM FROM 1 BY 1
008100             UNTIL STEAL-SET-NUM > BOARD-SET-COUNT
008110                OR PAIR-SCAN-STOP.
008120     IF STEP-FOUND
008130         MOVE "Y" TO PROGRESS-FLAG
008140     END-IF.
008150
008160*    0200-EXIT - RETURN POINT FOR 0200.
008170*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
008180*    WHOEVER PERFORMED 0200 THRU THIS EXIT.
008190 0200-EXIT.
008200     EXIT.
008210
008220*    0210-SCAN-BOARD-SET WALKS EVERY TILE POSITION OF ONE
008230*    BOARD SET LOOKING FOR A STEALABLE POSITION.
008240 0210-SCAN-BOARD-SET.
008250*    0220-SCAN-STEAL-POSITION CHECKS ONE BOARD POSITION FOR
008260*    ELIGIBILITY AND, IF ELIGIBLE, BEGINS THE HAND-PAIR SCAN
008270*    AGAINST IT.
008280     PERFORM 0220-SCAN-STEAL-POSITION THRU 0220-EXIT
008290             VARYING STEAL-POS FROM 1 BY 1
008300             UNTIL STEAL-POS > SET-TILE-COUNT (STEAL-SET-NUM)
008310                OR PAIR-SCAN-STOP.
008320
008330*    0210-EXIT - RETURN POINT FOR 0210.
008340*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
008350*    WHOEVER PERFORMED 0210 THRU THIS EXIT.
008360 0210-EXIT.
008370     EXIT.
008380
008390***************************************************************
008400*    0222-CHECK-POSITION-ELIGIBLE - GROUP: ANY POSITION IS
008410*    STEALABLE WHEN THE GROUP HAS MORE THAN THREE TILES.  RUN:
008420*    BOTH ENDS ARE STEALABLE WHEN THE RUN HAS MORE THAN THREE
008430*    TILES; INTERIOR POSITIONS 4 THROUGH SIZE-MINUS-THREE ARE
008440*    ALSO STEALABLE WHEN THE RUN HAS SEVEN TILES OR MORE - AS
008450*    LONG AS BOTH SIDES WOULD BE LEFT WITH AT LEAST THREE.
008460*    A JOKER IS NEVER STEALABLE.
008470***************************************************************
008480 0220-SCAN-STEAL-POSITION.
008490*    0222-CHECK-POSITION-ELIGIBLE APPLIES THE GROUP/RUN-EDGE/
008500*    RUN-INTERIOR ELIGIBILITY RULES DESCRIBED ABOVE TO THE
008510*    CURRENT BOARD POSITION.
008520     PERFORM 0222-CHECK-POSITION-ELIGIBLE THRU 0222-EXIT.
008530     IF NOT POSITION-ELIGIBLE
008540         GO 0220-EXIT
008550     END-IF.
008560
008570*    0230-SCAN-HAND-PAIR-I HOLDS THE FIRST HAND TILE OF A
008580*    CANDIDATE PAIR STEADY WHILE 0232 WALKS EVERY SECOND TILE
008590*    AFTER IT.
008600     PERFORM 0230-SCAN-HAND-PAIR-I THRU 0230-EXIT
008610             VARYING PAIR-I FROM 1 BY 1
008620             UNTIL PAIR-I >= HAND-TILE-COUNT OR PAIR-SCAN-STOP.
008630
008640*    0220-EXIT - RETURN POINT FOR 0220.
008650*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
008660*    WHOEVER PERFORMED 0220 THRU THIS EXIT.
008670 0220-EXIT.
008680     EXIT.
008690
008700*    0222-CHECK-POSITION-ELIGIBLE APPLIES THE GROUP/RUN-EDGE/
008710*    RUN-INTERIOR ELIGIBILITY RULES DESCRIBED ABOVE TO THE
008720*    CURRENT BOARD POSITION.
008730 0222-CHECK-POSITION-ELIGIBLE.
008740     MOVE "N" TO POSITION-ELIGIBLE-SW.
008750
008760     IF SET-TILE-IS-JOKER (STEAL-SET-NUM, STEAL-POS) = "Y"
008770         GO 0222-EXIT
008780     END-IF.
008790
008800     IF SET-TYPE (STEAL-SET-NUM) = "G"
008810         IF SET-TILE-COUNT (STEAL-SET-NUM) > 3
008820             MOVE "Y" TO POSITION-ELIGIBLE-SW
008830         END-IF
008840         GO 0222-EXIT
008850     END-IF.
008860
008870     IF SET-TILE-COUNT (STEAL-SET-NUM) > 3
008880         IF STEAL-POS = 1 OR
008890            STEAL-POS = SET-TILE-COUNT (STEAL-SET-NUM)
008900             MOVE "Y" TO POSITION-ELIGIBLE-SW
008910             GO 0222-EXIT
008920         END-IF
008930     END-IF.
008940
008950     IF SET-TILE-COUNT (STEAL-SET-NUM) >= 7
008960         MOVE 4 TO ELIG-LOW
008970         COMPUTE ELIG-HIGH = SET-TILE-COUNT (STEAL-SET-NUM) - 3
008980         IF STEAL-POS >= ELIG-LOW AND STEAL-POS <= ELIG-HIGH
008990             MOVE "Y" TO POSITION-ELIGIBLE-SW
009000         END-IF
009010     END-IF.
009020
009030*    0222-EXIT - RETURN POINT FOR 0222.
009040*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
009050*    WHOEVER PERFORMED 0222 THRU THIS EXIT.
009060 0222-EXIT.
009070     EXIT.
009080
009090*    0230-SCAN-HAND-PAIR-I HOLDS THE FIRST HAND TILE OF A
009100*    CANDIDATE PAIR STEADY WHILE 0232 WALKS EVERY SECOND TILE
009110*    AFTER IT.
009120 0230-SCAN-HAND-PAIR-I.
009130     COMPUTE PAIR-J-START = PAIR-I + 1.
009140*    0232-SCAN-HAND-PAIR-J TESTS ONE HAND PAIR AGAINST THE
009150*    CURRENT BOARD POSITION; A PAIR THAT PREFILTERS, BUILDS AND
009160*    VALIDATES EXECUTES THE STEAL AND STOPS THE WHOLE PASS.
009170     PERFORM 0232-SCAN-HAND-PAIR-J THRU 0232-EXIT
009180             VARYING PAIR-J FROM PAIR-J-START BY 1
009190             UNTIL PAIR-J > HAND-TILE-COUNT OR PAIR-SCAN-STOP.
009200
009210*    0230-EXIT - RETURN POINT FOR 0230.
009220*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
009230*    WHOEVER PERFORMED 0230 THRU THIS EXIT.
009240 0230-EXIT.
009250     EXIT.
009260
009270***************************************************************
009280*    0232-SCAN-HAND-PAIR-J - ISPOTENTIALLYVALIDPAIR PREFILTER,
009290*    THEN A FULL BUILD/SORT/CLASSIFY OF THE THREE-TILE
009300*    CANDIDATE (STOLEN TILE PLUS THE TWO HAND TILES).  A
009310*    CANDIDATE THAT CLASSIFIES "I" IS SKIPPED; ONE THAT
009320*    CLASSIFIES GROUP OR RUN IS EXECUTED AND ENDS THE PASS.
009330***************************************************************
009340 0232-SCAN-HAND-PAIR-J.
009350*    0234-CHECK-PAIR-PREFILTER IS THE CHEAP ISPOTENTIALLY-
009360*    VALIDPAIR TEST - SAME VALUE/DIFFERENT COLOR, OR SAME COLOR
009370*    ONE OR TWO APART - RUN BEFORE THE EXPENSIVE FULL CLASSIFY.
009380     PERFORM 0234-CHECK-PAIR-PREFILTER THRU 0234-EXIT.
009390     IF NOT PAIR-PREFILTER-OK
009400         GO 0232-EXIT
009410     END-IF.
009420
009430*    0236-BUILD-STEAL-CANDIDATE LAYS THE STOLEN BOARD TILE AND
009440*    THE TWO HAND-PAIR TILES INTO BARE-REC-1 FOR CLASSIFICATION.
009450     PERFORM 0236-BUILD-STEAL-CANDIDATE THRU 0236-EXIT.
009460*    0500-SORT-AND-CLASSIFY-CAND SORTS A BARE CANDIDATE VIA
009470*    RMKSORT, BUILDS ITS SET-REC SHAPE, AND HANDS IT TO RMKVSET
009480*    FOR CLASSIFICATION.
009490     PERFORM 0500-SORT-AND-CLASSIFY-CAND THRU 0500-EXIT.
009500
009510     IF SET-TYPE-1 = "I"
009520         GO 0232-EXIT
009530     END-IF.
009540
009550*    0240-EXECUTE-STEAL ROUTES A WINNING PAIR TO THE SIMPLE
009560*    REMOVAL PATH (GROUP OR RUN EDGE) OR THE MIDDLE-OF-RUN
009570*    SPLIT PATH, BASED ON WHERE THE STOLEN TILE SITS.
009580     PERFORM 0240-EXECUTE-STEAL THRU 0240-EXIT.
009590     MOVE "Y" TO PAIR-SCAN-STOP-SW.
009600
009610*    0232-EXIT - RETURN POINT FOR 0232.
009620*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
009630*    WHOEVER PERFORMED 0232 THRU THIS EXIT.
009640 0232-EXIT.
009650     EXIT.
009660
009670*    0234-CHECK-PAIR-PREFILTER IS THE CHEAP ISPOTENTIALLY-
009680*    VALIDPAIR TEST - SAME VALUE/DIFFERENT COLOR, OR SAME
009690*    COLOR ONE OR TWO APART - RUN BEFORE THE EXPENSIVE FULL
009700*    CLASSIFY.
009710 0234-CHECK-PAIR-PREFILTER.
009720     MOVE "N" TO PAIR-PREFILTER-SW.
009730
009740     IF HAND-TILE-VALUE (PAIR-I) = HAND-TILE-VALUE (PAIR-J)
009750        AND HAND-TILE-COLOR (PAIR-I) NOT = HAND-TILE-COLOR (PAIR-J)
009760         MOVE "Y" TO PAIR-PREFILTER-SW
009770         GO 0234-EXIT
009780     END-IF.
009790
009800     IF HAND-TILE-COLOR (PAIR-I) = HAND-TILE-COLOR (PAIR-J)
009810         COMPUTE PAIR-VALUE-DIFF =
009820                 HAND-TILE-VALUE (PAIR-I) - HAND-TILE-VALUE (PAIR-J)
009830         IF PAIR-VALUE-DIFF < 0
009840             COMPUTE PAIR-VALUE-DIFF = PAIR-VALUE-DIFF * -1
009850         END-IF
009860         IF PAIR-VALUE-DIFF = 1 OR PAIR-VALUE-DIFF = 2
009870             MOVE "Y" TO PAIR-PREFILTER-SW
009880         END-IF
009890     END-IF.
009900
009910*    0234-EXIT - RETURN POINT FOR 0234.
009920*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
009930*    WHOEVER PERFORMED 0234 THRU THIS EXIT.
009940 0234-EXIT.
009950     EXIT.
009960
009970*    0236-BUILD-STEAL-CANDIDATE LAYS THE STOLEN BOARD TILE AND
009980*    THE TWO HAND-PAIR TILES INTO BARE-REC-1 FOR CLASSIFICATION.
009990 0236-BUILD-STEAL-CANDIDATE.
010000     MOVE 3 TO BARE-COUNT-1.
010010
010020     MOVE SET-TILE-ID (STEAL-SET-NUM, STEAL-POS)
010030       TO BARE-TILE-ID-1 (1).
010040     MOVE SET-TILE-VALUE (STEAL-SET-NUM, STEAL-POS)
010050       TO BARE-TILE-VALUE-1 (1).
010060     MOVE SET-TILE-COLOR (STEAL-SET-NUM, STEAL-POS)
010070       TO BARE-TILE-COLOR-1 (1).
010080     MOVE SET-TILE-IS-JOKER (STEAL-SET-NUM, STEAL-POS)
010090       TO BARE-TILE-IS-JOKER-1 (1).
010100
010110     MOVE HAND-TILE-ID (PAIR-I)       TO BARE-TILE-ID-1 (2).
010120     MOVE HAND-TILE-VALUE (PAIR-I)    TO BARE-TILE-VALUE-1 (2).
010130     MOVE HAND-TILE-COLOR (PAIR-I)    TO BARE-TILE-COLOR-1 (2).
010140     MOVE HAND-TILE-IS-JOKER (PAIR-I) TO BARE-TILE-IS-JOKER-1 (2).
010150
010160     MOVE HAND-TILE-ID (PAIR-J)       TO BARE-TILE-ID-1 (3).
010170     MOVE HAND-TILE-VALUE (PAIR-J)    TO BARE-TILE-VALUE-1 (3).
010180     MOVE HAND-TILE-COLOR (PAIR-J)    TO BARE-TILE-COLOR-1 (3).
010190     MOVE HAND-TILE-IS-JOKER (PAIR-J) TO BARE-TILE-IS-JOKER-1 (3).
010200
010210*    0236-EXIT - RETURN POINT FOR 0236.
010220*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
010230*    WHOEVER PERFORMED 0236 THRU THIS EXIT.
010240 0236-EXIT.
010250     EXIT.
010260
010270***************************************************************
010280*    0240-EXECUTE-STEAL - A GROUP POSITION, OR A RUN-EDGE
010290*    POSITION, IS A SIMPLE REMOVAL.  ANY OTHER ELIGIBLE
010300*    POSITION IS AN INTERIOR RUN POSITION AND GOES THROUGH THE
010310*    MIDDLE-OF-RUN SPLIT.
010320***************************************************************
010330 0240-EXECUTE-STEAL.
010340     MOVE STEAL-SET-NUM TO REMOVE-SET-NUM.
010350     MOVE STEAL-POS     TO REMOVE-SET-POS.
010360
010370     IF SET-TYPE (STEAL-SET-NUM) = "G"
010380*    0242-EXECUTE-SIMPLE-STEAL REMOVES THE STOLEN TILE FROM THE
010390*    BOARD SET, APPENDS THE NEW THREE-TILE SET, AND REMOVES
010400*    BOTH HAND TILES - HIGH INDEX FIRST SO THE REMOVALS DO NOT
010410*    DISTURB EACH OTHER.
010420         PERFORM 0242-EXECUTE-SIMPLE-STEAL THRU 0242-EXIT
010430         GO 0240-EXIT
010440     END-IF.
010450
010460     IF STEAL-POS = 1 OR
010470        STEAL-POS = SET-TILE-COUNT (STEAL-SET-NUM)
010480*    0242-EXECUTE-SIMPLE-STEAL REMOVES THE STOLEN TILE FROM THE
010490*    BOARD SET, APPENDS THE NEW THREE-TILE SET, AND REMOVES
010500*    BOTH HAND TILES - HIGH INDEX FIRST SO THE REMOVALS DO NOT
010510*    DISTURB EACH OTHER.
010520         PERFORM 0242-EXECUTE-SIMPLE-STEAL THRU 0242-EXIT
010530     ELSE
010540*    0250-EXECUTE-SPLIT-STEAL BUILDS THE LEFT AND RIGHT
010550*    REMAINDER SETS AND CLASSIFIES BOTH BEFORE TOUCHING
010560*    ANYTHING; A BAD REMAINDER ABANDONS THE WHOLE STEAL WITH
010570*    NEITHER BOARD NOR HAND CHANGED.
010580         PERFORM 0250-EXECUTE-SPLIT-STEAL THRU 0250-EXIT
010590     END-IF.
010600
010610*    0240-EXIT - RETURN POINT FOR 0240.
010620*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
010630*    WHOEVER PERFORMED 0240 THRU THIS EXIT.
010640 0240-EXIT.
010650     EXIT.
010660
010670*    0242-EXECUTE-SIMPLE-STEAL REMOVES THE STOLEN TILE FROM
010680*    THE BOARD SET, APPENDS THE NEW THREE-TILE SET, AND REMOVES
010690*    BOTH HAND TILES - HIGH INDEX FIRST SO THE REMOVALS DO NOT
010700*    DISTURB EACH OTHER.
010710 0242-EXECUTE-SIMPLE-STEAL.
010720*    0410-REMOVE-BOARD-SET-TILE DROPS ONE TILE OUT OF A BOARD
010730*    SET AT REMOVE-SET-POS AND CLOSES THE GAP BEHIND IT.
010740     PERFORM 0410-REMOVE-BOARD-SET-TILE THRU 0410-EXIT.
010750
010760     MOVE SET-REC-1 TO APPEND-SOURCE.
010770*    0420-APPEND-BOARD-SET ADDS A NEW SET, CARRIED IN
010780*    APPEND-SOURCE, ONTO THE END OF THE BOARD.
010790     PERFORM 0420-APPEND-BOARD-SET THRU 0420-EXIT.
010800
010810     MOVE PAIR-J TO REMOVE-HAND-IDX.
010820*    0400-REMOVE-HAND-TILE DROPS ONE TILE OUT OF THE HAND AT
010830*    REMOVE-HAND-IDX AND CLOSES THE GAP BEHIND IT.
010840     PERFORM 0400-REMOVE-HAND-TILE THRU 0400-EXIT.
010850     MOVE PAIR-I TO REMOVE-HAND-IDX.
010860*    0400-REMOVE-HAND-TILE DROPS ONE TILE OUT OF THE HAND AT
010870*    REMOVE-HAND-IDX AND CLOSES THE GAP BEHIND IT.
010880     PERFORM 0400-REMOVE-HAND-TILE THRU 0400-EXIT.
010890
010900     MOVE "Y" TO STEP-FOUND-SW.
010910
010920*    0242-EXIT - RETURN POINT FOR 0242.
010930*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
010940*    WHOEVER PERFORMED 0242 THRU THIS EXIT.
010950 0242-EXIT.
010960     EXIT.
010970
010980***************************************************************
010990*    0250-EXECUTE-SPLIT-STEAL - THE STOLEN TILE SITS INSIDE
011000*    THE RUN, SO WHAT'S LEFT OF IT IS TWO NEW SETS, LEFT AND
011010*    RIGHT OF THE STOLEN POSITION.  IF EITHER FAILS TO
011020*    VALIDATE, THE WHOLE STEAL IS ABANDONED - NEITHER THE
011030*    BOARD NOR THE HAND IS TOUCHED, AND THE PASS ENDS WITH NO
011040*    MOVE MADE (IT IS NOT RETRIED AGAINST A DIFFERENT PAIR).
011050***************************************************************
011060 0250-EXECUTE-SPLIT-STEAL.
011070     COMPUTE LEFT-COUNT = STEAL-POS - 1.
011080     MOVE LEFT-COUNT TO BARE-COUNT-2.
011090*    0252-COPY-LEFT-TILE MOVES ONE BOARD TILE TO THE LEFT OF
011100*    THE STOLEN POSITION INTO BARE-REC-2.
011110     PERFORM 0252-COPY-LEFT-TILE THRU 0252-EXIT
011120             VARYING SPLIT-COPY-IDX FROM 1 BY 1
011130             UNTIL SPLIT-COPY-IDX > LEFT-COUNT.
011140
011150     COMPUTE RIGHT-COUNT = SET-TILE-COUNT (STEAL-SET-NUM)
011160                         - STEAL-POS.
011170     MOVE RIGHT-COUNT TO BARE-COUNT-3.
011180*    0254-COPY-RIGHT-TILE MOVES ONE BOARD TILE TO THE RIGHT OF
011190*    THE STOLEN POSITION INTO BARE-REC-3.
011200     PERFORM 0254-COPY-RIGHT-TILE THRU 0254-EXIT
011210             VARYING SPLIT-COPY-IDX FROM 1 BY 1
011220             UNTIL SPLIT-COPY-IDX > RIGHT-COUNT.
011230
011240*    0610-SORT-CLASSIFY-LEFT SORTS AND CLASSIFIES THE LEFT
011250*    REMAINDER SET BUILT BY A MIDDLE-OF-RUN STEAL.
011260     PERFORM 0610-SORT-CLASSIFY-LEFT THRU 0610-EXIT.
011270*    0620-SORT-CLASSIFY-RIGHT SORTS AND CLASSIFIES THE RIGHT
011280*    REMAINDER SET BUILT BY A MIDDLE-OF-RUN STEAL.
011290     PERFORM 0620-SORT-CLASSIFY-RIGHT THRU 0620-EXIT.
011300
011310     IF SET-TYPE-2 = "I" OR SET-TYPE-3 = "I"
011320         MOVE "Y" TO PAIR-SCAN-STOP-SW
011330         GO 0250-EXIT
011340     END-IF.
011350
011360*    0440-REMOVE-BOARD-SET DROPS A WHOLE SET OUT OF THE BOARD
011370*    AT REMOVE-SET-NUM AND CLOSES THE GAP BEHIND IT.
011380     PERFORM 0440-REMOVE-BOARD-SET THRU 0440-EXIT.
011390
011400     MOVE SET-REC-2  TO APPEND-SOURCE.
011410*    0420-APPEND-BOARD-SET ADDS A NEW SET, CARRIED IN
011420*    APPEND-SOURCE, ONTO THE END OF THE BOARD.
011430     PERFORM 0420-APPEND-BOARD-SET THRU 0420-EXIT.
011440     MOVE SET-REC-3 TO APPEND-SOURCE.
011450*    0420-APPEND-BOARD-SET ADDS A NEW SET, CARRIED IN
011460*    APPEND-SOURCE, ONTO THE END OF THE BOARD.
011470     PERFORM 0420-APPEND-BOARD-SET THRU 0420-EXIT.
011480     MOVE SET-REC-1  TO APPEND-SOURCE.
011490*    0420-APPEND-BOARD-SET ADDS A NEW SET, CARRIED IN
011500*    APPEND-SOURCE, ONTO THE END OF THE BOARD.
011510     PERFORM 0420-APPEND-BOARD-SET THRU 0420-EXIT.
011520
011530     MOVE PAIR-J TO REMOVE-HAND-IDX.
011540*    0400-REMOVE-HAND-TILE DROPS ONE TILE OUT OF THE HAND AT
011550*    REMOVE-HAND-IDX AND CLOSES THE GAP BEHIND IT.
011560     PERFORM 0400-REMOVE-HAND-TILE THRU 0400-EXIT.
011570     MOVE PAIR-I TO REMOVE-HAND-IDX.
011580*    0400-REMOVE-HAND-TILE DROPS ONE TILE OUT OF THE HAND AT
011590*    REMOVE-HAND-IDX AND CLOSES THE GAP BEHIND IT.
011600     PERFORM 0400-REMOVE-HAND-TILE THRU 0400-EXIT.
011610
011620     MOVE "Y" TO STEP-FOUND-SW.
011630
011640*    0250-EXIT - RETURN POINT FOR 0250.
011650*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
011660*    WHOEVER PERFORMED 0250 THRU THIS EXIT.
011670 0250-EXIT.
011680     EXIT.
011690
011700*    0252-COPY-LEFT-TILE MOVES ONE BOARD TILE TO THE LEFT OF
011710*    THE STOLEN POSITION INTO BARE-REC-2.
011720 0252-COPY-LEFT-TILE.
011730     MOVE SET-TILE-ID (STEAL-SET-NUM, SPLIT-COPY-IDX)
011740       TO BARE-TILE-ID-2 (SPLIT-COPY-IDX).
011750     MOVE SET-TILE-VALUE (STEAL-SET-NUM, SPLIT-COPY-IDX)
011760       TO BARE-TILE-VALUE-2 (SPLIT-COPY-IDX).
011770     MOVE SET-TILE-COLOR (STEAL-SET-NUM, SPLIT-COPY-IDX)
011780       TO BARE-TILE-COLOR-2 (SPLIT-COPY-IDX).
011790     MOVE SET-TILE-IS-JOKER (STEAL-SET-NUM, SPLIT-COPY-IDX)
011800       TO BARE-TILE-IS-JOKER-2 (SPLIT-COPY-IDX).
011810
011820*    0252-EXIT - RETURN POINT FOR 0252.
011830*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
011840*    WHOEVER PERFORMED 0252 THRU THIS EXIT.
011850 0252-EXIT.
011860     EXIT.
011870
011880*    0254-COPY-RIGHT-TILE MOVES ONE BOARD TILE TO THE RIGHT OF
011890*    THE STOLEN POSITION INTO BARE-REC-3.
011900 0254-COPY-RIGHT-TILE.
011910     COMPUTE SHIFT-NEXT = STEAL-POS + SPLIT-COPY-IDX.
011920     MOVE SET-TILE-ID (STEAL-SET-NUM, SHIFT-NEXT)
011930       TO BARE-TILE-ID-3 (SPLIT-COPY-IDX).
011940     MOVE SET-TILE-VALUE (STEAL-SET-NUM, SHIFT-NEXT)
011950       TO BARE-TILE-VALUE-3 (SPLIT-COPY-IDX).
011960     MOVE SET-TILE-COLOR (STEAL-SET-NUM, SHIFT-NEXT)
011970       TO BARE-TILE-COLOR-3 (SPLIT-COPY-IDX).
011980     MOVE SET-TILE-IS-JOKER (STEAL-SET-NUM, SHIFT-NEXT)
011990       TO BARE-TILE-IS-JOKER-3 (SPLIT-COPY-IDX).
012000
012010*    0254-EXIT - RETURN POINT FOR 0254.
012020*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
012030*    WHOEVER PERFORMED 0254 THRU THIS EXIT.
012040 0254-EXIT.
012050     EXIT.
012060
012070***************************************************************
012080*    0300-ADD-SINGLE-TILE-LOOP - ONE PASS OF STEP 3.  THE HAND
012090*    IS SNAPSHOTTED ONCE, BEFORE THE BOARD-SET SCAN STARTS, SO
012100*    THE INNER SCAN ALWAYS WALKS THE HAND IN THE ORDER IT HAD
012110*    AT THE START OF THIS PASS.  FIRST (SET,TILE) MATCH WINS.
012120***************************************************************
012130 0300-ADD-SINGLE-TILE-LOOP.
012140     MOVE "N" TO STEP-FOUND-SW.
012150     MOVE HAND-REC TO HAND-SNAPSHOT-REC.
012160
012170*    0320-SCAN-BOARD-FOR-ADD WALKS EVERY BOARD SET LOOKING FOR
012180*    ONE A SNAPSHOT HAND TILE CAN EXTEND.
012190     PERFORM 0320-SCAN-BOARD-FOR-ADD THRU 0320-EXIT
012200             VARYING ADD-SET-NUM FROM 1 BY 1
012210             UNTIL ADD-SET-NUM > BOARD-SET-COUNT OR STEP-FOUND.
012220
012230     IF STEP-FOUND
012240         MOVE "Y" TO PROGRESS-FLAG
012250     END-IF.
012260
012270*    0300-EXIT - RETURN POINT FOR 0300.
012280*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
012290*    WHOEVER PERFORMED 0300 THRU THIS EXIT.
012300 0300-EXIT.
012310     EXIT.
012320
012330*    0320-SCAN-BOARD-FOR-ADD WALKS EVERY BOARD SET LOOKING
012340*    FOR ONE A SNAPSHOT HAND TILE CAN EXTEND.
012350 0320-SCAN-BOARD-FOR-ADD.
012360*    0330-SCAN-HAND-FOR-ADD WALKS THE SNAPSHOT HAND AGAINST THE
012370*    CURRENT BOARD SET, TRYING A GROUP ADD THEN A RUN ADD FOR
012380*    EACH TILE.
012390     PERFORM 0330-SCAN-HAND-FOR-ADD THRU 0330-EXIT
012400             VARYING ADD-TILE-NUM FROM 1 BY 1
012410             UNTIL ADD-TILE-NUM > SNAP-TILE-COUNT OR STEP-FOUND.
012420
012430*    0320-EXIT - RETURN POINT FOR 0320.
012440*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
012450*    WHOEVER PERFORMED 0320 THRU THIS EXIT.
012460 0320-EXIT.
012470     EXIT.
012480
012490*    0330-SCAN-HAND-FOR-ADD WALKS THE SNAPSHOT HAND AGAINST
012500*    THE CURRENT BOARD SET, TRYING A GROUP ADD THEN A RUN ADD
012510*    FOR EACH TILE.
012520 0330-SCAN-HAND-FOR-ADD.
012530     IF SET-TYPE (ADD-SET-NUM) = "G"
012540*    0340-TRY-ADD-TO-GROUP CHECKS WHETHER THE SNAPSHOT TILE
012550*    COMPLETES THE CURRENT GROUP'S MISSING COLOR AND, IF SO,
012560*    EXECUTES THE ADD.
012570         PERFORM 0340-TRY-ADD-TO-GROUP THRU 0340-EXIT
012580     END-IF.
012590     IF SET-TYPE (ADD-SET-NUM) = "R"
012600*    0350-TRY-ADD-TO-RUN CHECKS WHETHER THE SNAPSHOT TILE
012610*    EXTENDS THE CURRENT RUN AT EITHER END AND, IF SO, EXECUTES
012620*    THE ADD AT THAT END.
012630         PERFORM 0350-TRY-ADD-TO-RUN THRU 0350-EXIT
012640     END-IF.
012650
012660*    0330-EXIT - RETURN POINT FOR 0330.
012670*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
012680*    WHOEVER PERFORMED 0330 THRU THIS EXIT.
012690 0330-EXIT.
012700     EXIT.
012710
012720***************************************************************
012730*    0340-TRY-ADD-TO-GROUP - THE SNAPSHOT TILE MATCHES WHEN
012740*    ITS VALUE EQUALS THE GROUP'S SHARED VALUE AND ITS COLOR
012750*    IS ONE OF THE GROUP'S MISSING COLORS.
012760***************************************************************
012770 0340-TRY-ADD-TO-GROUP.
012780     CALL "RMKVSET" USING BOARD-SETS (ADD-SET-NUM), BOARD-EXT-REC.
012790
012800     MOVE "N" TO GROUP-ADD-MATCH-SW.
012810*    0342-CHECK-TILE-MATCHES-GROUP COMPARES THE SNAPSHOT TILE'S
012820*    VALUE AND COLOR AGAINST THE GROUP'S DERIVED EXTENSION
012830*    DATA.
012840     PERFORM 0342-CHECK-TILE-MATCHES-GROUP THRU 0342-EXIT
012850             VARYING MISSING-CHECK-IDX FROM 1 BY 1
012860             UNTIL MISSING-CHECK-IDX > BOARD-EXT-MISSING-COUNT
012870                OR GROUP-ADD-MATCH.
012880
012890     IF GROUP-ADD-MATCH
012900*    0344-EXECUTE-ADD-TO-GROUP APPENDS THE MATCHING TILE ONTO
012910*    THE BOARD GROUP AND REMOVES IT FROM THE LIVE HAND.
012920         PERFORM 0344-EXECUTE-ADD-TO-GROUP THRU 0344-EXIT
012930     END-IF.
012940
012950*    0340-EXIT - RETURN POINT FOR 0340.
012960*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
012970*    WHOEVER PERFORMED 0340 THRU THIS EXIT.
012980 0340-EXIT.
012990     EXIT.
013000
013010*    0342-CHECK-TILE-MATCHES-GROUP COMPARES THE SNAPSHOT
013020*    TILE'S VALUE AND COLOR AGAINST THE GROUP'S DERIVED
013030*    EXTENSION DATA.
013040 0342-CHECK-TILE-MATCHES-GROUP.
013050     IF SNAP-TILE-COLOR (ADD-TILE-NUM)
013060             = BOARD-EXT-MISSING-COLOR (MISSING-CHECK-IDX)
013070        AND SNAP-TILE-VALUE (ADD-TILE-NUM) = BOARD-EXT-GROUP-VALUE
013080         MOVE "Y" TO GROUP-ADD-MATCH-SW
013090     END-IF.
013100
013110*    0342-EXIT - RETURN POINT FOR 0342.
013120*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
013130*    WHOEVER PERFORMED 0342 THRU THIS EXIT.
013140 0342-EXIT.
013150     EXIT.
013160
013170*    0344-EXECUTE-ADD-TO-GROUP APPENDS THE MATCHING TILE ONTO
013180*    THE BOARD GROUP AND REMOVES IT FROM THE LIVE HAND.
013190 0344-EXECUTE-ADD-TO-GROUP.
013200     ADD 1 TO SET-TILE-COUNT (ADD-SET-NUM).
013210     MOVE SNAP-TILE-ID (ADD-TILE-NUM)
013220       TO SET-TILE-ID (ADD-SET-NUM, SET-TILE-COUNT (ADD-SET-NUM)).
013230     MOVE SNAP-TILE-VALUE (ADD-TILE-NUM)
013240       TO SET-TILE-VALUE (ADD-SET-NUM, SET-TILE-COUNT (ADD-SET-NUM)).
013250     MOVE SNAP-TILE-COLOR (ADD-TILE-NUM)
013260       TO SET-TILE-COLOR (ADD-SET-NUM, SET-TILE-COUNT (ADD-SET-NUM)).
013270     MOVE SNAP-TILE-IS-JOKER (ADD-TILE-NUM)
013280       TO SET-TILE-IS-JOKER (ADD-SET-NUM, SET-TILE-COUNT (ADD-SET-NUM)).
013290
013300     MOVE SNAP-TILE-ID (ADD-TILE-NUM) TO REMOVE-HAND-IDX.
013310*    0346-FIND-AND-REMOVE-TILE LOCATES THE SNAPSHOT TILE'S
013320*    CURRENT POSITION IN THE LIVE HAND BY TILE ID AND REMOVES
013330*    IT THERE, SINCE THE SNAPSHOT INDEX NO LONGER LINES UP
013340*    AFTER EARLIER REMOVALS.
013350     PERFORM 0346-FIND-AND-REMOVE-TILE THRU 0346-EXIT.
013360
013370     MOVE "Y" TO STEP-FOUND-SW.
013380
013390*    0344-EXIT - RETURN POINT FOR 0344.
013400*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
013410*    WHOEVER PERFORMED 0344 THRU THIS EXIT.
013420 0344-EXIT.
013430     EXIT.
013440
013450***************************************************************
013460*    0346-FIND-AND-REMOVE-TILE - THE SNAPSHOT TILE JUST PLAYED
013470*    IS LOOKED UP IN THE LIVE HAND BY TILE-ID (THE SNAPSHOT'S
013480*    OWN SUBSCRIPT NO LONGER SAFELY POINTS AT IT, SINCE ONLY
013490*    ONE MOVE EVER TOUCHES THE HAND PER PASS) AND REMOVED.
013500***************************************************************
013510 0346-FIND-AND-REMOVE-TILE.
013520     MOVE ZERO TO REMOVE-HAND-IDX.
013530*    0348-TEST-ONE-HAND-TILE COMPARES ONE LIVE HAND TILE'S ID
013540*    AGAINST THE SNAPSHOT TILE BEING REMOVED.
013550     PERFORM 0348-TEST-ONE-HAND-TILE THRU 0348-EXIT
013560             VARYING SHIFT-IDX FROM 1 BY 1
013570             UNTIL SHIFT-IDX > HAND-TILE-COUNT
013580                OR REMOVE-HAND-IDX NOT = ZERO.
013590*    0400-REMOVE-HAND-TILE DROPS ONE TILE OUT OF THE HAND AT
013600*    REMOVE-HAND-IDX AND CLOSES THE GAP BEHIND IT.
013610     PERFORM 0400-REMOVE-HAND-TILE THRU 0400-EXIT.
013620
013630*    0346-EXIT - RETURN POINT FOR 0346.
013640*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
013650*    WHOEVER PERFORMED 0346 THRU THIS EXIT.
013660 0346-EXIT.
013670     EXIT.
013680
013690*    0348-TEST-ONE-HAND-TILE COMPARES ONE LIVE HAND TILE'S ID
013700*    AGAINST THE SNAPSHOT TILE BEING REMOVED.
013710 0348-TEST-ONE-HAND-TILE.
013720     IF HAND-TILE-ID (SHIFT-IDX) = SNAP-TILE-ID (ADD-TILE-NUM)
013730         MOVE SHIFT-IDX TO REMOVE-HAND-IDX
013740     END-IF.
013750
013760*    0348-EXIT - RETURN POINT FOR 0348.
013770*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
013780*    WHOEVER PERFORMED 0348 THRU THIS EXIT.
013790 0348-EXIT.
013800     EXIT.
013810
013820***************************************************************
013830*    0350-TRY-ADD-TO-RUN - THE SNAPSHOT TILE MATCHES WHEN ITS
013840*    COLOR EQUALS THE RUN'S COLOR AND ITS VALUE EQUALS EITHER
013850*    THE RUN'S NEXT VALUE OR ITS PRECEDING VALUE (EITHER ANSWER
013860*    CAN BE MINUS-ONE, MEANING "NO SUCH EXTENSION").
013870***************************************************************
013880 0350-TRY-ADD-TO-RUN.
013890     CALL "RMKVSET" USING BOARD-SETS (ADD-SET-NUM), BOARD-EXT-REC.
013900
013910     IF SNAP-TILE-COLOR (ADD-TILE-NUM) NOT = BOARD-EXT-RUN-COLOR
013920         GO 0350-EXIT
013930     END-IF.
013940
013950     IF BOARD-EXT-RUN-NEXT NOT = -1
013960        AND SNAP-TILE-VALUE (ADD-TILE-NUM) = BOARD-EXT-RUN-NEXT
013970*    0352-APPEND-TO-RUN-END ADDS THE MATCHING TILE TO THE HIGH
013980*    END OF THE BOARD RUN AND REMOVES IT FROM THE LIVE HAND.
013990         PERFORM 0352-APPEND-TO-RUN-END THRU 0352-EXIT
014000         GO 0350-EXIT
014010     END-IF.
014020
014030     IF BOARD-EXT-RUN-PRECED NOT = -1
014040        AND SNAP-TILE-VALUE (ADD-TILE-NUM) = BOARD-EXT-RUN-PRECED
014050*    0354-PREPEND-TO-RUN-START SHIFTS THE BOARD RUN'S TILES UP
014060*    ONE SLOT AND INSERTS THE MATCHING TILE AT THE LOW END.
014070         PERFORM 0354-PREPEND-TO-RUN-START THRU 0354-EXIT
014080     END-IF.
014090
014100*    0350-EXIT - RETURN POINT FOR 0350.
014110*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
014120*    WHOEVER PERFORMED 0350 THRU THIS EXIT.
014130 0350-EXIT.
014140     EXIT.
014150
014160*    0352-APPEND-TO-RUN-END ADDS THE MATCHING TILE TO THE HIGH
014170*    END OF THE BOARD RUN AND REMOVES IT FROM THE LIVE HAND.
014180 0352-APPEND-TO-RUN-END.
014190     ADD 1 TO SET-TILE-COUNT (ADD-SET-NUM).
014200     MOVE SNAP-TILE-ID (ADD-TILE-NUM)
014210       TO SET-TILE-ID (ADD-SET-NUM, SET-TILE-COUNT (ADD-SET-NUM)).
014220     MOVE SNAP-TILE-VALUE (ADD-TILE-NUM)
014230       TO SET-TILE-VALUE (ADD-SET-NUM, SET-TILE-COUNT (ADD-SET-NUM)).
014240     MOVE SNAP-TILE-COLOR (ADD-TILE-NUM)
014250       TO SET-TILE-COLOR (ADD-SET-NUM, SET-TILE-COUNT (ADD-SET-NUM)).
014260     MOVE SNAP-TILE-IS-JOKER (ADD-TILE-NUM)
014270       TO SET-TILE-IS-JOKER (ADD-SET-NUM, SET-TILE-COUNT (ADD-SET-NUM)).
014280
014290     MOVE SNAP-TILE-ID (ADD-TILE-NUM) TO REMOVE-HAND-IDX.
014300*    0346-FIND-AND-REMOVE-TILE LOCATES THE SNAPSHOT TILE'S
014310*    CURRENT POSITION IN THE LIVE HAND BY TILE ID AND REMOVES
014320*    IT THERE, SINCE THE SNAPSHOT INDEX NO LONGER LINES UP
014330*    AFTER EARLIER REMOVALS.
014340     PERFORM 0346-FIND-AND-REMOVE-TILE THRU 0346-EXIT.
014350
014360     MOVE "Y" TO STEP-FOUND-SW.
014370
014380*    0352-EXIT - RETURN POINT FOR 0352.
014390*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
014400*    WHOEVER PERFORMED 0352 THRU THIS EXIT.
014410 0352-EXIT.
014420     EXIT.
014430
014440***************************************************************
014450*    0354-PREPEND-TO-RUN-START - THE NEW TILE BELONGS BEFORE
014460*    THE RUN'S FIRST TILE, SO EVERY EXISTING TILE SHIFTS UP
014470*    ONE POSITION FIRST (THE TABLE HAS NO ROOM TO INSERT
014480*    OTHERWISE) AND THE NEW TILE TAKES POSITION ONE.
014490***************************************************************
014500 0354-PREPEND-TO-RUN-START.
014510*    0356-SHIFT-RUN-TILE-UP MOVES ONE BOARD RUN TILE ONE SLOT
014520*    HIGHER TO OPEN ROOM AT THE FRONT OF THE RUN.
014530     PERFORM 0356-SHIFT-RUN-TILE-UP THRU 0356-EXIT
014540             VARYING SHIFT-SET-IDX FROM SET-TILE-COUNT (ADD-SET-NUM)
014550             BY -1 UNTIL SHIFT-SET-IDX < 1.
014560
014570     ADD 1 TO SET-TILE-COUNT (ADD-SET-NUM).
014580     MOVE SNAP-TILE-ID (ADD-TILE-NUM)
014590         TO SET-TILE-ID (ADD-SET-NUM, 1).
014600     MOVE SNAP-TILE-VALUE (ADD-TILE-NUM)
014610         TO SET-TILE-VALUE (ADD-SET-NUM, 1).
014620     MOVE SNAP-TILE-COLOR (ADD-TILE-NUM)
014630         TO SET-TILE-COLOR (ADD-SET-NUM, 1).
014640     MOVE SNAP-TILE-IS-JOKER (ADD-TILE-NUM)
014650         TO SET-TILE-IS-JOKER (ADD-SET-NUM, 1).
014660
014670     MOVE SNAP-TILE-ID (ADD-TILE-NUM) TO REMOVE-HAND-IDX.
014680*    0346-FIND-AND-REMOVE-TILE LOCATES THE SNAPSHOT TILE'S
014690*    CURRENT POSITION IN THE LIVE HAND BY TILE ID AND REMOVES
014700*    IT THERE, SINCE THE SNAPSHOT INDEX NO LONGER LINES UP
014710*    AFTER EARLIER REMOVALS.
014720     PERFORM 0346-FIND-AND-REMOVE-TILE THRU 0346-EXIT.
014730
014740     MOVE "Y" TO STEP-FOUND-SW.
014750
014760*    0354-EXIT - RETURN POINT FOR 0354.
014770*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
014780*    WHOEVER PERFORMED 0354 THRU THIS EXIT.
014790 0354-EXIT.
014800     EXIT.
014810
014820*    0356-SHIFT-RUN-TILE-UP MOVES ONE BOARD RUN TILE ONE SLOT
014830*    HIGHER TO OPEN ROOM AT THE FRONT OF THE RUN.
014840 0356-SHIFT-RUN-TILE-UP.
014850     COMPUTE SHIFT-SET-NEXT = SHIFT-SET-IDX + 1.
014860     MOVE SET-TILES (ADD-SET-NUM, SHIFT-SET-IDX)
014870       TO SET-TILES (ADD-SET-NUM, SHIFT-SET-NEXT).
014880
014890*    0356-EXIT - RETURN POINT FOR 0356.
014900*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
014910*    WHOEVER PERFORMED 0356 THRU THIS EXIT.
014920 0356-EXIT.
014930     EXIT.
014940
014950***************************************************************
014960*    0400-REMOVE-HAND-TILE - REMOVES THE HAND TILE AT
014970*    REMOVE-HAND-IDX, SHIFTING EVERY TILE ABOVE IT DOWN ONE
014980*    POSITION, THEN SHORTENS THE COUNT.
014990***************************************************************
015000 0400-REMOVE-HAND-TILE.
015010*    0402-SHIFT-HAND-TILE MOVES ONE HAND TILE DOWN ONE SLOT TO
015020*    CLOSE THE GAP LEFT BY A REMOVAL.
015030     PERFORM 0402-SHIFT-HAND-TILE THRU 0402-EXIT
015040             VARYING SHIFT-IDX FROM REMOVE-HAND-IDX BY 1
015050             UNTIL SHIFT-IDX >= HAND-TILE-COUNT.
015060     SUBTRACT 1 FROM HAND-TILE-COUNT.
015070
015080*    0400-EXIT - RETURN POINT FOR 0400.
015090*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
015100*    WHOEVER PERFORMED 0400 THRU THIS EXIT.
015110 0400-EXIT.
015120     EXIT.
015130
015140*    0402-SHIFT-HAND-TILE MOVES ONE HAND TILE DOWN ONE SLOT TO
015150*    CLOSE THE GAP LEFT BY A REMOVAL.
015160 0402-SHIFT-HAND-TILE.
015170     COMPUTE SHIFT-NEXT = SHIFT-IDX + 1.
015180     MOVE HAND-TILES (SHIFT-NEXT) TO HAND-TILES (SHIFT-IDX).
015190
015200*    0402-EXIT - RETURN POINT FOR 0402.
015210*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
015220*    WHOEVER PERFORMED 0402 THRU THIS EXIT.
015230 0402-EXIT.
015240     EXIT.
015250
015260***************************************************************
015270*    0410-REMOVE-BOARD-SET-TILE - REMOVES ONE TILE FROM BOARD
015280*    SET REMOVE-SET-NUM AT POSITION REMOVE-SET-POS, SHIFTING
015290*    THE REST OF THAT SET'S TILES DOWN ONE POSITION.
015300***************************************************************
015310 0410-REMOVE-BOARD-SET-TILE.
015320*    0412-SHIFT-BOARD-TILE MOVES ONE BOARD SET TILE DOWN ONE
015330*    SLOT TO CLOSE THE GAP LEFT BY A REMOVAL.
015340     PERFORM 0412-SHIFT-BOARD-TILE THRU 0412-EXIT
015350             VARYING SHIFT-IDX FROM REMOVE-SET-POS BY 1
015360             UNTIL SHIFT-IDX >= SET-TILE-COUNT (REMOVE-SET-NUM).
015370     SUBTRACT 1 FROM SET-TILE-COUNT (REMOVE-SET-NUM).
015380
015390*    0410-EXIT - RETURN POINT FOR 0410.
015400*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
015410*    WHOEVER PERFORMED 0410 THRU THIS EXIT.
015420 0410-EXIT.
015430     EXIT.
015440
015450*    0412-SHIFT-BOARD-TILE MOVES ONE BOARD SET TILE DOWN ONE
015460*    SLOT TO CLOSE THE GAP LEFT BY A REMOVAL.
015470 0412-SHIFT-BOARD-TILE.
015480     COMPUTE SHIFT-NEXT = SHIFT-IDX + 1.
015490     MOVE SET-TILES (REMOVE-SET-NUM, SHIFT-NEXT)
015500       TO SET-TILES (REMOVE-SET-NUM, SHIFT-IDX).
015510
015520*    0412-EXIT - RETURN POINT FOR 0412.
015530*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
015540*    WHOEVER PERFORMED 0412 THRU THIS EXIT.
015550 0412-EXIT.
015560     EXIT.
015570
015580***************************************************************
015590*    0420-APPEND-BOARD-SET - COPIES WHATEVER SET-REC-SHAPED
015600*    RECORD IS CURRENTLY SITTING IN APPEND-SOURCE ONTO THE
015610*    BOARD AS ITS NEW LAST SET.
015620***************************************************************
015630 0420-APPEND-BOARD-SET.
015640     ADD 1 TO BOARD-SET-COUNT.
015650     MOVE APPEND-SOURCE TO BOARD-SETS (BOARD-SET-COUNT).
015660
015670*    0420-EXIT - RETURN POINT FOR 0420.
015680*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
015690*    WHOEVER PERFORMED 0420 THRU THIS EXIT.
015700 0420-EXIT.
015710     EXIT.
015720
015730***************************************************************
015740*    0440-REMOVE-BOARD-SET - REMOVES THE BOARD SET AT
015750*    REMOVE-SET-NUM ENTIRELY, SHIFTING EVERY SET ABOVE IT
015760*    DOWN ONE POSITION.
015770***************************************************************
015780 0440-REMOVE-BOARD-SET.
015790*    0442-SHIFT-BOARD-SET MOVES ONE BOARD SET DOWN ONE SLOT TO
015800*    CLOSE THE GAP LEFT BY A REMOVED SET.
015810     PERFORM 0442-SHIFT-BOARD-SET THRU 0442-EXIT
015820             VARYING SHIFT-SET-IDX FROM REMOVE-SET-NUM BY 1
015830             UNTIL SHIFT-SET-IDX >= BOARD-SET-COUNT.
015840     SUBTRACT 1 FROM BOARD-SET-COUNT.
015850
015860*    0440-EXIT - RETURN POINT FOR 0440.
015870*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
015880*    WHOEVER PERFORMED 0440 THRU THIS EXIT.
015890 0440-EXIT.
015900     EXIT.
015910
015920*    0442-SHIFT-BOARD-SET MOVES ONE BOARD SET DOWN ONE SLOT TO
015930*    CLOSE THE GAP LEFT BY A REMOVED SET.
015940 0442-SHIFT-BOARD-SET.
015950     COMPUTE SHIFT-SET-NEXT = SHIFT-SET-IDX + 1.
015960     MOVE BOARD-SETS (SHIFT-SET-NEXT) TO BOARD-SETS (SHIFT-SET-IDX).
015970
015980*    0442-EXIT - RETURN POINT FOR 0442.
015990*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
016000*    WHOEVER PERFORMED 0442 THRU THIS EXIT.
016010 0442-EXIT.
016020     EXIT.
016030
016040***************************************************************
016050*    0500-SORT-AND-CLASSIFY-CAND - SORTS BARE-REC-1 BY COLOR
016060*    THEN VALUE (THE HOUSE'S "ORDERED COLLECTION" RULE FOR
016070*    ANY SET GOING ONTO THE BOARD), COPIES IT INTO SET-REC-1,
016080*    AND CLASSIFIES IT.  SET-TYPE-1 COMES BACK 'G', 'R' OR
016090*    'I' FOR THE CALLER TO TEST.
016100***************************************************************
016110 0500-SORT-AND-CLASSIFY-CAND.
016120     MOVE "C" TO SORT-MODE-PARM.
016130*    0505-CHECK-SORT-MODE IS A DEFENSIVE CHECK THAT
016140*    SORT-MODE-PARM IS ONE OF THE TWO VALID MODE BYTES BEFORE
016150*    THE CALL TO RMKSORT IS MADE.
016160     PERFORM 0505-CHECK-SORT-MODE THRU 0505-EXIT.
016170     CALL "RMKSORT" USING SORT-MODE-PARM, BARE-REC-1.
016180
016190     MOVE BARE-COUNT-1 TO SET-TILE-COUNT-1.
016200*    0510-COPY-ONE-CAND-TILE MOVES ONE BARE TILE INTO THE
016210*    MATCHING SET-REC-1 SLOT DURING THE SET-REC BUILD.
016220     PERFORM 0510-COPY-ONE-CAND-TILE THRU 0510-EXIT
016230             VARYING COPY-IDX-1 FROM 1 BY 1
016240             UNTIL COPY-IDX-1 > BARE-COUNT-1.
016250
016260     CALL "RMKVSET" USING SET-REC-1, EXT-REC-1.
016270
016280*    0500-EXIT - RETURN POINT FOR 0500.
016290*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
016300*    WHOEVER PERFORMED 0500 THRU THIS EXIT.
016310 0500-EXIT.
016320     EXIT.
016330
016340***************************************************************
016350*    0505-CHECK-SORT-MODE - DEFENSIVE CHECK BEFORE EVERY CALL
016360*    TO RMKSORT, SAME HABIT RMKSORT ITSELF USES ON THE PARM IT
016370*    IS HANDED - A BAD MODE COERCES SILENTLY TO VALUE-ONLY.
016380***************************************************************
016390 0505-CHECK-SORT-MODE.
016400     IF SORT-MODE-PARM NOT IS VALID-SORT-MODE-CLASS
016410         MOVE "V" TO SORT-MODE-PARM
016420     END-IF.
016430
016440*    0505-EXIT - RETURN POINT FOR 0505.
016450*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
016460*    WHOEVER PERFORMED 0505 THRU THIS EXIT.
016470 0505-EXIT.
016480     EXIT.
016490
016500*    0510-COPY-ONE-CAND-TILE MOVES ONE BARE TILE INTO THE
016510*    MATCHING SET-REC-1 SLOT DURING THE SET-REC BUILD.
016520 0510-COPY-ONE-CAND-TILE.
016530     MOVE BARE-TILE-ID-1 (COPY-IDX-1)
016540       TO TILE-ID-1 (COPY-IDX-1).
016550     MOVE BARE-TILE-VALUE-1 (COPY-IDX-1)
016560       TO TILE-VALUE-1 (COPY-IDX-1).
016570     MOVE BARE-TILE-COLOR-1 (COPY-IDX-1)
016580       TO TILE-COLOR-1 (COPY-IDX-1).
016590     MOVE BARE-TILE-IS-JOKER-1 (COPY-IDX-1)
016600       TO TILE-IS-JOKER-1 (COPY-IDX-1).
016610
016620*    0510-EXIT - RETURN POINT FOR 0510.
016630*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
016640*    WHOEVER PERFORMED 0510 THRU THIS EXIT.
016650 0510-EXIT.
016660     EXIT.
016670
016680***************************************************************
016690*    0610-SORT-CLASSIFY-LEFT / 0620-SORT-CLASSIFY-RIGHT - THE
016700*    SAME SORT/COPY/CLASSIFY STEPS AS 0500, KEPT AS THEIR OWN
016710*    PARAGRAPHS SO BOTH REMAINDER SETS CAN BE VALIDATED BEFORE
016720*    EITHER ONE IS COMMITTED TO THE BOARD.
016730***************************************************************
016740 0610-SORT-CLASSIFY-LEFT.
016750     MOVE "C" TO SORT-MODE-PARM.
016760*    0505-CHECK-SORT-MODE IS A DEFENSIVE CHECK THAT
016770*    SORT-MODE-PARM IS ONE OF THE TWO VALID MODE BYTES BEFORE
016780*    THE CALL TO RMKSORT IS MADE.
016790     PERFORM 0505-CHECK-SORT-MODE THRU 0505-EXIT.
016800     CALL "RMKSORT" USING SORT-MODE-PARM, BARE-REC-2.
016810
016820     MOVE BARE-COUNT-2 TO SET-TILE-COUNT-2.
016830*    0612-COPY-ONE-LEFT-TILE MOVES ONE BARE TILE INTO THE
016840*    MATCHING SET-REC-2 SLOT.
016850     PERFORM 0612-COPY-ONE-LEFT-TILE THRU 0612-EXIT
016860             VARYING SPLIT-COPY-IDX FROM 1 BY 1
016870             UNTIL SPLIT-COPY-IDX > BARE-COUNT-2.
016880
016890     CALL "RMKVSET" USING SET-REC-2, EXT-REC-2.
016900
016910*    0610-EXIT - RETURN POINT FOR 0610.
016920*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
016930*    WHOEVER PERFORMED 0610 THRU THIS EXIT.
016940 0610-EXIT.
016950     EXIT.
016960
016970*    0612-COPY-ONE-LEFT-TILE MOVES ONE BARE TILE INTO THE
016980*    MATCHING SET-REC-2 SLOT.
016990 0612-COPY-ONE-LEFT-TILE.
017000     MOVE BARE-TILE-ID-2 (SPLIT-COPY-IDX)
017010       TO TILE-ID-2 (SPLIT-COPY-IDX).
017020     MOVE BARE-TILE-VALUE-2 (SPLIT-COPY-IDX)
017030       TO TILE-VALUE-2 (SPLIT-COPY-IDX).
017040     MOVE BARE-TILE-COLOR-2 (SPLIT-COPY-IDX)
017050       TO TILE-COLOR-2 (SPLIT-COPY-IDX).
017060     MOVE BARE-TILE-IS-JOKER-2 (SPLIT-COPY-IDX)
017070       TO TILE-IS-JOKER-2 (SPLIT-COPY-IDX).
017080
017090*    0612-EXIT - RETURN POINT FOR 0612.
017100*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
017110*    WHOEVER PERFORMED 0612 THRU THIS EXIT.
017120 0612-EXIT.
017130     EXIT.
017140
017150*    0620-SORT-CLASSIFY-RIGHT SORTS AND CLASSIFIES THE RIGHT
017160*    REMAINDER SET BUILT BY A MIDDLE-OF-RUN STEAL.
017170 0620-SORT-CLASSIFY-RIGHT.
017180     MOVE "C" TO SORT-MODE-PARM.
017190*    0505-CHECK-SORT-MODE IS A DEFENSIVE CHECK THAT
017200*    SORT-MODE-PARM IS ONE OF THE TWO VALID MODE BYTES BEFORE
017210*    THE CALL TO RMKSORT IS MADE.
017220     PERFORM 0505-CHECK-SORT-MODE THRU 0505-EXIT.
017230     CALL "RMKSORT" USING SORT-MODE-PARM, BARE-REC-3.
017240
017250     MOVE BARE-COUNT-3 TO SET-TILE-COUNT-3.
017260*    0622-COPY-ONE-RIGHT-TILE MOVES ONE BARE TILE INTO THE
017270*    MATCHING SET-REC-3 SLOT.
017280     PERFORM 0622-COPY-ONE-RIGHT-TILE THRU 0622-EXIT
017290             VARYING SPLIT-COPY-IDX FROM 1 BY 1
017300             UNTIL SPLIT-COPY-IDX > BARE-COUNT-3.
017310
017320     CALL "RMKVSET" USING SET-REC-3, EXT-REC-3.
017330
017340*    0620-EXIT - RETURN POINT FOR 0620.
017350*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
017360*    WHOEVER PERFORMED 0620 THRU THIS EXIT.
017370 0620-EXIT.
017380     EXIT.
017390
017400*    0622-COPY-ONE-RIGHT-TILE MOVES ONE BARE TILE INTO THE
017410*    MATCHING SET-REC-3 SLOT.
017420 0622-COPY-ONE-RIGHT-TILE.
017430     MOVE BARE-TILE-ID-3 (SPLIT-COPY-IDX)
017440       TO TILE-ID-3 (SPLIT-COPY-IDX).
017450     MOVE BARE-TILE-VALUE-3 (SPLIT-COPY-IDX)
017460       TO TILE-VALUE-3 (SPLIT-COPY-IDX).
017470     MOVE BARE-TILE-COLOR-3 (SPLIT-COPY-IDX)
017480       TO TILE-COLOR-3 (SPLIT-COPY-IDX).
017490     MOVE BARE-TILE-IS-JOKER-3 (SPLIT-COPY-IDX)
017500       TO TILE-IS-JOKER-3 (SPLIT-COPY-IDX).
017510
017520*    0622-EXIT - RETURN POINT FOR 0622.
017530*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
017540*    WHOEVER PERFORMED 0622 THRU THIS EXIT.
017550 0622-EXIT.
017560     EXIT.
017570
