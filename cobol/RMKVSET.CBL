000010***************************************************************
000020* PROGRAM-ID.  RMKVSET
000030* PURPOSE....  CLASSIFIES ONE BOARD/CANDIDATE TILE SET AS A
000040*              VALID GROUP, A VALID RUN, OR INVALID, AND
000050*              DERIVES THE EXTENSION DATA THE SOLVER NEEDS TO
000060*              GROW A SET BY ONE TILE (MISSING GROUP COLORS,
000070*              RUN NEXT/PRECEDING VALUE, RUN COLOR).
000080* CALLED BY..  RMKTURN (BOARD VALIDITY SWEEP), RMKSOLV (EVERY
000090*              CANDIDATE SET BUILT DURING A TURN).
000100***************************************************************
000110*                   C H A N G E   L O G
000120***************************************************************
000130* 940614 ST  0000  ORIGINAL CODING - TILE SET CLASSIFIER LIFTED
000140* 940614 ST  0000  OUT OF THE OLD CONST01 CONSTANTS-TABLE SHELL.
000150* 940802 ST  0012  GROUP RULE WAS REJECTING A 4-JOKER GROUP -
000160* 940802 ST  0012  COLOR-SEEN TABLE NOW SKIPS JOKERS CORRECTLY.
000170* 941130 GP  0031  ADDED RUN-COLOR DERIVATION FOR THE ADD-TILE
000180* 941130 GP  0031  STEP IN RMKSOLV (WAS RETURNING SPACES).
000190* 950227 GP  0044  FIXED LOGICAL-START UNDERFLOW WHEN A RUN IS
000200* 950227 GP  0044  ALL LOW JOKERS (1,2,J,J) - CLAMPED AT ONE.
000210* 950914 ST  0058  GETRUNNEXTVALUE WAS NOT CAPPING AT THIRTEEN -
000220* 950914 ST  0058  LOGICAL-END >= 13 NOW RETURNS MINUS-ONE.
000230* 960403 DK  0075  GROUP SIZE > 4 WAS ACCEPTED WHEN ALL TILES
000240* 960403 DK  0075  WERE JOKERS - SIZE CHECK MOVED AHEAD OF LOOP.
000250* 961117 DK  0081  ISRUN DUPLICATE-VALUE CASE FELL THROUGH TO
000260* 961117 DK  0081  VALID - NOW SETS RUN-BAD-SW AND EXITS LOOP.
000270* 970305 GP  0096  CLEANUP OF COLOR-UNIVERSE-TABLE COMMENTS.
000280* 980611 DK  9901  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN THIS
000290* 980611 DK  9901  PROGRAM, DATE-WRITTEN/COMPILED TEXT ONLY.
000300* 990119 DK  9901  Y2K SIGN-OFF RECORDED, NO CHANGE REQUIRED.
000310* 001009 ST  0114  GETGROUPMISSINGCOLORS RETURNED STALE COUNT
000320* 001009 ST  0114  WHEN CALLED TWICE ON THE SAME PARAGRAPH PASS -
000330* 001009 ST  0114  EXT-MISSING-COLOR-COUNT NOW RE-ZEROED FIRST.
000340***************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.    RMKVSET.
000370 AUTHOR.        S. TEMERZIDIS.
000380 INSTALLATION.  DATA PROCESSING CENTER.
000390 DATE-WRITTEN.  06/14/94.
000400 DATE-COMPILED.
000410 SECURITY.      INTERNAL USE ONLY.
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. PENTIUM-100.
000460 OBJECT-COMPUTER. PENTIUM-100.
000470 SPECIAL-NAMES.
000480     CLASS VALID-COLOR-CLASS IS "R" "B" "K" "Y"
000490     UPSI-0 ON STATUS IS RMKVSET-TRACE-SW.
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530*
000540*    SET-TYPE-2 AND SORT-MODE-PARM ARE BOTH ONE-BYTE SCALARS
000550*    THAT DO NOT BELONG TO ANY LARGER RECORD - CARRIED AS 77S,
000560*    THE SAME WAY THE OLD CONST01 SHELL KEPT ITS SYNEXEIA
000570*    CONTINUE-SWITCH OUTSIDE ANY GROUP.  SET-TYPE-2 HOLDS THE
000580*    CLASSIFY ANSWER UNTIL 0000-EXIT COPIES IT BACK TO SET-TYPE.
000590 77  SET-TYPE-2              PIC X(01).
000600 77  SORT-MODE-PARM             PIC X(01) VALUE "V".
000610*
000620*
000630*    SET-REC-2 IS A LOCAL COPY OF THE CALLER'S SET, BUILT FROM
000640*    THE LINKAGE RECORD SO THE SET CAN BE SORTED/SCANNED
000650*    WITHOUT DISTURBING THE CALLER'S TABLE - THE "-2" SUFFIX
000660*    MARKS IT AS THE SECOND COPY OF THE SET SHAPE IN THIS
000670*    PROGRAM, THE LINKAGE SET-REC BEING THE FIRST.
000680*
000690*    SHAPED TO MATCH RMKSORT'S LINKAGE TABLE EXACTLY (COUNT
000700*    FIELD, 14-TILE TABLE, TRAILING FILLER, NO OTHER FIELDS
000710*    IN BETWEEN) SO SET-REC-2 CAN BE PASSED STRAIGHT THROUGH
000720*    ON THE CALL "RMKSORT" STATEMENT.
000730 01  SET-REC-2.
000740     05 SET-TILE-COUNT-2      PIC 9(02) COMP.
000750     05 TILES-2 OCCURS 14 TIMES
000760                   INDEXED BY TILE-IDX-2.
000770         10 TILE-ID-2       PIC S9(05).
000780         10 TILE-VALUE-2    PIC 9(02).
000790         10 TILE-COLOR-2    PIC X(01).
000800         10 TILE-IS-JOKER-2 PIC X(01).
000810         10 FILLER             PIC X(05).
000820     05 FILLER               PIC X(08).
000830
000840*    COLOR-UNIVERSE-TABLE IS BUILT THE WAY THE OLD MENU/COLOR
000850*    TABLES IN THE MENU HUB ARE BUILT - ONE PACKED LITERAL
000860*    REDEFINED AS AN OCCURS TABLE - SO THE FOUR LEGAL TILE
000870*    COLORS ARE A SINGLE, SINGLE-SOURCE CONSTANT.
000880 01  COLOR-UNIVERSE-TABLE    PIC X(04) VALUE "RBKY".
000890 01  COLOR-UNIVERSE-TABLE-R REDEFINES COLOR-UNIVERSE-TABLE.
000900     05 COLOR-UNIVERSE-ENTRY PIC X(01) OCCURS 4 TIMES
000910                             INDEXED BY COLOR-IDX.
000920
000930*    GROUP-COLOR-SEEN-TABLE TRACKS WHICH OF THE FOUR UNIVERSE
000940*    COLORS HAVE ALREADY TURNED UP ON A NON-JOKER TILE OF THE
000950*    CANDIDATE GROUP - "Y" SEEN, "N" NOT SEEN.
000960 01  GROUP-COLOR-SEEN-TABLE   PIC X(04) VALUE "NNNN".
000970 01  GROUP-COLOR-SEEN-TABLE-R REDEFINES GROUP-COLOR-SEEN-TABLE.
000980     05 GROUP-COLOR-SEEN-FLAG PIC X(01) OCCURS 4 TIMES
000990                              INDEXED BY SEEN-IDX.
001000
001010*    RUN-CALC-PAIR HOLDS THE LOGICAL-START/LOGICAL-END PAIR
001020*    SHARED BY THE TWO EXTENSION PARAGRAPHS - REDEFINED SO
001030*    BOTH HALVES CAN BE CLEARED WITH ONE MOVE.
001040 01  RUN-CALC-PAIR.
001050     05 LOGICAL-START        PIC S9(03) COMP.
001060     05 LOGICAL-END          PIC S9(03) COMP.
001070 01  RUN-CALC-PAIR-R REDEFINES RUN-CALC-PAIR PIC X(06).
001080
001090*    CLASSIFY-VAR HOLDS EVERY WORKING SWITCH AND SCRATCH VALUE
001100*    THE GROUP AND RUN RULES NEED WHILE THEY WALK SET-REC-2 -
001110*    TARGET VALUE, BAD-SET SWITCHES, JOKER COUNTS, AND THE
001120*    RUN'S LOGICAL-RANGE WORK AREA.
001130 01  CLASSIFY-VAR.
001140     05 GROUP-TARGET-VALUE   PIC 9(02).
001150     05 GROUP-TARGET-SET-SW  PIC X(01).
001160         88 GROUP-TARGET-SET VALUE "Y".
001170     05 GROUP-BAD-SW         PIC X(01).
001180         88 GROUP-IS-BAD     VALUE "Y".
001190     05 RUN-BAD-SW           PIC X(01).
001200         88 RUN-IS-BAD       VALUE "Y".
001210     05 RUN-COLOR-WORK       PIC X(01).
001220     05 RUN-COLOR-SET-SW     PIC X(01).
001230         88 RUN-COLOR-IS-SET VALUE "Y".
001240     05 EXPECTED-VALUE       PIC S9(03) COMP.
001250     05 JOKER-COUNT          PIC 9(02) COMP.
001260     05 JOKERS-BEFORE        PIC 9(02) COMP.
001270     05 LOWEST-REAL          PIC 9(02) COMP.
001280     05 NUMBERED-COUNT       PIC 9(02) COMP.
001290     05 GAP-NEEDED           PIC S9(03) COMP.
001300     05 COLOR-SLOT           PIC 9(01) COMP.
001310     05 MISS-SLOT            PIC 9(01) COMP.
001320     05 RUN-START-IDX        PIC 9(02) COMP.
001330     05 FILLER               PIC X(04).
001340
001350*    LOOP-VAR IS THE ONE GENERAL-PURPOSE SUBSCRIPT SHARED BY
001360*    WHICHEVER PARAGRAPH NEEDS A SIMPLE TABLE WALK.
001370 01  LOOP-VAR.
001380     05 I                    PIC 9(02) COMP.
001390     05 FILLER               PIC X(04).
001400
001410 LINKAGE SECTION.
001420*    SET-REC IS THE CALLER'S SET - ONE BOARD-SETS OR
001430*    CAND-SET-REC ENTRY, EXAMINED HERE BUT NEVER CHANGED.
001440 01  SET-REC.
001450     05 SET-TILE-COUNT    PIC 9(02) COMP.
001460     05 SET-TYPE          PIC X(01).
001470     05 SET-TILES OCCURS 14 TIMES
001480                     INDEXED BY SET-IDX.
001490         10 TILE-ID       PIC S9(05).
001500         10 TILE-VALUE    PIC 9(02).
001510         10 TILE-COLOR    PIC X(01).
001520         10 TILE-IS-JOKER PIC X(01).
001530         10 FILLER           PIC X(05).
001540     05 FILLER               PIC X(07).
001550
001560*    SET-EXT-REC IS THE ANSWER THIS PROGRAM BUILDS AND
001570*    HANDS BACK - MISSING COLORS FOR A GROUP, OR NEXT/
001580*    PRECEDING VALUES AND COLOR FOR A RUN.
001590 01  SET-EXT-REC.
001600     05 EXT-MISSING-COUNT PIC 9(01) COMP.
001610     05 EXT-MISSING-COLOR PIC X(01) OCCURS 4 TIMES.
001620     05 EXT-GROUP-VALUE   PIC 9(02).
001630     05 EXT-RUN-NEXT      PIC S9(03) COMP.
001640     05 EXT-RUN-PRECED    PIC S9(03) COMP.
001650     05 EXT-RUN-COLOR     PIC X(01).
001660     05 FILLER               PIC X(03).
001670
001680 PROCEDURE DIVISION USING SET-REC, SET-EXT-REC.
001690
001700*    0000-CLASSIFY-SET IS THE ENTRY POINT.  COPIES THE LINKAGE
001710*    SET INTO SET-REC-2, DEFAULTS THE EXTENSION ANSWER TO NULL,
001720*    DISQUALIFIES ANYTHING UNDER THREE TILES OUTRIGHT, THEN
001730*    TRIES THE GROUP RULE AND FALLS BACK TO THE RUN RULE BEFORE
001740*    DERIVING THE EXTENSION DATA FOR WHATEVER TYPE WON.
001750 0000-CLASSIFY-SET.
001760     MOVE SET-TILE-COUNT TO SET-TILE-COUNT-2.
001770     MOVE SPACES            TO SET-TYPE-2.
001780*    0010-COPY-ONE-TILE MOVES ONE LINKAGE TILE INTO THE
001790*    MATCHING SET-REC-2 SLOT SO THE CLASSIFY AND EXTENSION LOGIC
001800*    CAN WORK AGAINST A LOCAL, RE-SORTABLE COPY.
001810     PERFORM 0010-COPY-ONE-TILE THRU 0010-EXIT
001820             VARYING I FROM 1 BY 1 UNTIL I > SET-TILE-COUNT-2.
001830
001840     INITIALIZE SET-EXT-REC.
001850     MOVE SPACES TO EXT-RUN-COLOR.
001860     MOVE -1     TO EXT-RUN-NEXT EXT-RUN-PRECED.
001870
001880     IF SET-TILE-COUNT-2 < 3
001890         MOVE "I" TO SET-TYPE-2
001900         GO 0000-EXIT
001910     END-IF.
001920
001930*    0100-CHECK-GROUP APPLIES THE GROUP RULE ABOVE: MORE THAN
001940*    FOUR TILES FAILS OUTRIGHT, OTHERWISE EVERY NON-JOKER TILE
001950*    IS CHECKED AGAINST THE FIRST VALUE SEEN AND AGAINST THE
001960*    COLORS ALREADY CLAIMED.
001970     PERFORM 0100-CHECK-GROUP THRU 0100-EXIT.
001980     IF GROUP-IS-BAD
001990*    0200-CHECK-RUN APPLIES THE RUN RULE.
002000         PERFORM 0200-CHECK-RUN THRU 0200-EXIT
002010         IF RUN-IS-BAD
002020             MOVE "I" TO SET-TYPE-2
002030         ELSE
002040             MOVE "R" TO SET-TYPE-2
002050         END-IF
002060     ELSE
002070         MOVE "G" TO SET-TYPE-2
002080     END-IF.
002090
002100*    0400-DERIVE-EXTENSIONS ROUTES TO THE GROUP OR RUN
002110*    EXTENSION LOGIC BASED ON SET-TYPE-2; AN INVALID SET
002120*    NEVER REACHES THIS PARAGRAPH SO ITS ANSWER STAYS NULL.
002130     PERFORM 0400-DERIVE-EXTENSIONS THRU 0400-EXIT.
002140
002150*    0000-EXIT - RETURN POINT FOR 0000.
002160*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002170*    WHOEVER PERFORMED 0000 THRU THIS EXIT.
002180 0000-EXIT.
002190     MOVE SET-TYPE-2 TO SET-TYPE.
002200     GOBACK.
002210
002220*    0010-COPY-ONE-TILE MOVES ONE LINKAGE TILE INTO THE
002230*    MATCHING SET-REC-2 SLOT SO THE CLASSIFY AND EXTENSION LOGIC
002240*    CAN WORK AGAINST A LOCAL, RE-SORTABLE COPY.
002250 0010-COPY-ONE-TILE.
002260     MOVE TILE-ID (I)       TO TILE-ID-2 (I).
002270     MOVE TILE-VALUE (I)    TO TILE-VALUE-2 (I).
002280     MOVE TILE-COLOR (I)    TO TILE-COLOR-2 (I).
002290     MOVE TILE-IS-JOKER (I) TO TILE-IS-JOKER-2 (I).
002300
002310*    0010-EXIT - RETURN POINT FOR 0010.
002320*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002330*    WHOEVER PERFORMED 0010 THRU THIS EXIT.
002340 0010-EXIT.
002350     EXIT.
002360
002370***************************************************************
002380*    0100-CHECK-GROUP - GROUP RULE.  MORE THAN FOUR TILES IS
002390*    ALWAYS BAD.  NON-JOKER TILES MUST SHARE ONE VALUE (THE
002400*    FIRST ONE SEEN) AND NO TWO NON-JOKERS MAY SHARE A COLOR.
002410*    JOKERS ARE SKIPPED FOR BOTH CHECKS.
002420***************************************************************
002430 0100-CHECK-GROUP.
002440     MOVE "N"    TO GROUP-BAD-SW.
002450     MOVE "N"    TO GROUP-TARGET-SET-SW.
002460     MOVE "NNNN" TO GROUP-COLOR-SEEN-TABLE.
002470
002480     IF SET-TILE-COUNT-2 > 4
002490         MOVE "Y" TO GROUP-BAD-SW
002500         GO 0100-EXIT
002510     END-IF.
002520
002530*    0110-CHECK-ONE-GROUP-TILE TESTS ONE TILE'S VALUE AGAINST
002540*    THE GROUP'S TARGET VALUE (SETTING IT IF THIS IS THE FIRST
002550*    NON-JOKER SEEN) AND MARKS ITS COLOR SEEN, FAILING THE
002560*    GROUP IF THAT COLOR WAS ALREADY CLAIMED.
002570     PERFORM 0110-CHECK-ONE-GROUP-TILE THRU 0110-EXIT
002580             VARYING I FROM 1 BY 1
002590             UNTIL I > SET-TILE-COUNT-2 OR GROUP-IS-BAD.
002600
002610*    0100-EXIT - RETURN POINT FOR 0100.
002620*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002630*    WHOEVER PERFORMED 0100 THRU THIS EXIT.
002640 0100-EXIT.
002650     EXIT.
002660
002670*    0110-CHECK-ONE-GROUP-TILE TESTS ONE TILE'S VALUE AGAINST
002680*    THE GROUP'S TARGET VALUE (SETTING IT IF THIS IS THE FIRST
002690*    NON-JOKER SEEN) AND MARKS ITS COLOR SEEN, FAILING THE
002700*    GROUP IF THAT COLOR WAS ALREADY CLAIMED.
002710 0110-CHECK-ONE-GROUP-TILE.
002720     IF TILE-IS-JOKER-2 (I) = "Y"
002730         GO 0110-EXIT
002740     END-IF.
002750
002760     IF NOT GROUP-TARGET-SET
002770         MOVE TILE-VALUE-2 (I) TO GROUP-TARGET-VALUE
002780         MOVE "Y" TO GROUP-TARGET-SET-SW
002790     ELSE
002800         IF TILE-VALUE-2 (I) NOT = GROUP-TARGET-VALUE
002810             MOVE "Y" TO GROUP-BAD-SW
002820         END-IF
002830     END-IF.
002840
002850     IF GROUP-IS-BAD
002860         GO 0110-EXIT
002870     END-IF.
002880
002890     SET COLOR-IDX TO 1.
002900     SEARCH COLOR-UNIVERSE-ENTRY
002910         WHEN COLOR-UNIVERSE-ENTRY (COLOR-IDX)
002920                                  = TILE-COLOR-2 (I)
002930             SET SEEN-IDX TO COLOR-IDX
002940             IF GROUP-COLOR-SEEN-FLAG (SEEN-IDX) = "Y"
002950                 MOVE "Y" TO GROUP-BAD-SW
002960             ELSE
002970                 MOVE "Y" TO GROUP-COLOR-SEEN-FLAG (SEEN-IDX)
002980             END-IF
002990     END-SEARCH.
003000
003010*    0110-EXIT - RETURN POINT FOR 0110.
003020*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003030*    WHOEVER PERFORMED 0110 THRU THIS EXIT.
003040 0110-EXIT.
003050     EXIT.
003060
003070***************************************************************
003080*    0200-CHECK-RUN - RUN RULE.  NON-JOKER TILES MUST SHARE
003090*    ONE COLOR.  SORTED ASCENDING BY VALUE, A RUN WALKS AN
003100*    "EXPECTED VALUE" FORWARD, CONSUMING ONE JOKER PER UNIT
003110*    GAP; UNUSED TRAILING JOKERS ARE FINE.
003120***************************************************************
003130 0200-CHECK-RUN.
003140     MOVE "N"  TO RUN-BAD-SW.
003150     MOVE "N"  TO RUN-COLOR-SET-SW.
003160     MOVE ZERO TO JOKER-COUNT NUMBERED-COUNT.
003170
003180*    0205-SPLIT-ONE-TILE COUNTS ONE TILE AS EITHER A JOKER OR A
003190*    NUMBERED TILE, AND FOR A NUMBERED TILE CHECKS ITS COLOR
003200*    AGAINST THE RUN'S ESTABLISHED COLOR.
003210     PERFORM 0205-SPLIT-ONE-TILE THRU 0205-EXIT
003220             VARYING I FROM 1 BY 1 UNTIL I > SET-TILE-COUNT-2.
003230
003240     IF RUN-IS-BAD
003250         GO 0200-EXIT
003260     END-IF.
003270
003280     MOVE "V" TO SORT-MODE-PARM.
003290     CALL "RMKSORT" USING SORT-MODE-PARM, SET-REC-2.
003300
003310*    AFTER A VALUE SORT, JOKERS (VALUE ZERO) SORT TO THE FRONT
003320*    OF THE TABLE, SO THE NUMBERED TILES NOW OCCUPY POSITIONS
003330*    JOKER-COUNT + 1 THROUGH SET-TILE-COUNT-2, ALREADY ASCENDING.
003340     COMPUTE RUN-START-IDX = JOKER-COUNT + 1.
003350     MOVE ZERO TO EXPECTED-VALUE.
003360*    0220-WALK-ONE-NUMBERED-TILE COMPARES ONE SORTED NUMBERED
003370*    TILE'S VALUE AGAINST THE EXPECTED NEXT VALUE, CONSUMING
003380*    JOKERS TO CLOSE ANY GAP BEFORE DECIDING THE TILE FITS OR
003390*    THE RUN IS BROKEN.
003400     PERFORM 0220-WALK-ONE-NUMBERED-TILE THRU 0220-EXIT
003410             VARYING I FROM RUN-START-IDX BY 1
003420             UNTIL I > SET-TILE-COUNT-2 OR RUN-IS-BAD.
003430
003440*    0200-EXIT - RETURN POINT FOR 0200.
003450*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003460*    WHOEVER PERFORMED 0200 THRU THIS EXIT.
003470 0200-EXIT.
003480     EXIT.
003490
003500*    0205-SPLIT-ONE-TILE COUNTS ONE TILE AS EITHER A JOKER OR A
003510*    NUMBERED TILE, AND FOR A NUMBERED TILE CHECKS ITS COLOR
003520*    AGAINST THE RUN'S ESTABLISHED COLOR.
003530 0205-SPLIT-ONE-TILE.
003540     IF TILE-IS-JOKER-2 (I) = "Y"
003550         ADD 1 TO JOKER-COUNT
003560         GO 0205-EXIT
003570     END-IF.
003580
003590     ADD 1 TO NUMBERED-COUNT.
003600     IF NOT RUN-COLOR-IS-SET
003610         MOVE TILE-COLOR-2 (I) TO RUN-COLOR-WORK
003620         MOVE "Y" TO RUN-COLOR-SET-SW
003630     ELSE
003640         IF TILE-COLOR-2 (I) NOT = RUN-COLOR-WORK
003650             MOVE "Y" TO RUN-BAD-SW
003660         END-IF
003670     END-IF.
003680
003690*    0205-EXIT - RETURN POINT FOR 0205.
003700*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003710*    WHOEVER PERFORMED 0205 THRU THIS EXIT.
003720 0205-EXIT.
003730     EXIT.
003740
003750*    0220-WALK-ONE-NUMBERED-TILE COMPARES ONE SORTED NUMBERED
003760*    TILE'S VALUE AGAINST THE EXPECTED NEXT VALUE, CONSUMING
003770*    JOKERS TO CLOSE ANY GAP BEFORE DECIDING THE TILE FITS OR
003780*    THE RUN IS BROKEN.
003790 0220-WALK-ONE-NUMBERED-TILE.
003800     IF I = RUN-START-IDX
003810         MOVE TILE-VALUE-2 (I) TO EXPECTED-VALUE
003820         ADD 1 TO EXPECTED-VALUE
003830         GO 0220-EXIT
003840     END-IF.
003850
003860     IF TILE-VALUE-2 (I) > EXPECTED-VALUE
003870         COMPUTE GAP-NEEDED =
003880                 TILE-VALUE-2 (I) - EXPECTED-VALUE
003890*    0225-CLOSE-ONE-GAP-UNIT SPENDS ONE AVAILABLE JOKER TO
003900*    ADVANCE THE EXPECTED VALUE BY ONE; RUNNING OUT OF JOKERS
003910*    PARTWAY THROUGH A GAP FAILS THE RUN.
003920         PERFORM 0225-CLOSE-ONE-GAP-UNIT THRU 0225-EXIT
003930                 UNTIL GAP-NEEDED = 0 OR RUN-IS-BAD
003940     END-IF.
003950
003960     IF RUN-IS-BAD
003970         GO 0220-EXIT
003980     END-IF.
003990
004000     IF TILE-VALUE-2 (I) = EXPECTED-VALUE
004010         ADD 1 TO EXPECTED-VALUE
004020     ELSE
004030         MOVE "Y" TO RUN-BAD-SW
004040     END-IF.
004050
004060*    0220-EXIT - RETURN POINT FOR 0220.
004070*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004080*    WHOEVER PERFORMED 0220 THRU THIS EXIT.
004090 0220-EXIT.
004100     EXIT.
004110
004120*    0225-CLOSE-ONE-GAP-UNIT SPENDS ONE AVAILABLE JOKER TO
004130*    ADVANCE THE EXPECTED VALUE BY ONE; RUNNING OUT OF JOKERS
004140*    PARTWAY THROUGH A GAP FAILS THE RUN.
004150 0225-CLOSE-ONE-GAP-UNIT.
004160     IF JOKER-COUNT > 0
004170         SUBTRACT 1 FROM JOKER-COUNT
004180         ADD 1 TO EXPECTED-VALUE
004190         SUBTRACT 1 FROM GAP-NEEDED
004200     ELSE
004210         MOVE "Y" TO RUN-BAD-SW
004220     END-IF.
004230
004240*    0225-EXIT - RETURN POINT FOR 0225.
004250*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004260*    WHOEVER PERFORMED 0225 THRU THIS EXIT.
004270 0225-EXIT.
004280     EXIT.
004290
004300***************************************************************
004310*    0300-CALC-RUN-LOGICAL-RANGE - SHARED BY BOTH EXTENSION
004320*    PARAGRAPHS.  LOGICAL-START IS WHERE THE RUN WOULD BEGIN
004330*    IF EVERY LEADING JOKER STANDS FOR THE VALUE JUST BELOW
004340*    THE PRECEDING ONE; LOGICAL-END IS LOGICAL-START PLUS THE
004350*    TOTAL TILE COUNT, LESS ONE.
004360***************************************************************
004370 0300-CALC-RUN-LOGICAL-RANGE.
004380     MOVE SPACES TO RUN-CALC-PAIR-R.
004390     MOVE "V" TO SORT-MODE-PARM.
004400     CALL "RMKSORT" USING SORT-MODE-PARM, SET-REC-2.
004410
004420     MOVE ZERO TO JOKERS-BEFORE.
004430*    0305-COUNT-ONE-LEADING-JOKER ADDS ONE TO THE RUNNING COUNT
004440*    OF JOKERS SEEN BEFORE THE FIRST NUMBERED TILE.
004450     PERFORM 0305-COUNT-ONE-LEADING-JOKER THRU 0305-EXIT
004460             VARYING I FROM 1 BY 1
004470             UNTIL I > SET-TILE-COUNT-2
004480                OR TILE-IS-JOKER-2 (I) NOT = "Y".
004490
004500     MOVE TILE-VALUE-2 (I) TO LOWEST-REAL.
004510     COMPUTE LOGICAL-START = LOWEST-REAL - JOKERS-BEFORE.
004520     COMPUTE LOGICAL-END = LOGICAL-START + SET-TILE-COUNT-2 - 1.
004530
004540*    0300-EXIT - RETURN POINT FOR 0300.
004550*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004560*    WHOEVER PERFORMED 0300 THRU THIS EXIT.
004570 0300-EXIT.
004580     EXIT.
004590
004600*    0305-COUNT-ONE-LEADING-JOKER ADDS ONE TO THE RUNNING
004610*    COUNT OF JOKERS SEEN BEFORE THE FIRST NUMBERED TILE.
004620 0305-COUNT-ONE-LEADING-JOKER.
004630     ADD 1 TO JOKERS-BEFORE.
004640
004650*    0305-EXIT - RETURN POINT FOR 0305.
004660*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004670*    WHOEVER PERFORMED 0305 THRU THIS EXIT.
004680 0305-EXIT.
004690     EXIT.
004700
004710***************************************************************
004720*    0400-DERIVE-EXTENSIONS - GETGROUPMISSINGCOLORS,
004730*    GETRUNNEXTVALUE, GETRUNPRECEDINGVALUE, GETRUNCOLOR.  ALL
004740*    FOUR RETURN A NULL/EMPTY ANSWER UNLESS THE SET CLASSIFIED
004750*    AS THE MATCHING TYPE.
004760***************************************************************
004770 0400-DERIVE-EXTENSIONS.
004780     IF SET-TYPE-2 = "G"
004790*    0410-GROUP-MISSING-COLORS WORKS OUT WHICH OF THE FOUR
004800*    COLORS ARE NOT YET CLAIMED BY THIS GROUP, SO RMKSOLV KNOWS
004810*    WHICH SINGLE TILES COULD EXTEND IT.
004820         PERFORM 0410-GROUP-MISSING-COLORS THRU 0410-EXIT
004830     END-IF.
004840
004850     IF SET-TYPE-2 = "R"
004860*    0300-CALC-RUN-LOGICAL-RANGE RE-SORTS THE SET BY VALUE AND
004870*    WORKS OUT WHERE THE RUN WOULD LOGICALLY BEGIN AND END IF
004880*    EVERY LEADING JOKER STANDS FOR THE VALUE JUST BELOW THE
004890*    FIRST REAL TILE - SHARED BY BOTH EXTENSION PARAGRAPHS.
004900         PERFORM 0300-CALC-RUN-LOGICAL-RANGE THRU 0300-EXIT
004910*    0420-SET-RUN-EXTENSIONS TRANSLATES THE LOGICAL RANGE INTO
004920*    THE NEXT/PRECEDING VALUES A SINGLE TILE WOULD NEED, CAPPED
004930*    AT -1 WHEN THE RUN ALREADY SITS AT EITHER END OF THE BOARD
004940*    VALUE RANGE, AND RECORDS THE RUN'S COLOR.
004950         PERFORM 0420-SET-RUN-EXTENSIONS THRU 0420-EXIT
004960     END-IF.
004970
004980*    0400-EXIT - RETURN POINT FOR 0400.
004990*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005000*    WHOEVER PERFORMED 0400 THRU THIS EXIT.
005010 0400-EXIT.
005020     EXIT.
005030
005040*    0410-GROUP-MISSING-COLORS WORKS OUT WHICH OF THE FOUR
005050*    COLORS ARE NOT YET CLAIMED BY THIS GROUP, SO RMKSOLV KNOWS
005060*    WHICH SINGLE TILES COULD EXTEND IT.
005070 0410-GROUP-MISSING-COLORS.
005080     MOVE "NNNN" TO GROUP-COLOR-SEEN-TABLE.
005090     MOVE ZERO   TO EXT-MISSING-COUNT.
005100     MOVE GROUP-TARGET-VALUE TO EXT-GROUP-VALUE.
005110
005120*    0412-MARK-ONE-GROUP-COLOR FLAGS ONE TILE'S COLOR AS SEEN
005130*    IN GROUP-COLOR-SEEN-TABLE.
005140     PERFORM 0412-MARK-ONE-GROUP-COLOR THRU 0412-EXIT
005150             VARYING I FROM 1 BY 1 UNTIL I > SET-TILE-COUNT-2.
005160
005170*    0415-COPY-ONE-MISSING-COLOR ADDS ONE UNCLAIMED COLOR TO
005180*    THE LINKAGE MISSING-COLOR LIST RETURNED TO THE CALLER.
005190     PERFORM 0415-COPY-ONE-MISSING-COLOR THRU 0415-EXIT
005200             VARYING COLOR-SLOT FROM 1 BY 1 UNTIL COLOR-SLOT > 4.
005210
005220*    0410-EXIT - RETURN POINT FOR 0410.
005230*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005240*    WHOEVER PERFORMED 0410 THRU THIS EXIT.
005250 0410-EXIT.
005260     EXIT.
005270
005280*    0412-MARK-ONE-GROUP-COLOR FLAGS ONE TILE'S COLOR AS SEEN
005290*    IN GROUP-COLOR-SEEN-TABLE.
005300 0412-MARK-ONE-GROUP-COLOR.
005310     IF TILE-IS-JOKER-2 (I) = "Y"
005320         GO 0412-EXIT
005330     END-IF.
005340
005350     SET COLOR-IDX TO 1.
005360     SEARCH COLOR-UNIVERSE-ENTRY
005370         WHEN COLOR-UNIVERSE-ENTRY (COLOR-IDX)
005380                                  = TILE-COLOR-2 (I)
005390             SET SEEN-IDX TO COLOR-IDX
005400             MOVE "Y" TO GROUP-COLOR-SEEN-FLAG (SEEN-IDX)
005410     END-SEARCH.
005420
005430*    0412-EXIT - RETURN POINT FOR 0412.
005440*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005450*    WHOEVER PERFORMED 0412 THRU THIS EXIT.
005460 0412-EXIT.
005470     EXIT.
005480
005490*    0415-COPY-ONE-MISSING-COLOR ADDS ONE UNCLAIMED COLOR TO
005500*    THE LINKAGE MISSING-COLOR LIST RETURNED TO THE CALLER.
005510 0415-COPY-ONE-MISSING-COLOR.
005520     IF GROUP-COLOR-SEEN-FLAG (COLOR-SLOT) NOT = "Y"
005530         ADD 1 TO EXT-MISSING-COUNT
005540         MOVE COLOR-UNIVERSE-ENTRY (COLOR-SLOT)
005550           TO EXT-MISSING-COLOR (EXT-MISSING-COUNT)
005560     END-IF.
005570
005580*    0415-EXIT - RETURN POINT FOR 0415.
005590*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005600*    WHOEVER PERFORMED 0415 THRU THIS EXIT.
005610 0415-EXIT.
005620     EXIT.
005630
005640*    0420-SET-RUN-EXTENSIONS TRANSLATES THE LOGICAL RANGE INTO
005650*    THE NEXT/PRECEDING VALUES A SINGLE TILE WOULD NEED, CAPPED
005660*    AT -1 WHEN THE RUN ALREADY SITS AT EITHER END OF THE BOARD
005670*    VALUE RANGE, AND RECORDS THE RUN'S COLOR.
005680 0420-SET-RUN-EXTENSIONS.
005690     IF LOGICAL-END >= 13
005700         MOVE -1 TO EXT-RUN-NEXT
005710     ELSE
005720         COMPUTE EXT-RUN-NEXT = LOGICAL-END + 1
005730     END-IF.
005740
005750     IF LOGICAL-START <= 1
005760         MOVE -1 TO EXT-RUN-PRECED
005770     ELSE
005780         COMPUTE EXT-RUN-PRECED = LOGICAL-START - 1
005790     END-IF.
005800
005810*    0425-FIND-FIRST-NUMBERED-TILE DOES NO WORK OF ITS OWN -
005820*    THE VARYING CLAUSE THAT PERFORMS IT STOPS AT THE FIRST
005830*    NON-JOKER, WHOSE COLOR THE CALLER THEN READS DIRECTLY.
005840     PERFORM 0425-FIND-FIRST-NUMBERED-TILE THRU 0425-EXIT
005850             VARYING I FROM 1 BY 1
005860             UNTIL I > SET-TILE-COUNT-2
005870                OR TILE-IS-JOKER-2 (I) NOT = "Y".
005880     MOVE TILE-COLOR-2 (I) TO EXT-RUN-COLOR.
005890
005900*    0420-EXIT - RETURN POINT FOR 0420.
005910*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
005920*    WHOEVER PERFORMED 0420 THRU THIS EXIT.
005930 0420-EXIT.
005940     EXIT.
005950
005960*    0425-FIND-FIRST-NUMBERED-TILE DOES NO WORK OF ITS OWN -
005970*    THE VARYING CLAUSE THAT PERFORMS IT STOPS AT THE FIRST
005980*    NON-JOKER, WHOSE COLOR THE CALLER THEN READS DIRECTLY.
005990 0425-FIND-FIRST-NUMBERED-TILE.
006000     CONTINUE.
006010
006020*    0425-EXIT - RETURN POINT FOR 0425.
006030*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
006040*    WHOEVER PERFORMED 0425 THRU THIS EXIT.
006050 0425-EXIT.
006060     EXIT.
