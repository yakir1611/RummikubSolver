000010***************************************************************
000020* PROGRAM-ID.  RMKTURN
000030* PURPOSE....  BATCH DRIVER FOR ONE RUMMIKUB SOLVER TURN - READS
000040*              THE HAND AND BOARD FILES ONCE, CALLS THE SOLVER
000050*              TO DRIVE BOTH TO A FIXED POINT, RE-VALIDATES THE
000060*              BOARD, REWRITES BOTH FILES ONCE, AND PRINTS THE
000070*              TURN-SUMMARY REPORT.
000080* CALLS......  RMKSOLV (ONE FULL TURN), RMKVSET (OUTPUT BOARD
000090*              VALIDITY SWEEP, ONE CALL PER SET), RMKRPT (TURN
000100*              SUMMARY REPORT).
000110* REPLACES...  THE OLD KTIM MENU HUB - NO SCREEN, NO OPERATOR,
000120*              ONE PASS THROUGH THE FILES AND DONE.
000130***************************************************************
000140*                   C H A N G E   L O G
000150***************************************************************
000160* 940725 ST  0000  ORIGINAL CODING - BATCH DRIVER LIFTED OUT OF
000170* 940725 ST  0000  THE OLD KTIM MENU-HUB SHELL, MENU STRIPPED.
000180* 940912 ST  0008  ADDED THE OUTPUT BOARD-VALIDITY SWEEP (CALL
000190* 940912 ST  0008  TO RMKVSET PER SET) BEFORE THE REWRITE.
000200* 941205 ST  0015  ADDED CALL-REPORT STEP, WIRED TO NEW RMKRPT.
000210* 950410 GP  0026  BEFORE-COUNTS WERE BEING CAPTURED AFTER THE
000220* 950410 GP  0026  SOLVER CALL BY MISTAKE - MOVED AHEAD OF IT.
000230* 960122 GP  0033  BOARD-FILE AT END ON A FRESH TABLE WAS BEING
000240* 960122 GP  0033  TREATED AS AN ERROR - NOW INITIALIZES AN
000250* 960122 GP  0033  EMPTY BOARD-REC AND CONTINUES (TICKET DP-33).
000260* 961014 DK  0041  HAND-FILE STATUS NOT CHECKED AFTER THE REWRITE
000270* 961014 DK  0041  - ADDED THE SAME CHECK-STATUS PATTERN USED ON
000280* 961014 DK  0041  THE OTHER THREE I/O VERBS.
000290* 970830 GP  0052  VALIDATE-OUTPUT SWEEP SET BOARD-BAD-SW
000300* 970830 GP  0052  ON THE FIRST BAD SET BUT KEPT SCANNING THE
000310* 970830 GP  0052  REST - LEFT AS-IS, SWEEP IS DIAGNOSTIC ONLY.
000320* 980611 DK  9901  Y2K REVIEW - NO STORED DATES IN THIS PROGRAM,
000330* 980611 DK  9901  RUN DATE IS STAMPED BY RMKRPT ONLY.
000340* 990119 DK  9901  Y2K SIGN-OFF RECORDED, NO CHANGE REQUIRED.
000350* 010226 ST  0059  ADDED THE ZERO-TILE / ZERO-SET EDGE CASE NOTE
000360* 010226 ST  0059  TO READ-HAND-FILE AFTER A FIELD-REPORTED
000370* 010226 ST  0059  ABEND ON AN EMPTY STARTING HAND (TICKET 59).
000380* 020814 GP  0061  DROPPED THE TURN- TAG FROM THE WORKING-STORAGE
000390* 020814 GP  0061  SCRATCH GROUPS - THIS PROGRAM ONLY HAS ONE COPY
000400* 020814 GP  0061  OF EACH, SO THE TAG BOUGHT NOTHING BUT TYPING.
000410***************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    RMKTURN.
000440 AUTHOR.        S. TEMERZIDIS.
000450 INSTALLATION.  DATA PROCESSING CENTER.
000460 DATE-WRITTEN.  07/25/94.
000470 DATE-COMPILED.
000480 SECURITY.      INTERNAL USE ONLY.
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. PENTIUM-100.
000530 OBJECT-COMPUTER. PENTIUM-100.
000540 SPECIAL-NAMES.
000550     CLASS VALID-FILE-STATUS-CLASS IS "0" "1"
000560     UPSI-0 ON STATUS IS RMKTURN-TRACE-SW.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT HAND-FILE ASSIGN TO "HANDFILE"
000610         ORGANIZATION IS SEQUENTIAL
000620         FILE STATUS IS HAND-FILE-STATUS.
000630
000640     SELECT BOARD-FILE ASSIGN TO "BOARDFILE"
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS IS BOARD-FILE-STATUS.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710*    HAND-REC/BOARD-REC ARE FIXED-LENGTH BINARY RECORDS, NOT
000720*    PRINTABLE TEXT - THE COUNT AND TILE-ID/VALUE FIELDS ARE
000730*    CARRIED COMP SO THE SAME RECORD CAN BE PASSED STRAIGHT TO
000740*    RMKSOLV'S LINKAGE WITH NO INTERMEDIATE CONVERTING MOVE.
000750*
000760 FD  HAND-FILE
000770     LABEL RECORDS ARE OMITTED.
000780 01  HAND-REC.
000790     05 HAND-TILE-COUNT        PIC 9(02) COMP.
000800     05 HAND-TILES OCCURS 14 TIMES.
000810         10 HAND-TILE-ID          PIC S9(05).
000820         10 HAND-TILE-VALUE       PIC 9(02).
000830         10 HAND-TILE-COLOR       PIC X(01).
000840         10 HAND-TILE-IS-JOKER    PIC X(01).
000850         10 FILLER                PIC X(05).
000860     05 FILLER                 PIC X(08).
000870
000880 FD  BOARD-FILE
000890     LABEL RECORDS ARE OMITTED.
000900 01  BOARD-REC.
000910     05 BOARD-SET-COUNT        PIC 9(02) COMP.
000920     05 BOARD-SETS OCCURS 20 TIMES.
000930         10 SET-TILE-COUNT       PIC 9(02) COMP.
000940         10 SET-TYPE             PIC X(01).
000950         10 SET-TILES OCCURS 14 TIMES.
000960             15 SET-TILE-ID         PIC S9(05).
000970             15 SET-TILE-VALUE      PIC 9(02).
000980             15 SET-TILE-COLOR      PIC X(01).
000990             15 SET-TILE-IS-JOKER   PIC X(01).
001000             15 FILLER              PIC X(05).
001010         10 FILLER               PIC X(07).
001020     05 FILLER                 PIC X(10).
001030
001040 WORKING-STORAGE SECTION.
001050*
001060*    PROGRESS-FLAG IS THE ONE BYTE RMKSOLV HANDS BACK AT
001070*    THE END OF THE CALL - A LONE SWITCH, NOT PART OF ANY LARGER
001080*    RECORD, SO IT IS CARRIED AS A 77 THE WAY THE OLD KTIM MENU
001090*    SHELL CARRIED ITS OWN STANDALONE SWITCH BYTES.
001100*
001110 77  PROGRESS-FLAG        PIC X(01).
001120     88 MADE-PROGRESS     VALUE "Y".
001130*
001140*
001150*    FILE-STATUS BYTES - ONE PER FILE, EXACTLY AS THE OLD
001160*    PELATES/WORD FILES CARRY THEIR OWN STATUS BYTE.
001170*
001180 01  FILE-STATUS.
001190     05 HAND-FILE-STATUS       PIC XX.
001200     05 BOARD-FILE-STATUS      PIC XX.
001210     05 FILLER                 PIC X(04).
001220
001230*    SET-EXT-REC - ONLY THE BOARD-VALIDITY SWEEP NEEDS AN
001240*    EXTENSION-RECORD SLOT, AND IT THROWS THE RESULT AWAY; ONE
001250*    SHARED SCRATCH AREA SERVES EVERY CALL IN THE SWEEP.
001260 01  SET-EXT-REC.
001270     05 EXT-MISSING-COUNT  PIC 9(01) COMP.
001280     05 EXT-MISSING-COLOR  PIC X(01) OCCURS 4 TIMES.
001290     05 EXT-GROUP-VALUE    PIC 9(02).
001300     05 EXT-RUN-NEXT       PIC S9(03) COMP.
001310     05 EXT-RUN-PRECED     PIC S9(03) COMP.
001320     05 EXT-RUN-COLOR      PIC X(01).
001330     05 FILLER                 PIC X(03).
001340 01  SET-EXT-REC-R REDEFINES SET-EXT-REC PIC X(16).
001350
001360*    COUNT-PAIR - BEFORE/AFTER BOARD-SET-COUNT AND
001370*    HAND-TILE-COUNT, REDEFINED SO THE FOUR CAN ALL BE ZEROED
001380*    WITH ONE MOVE AT THE START OF A RUN (MATCHES THE OLD
001390*    KTIM CLOCK-FIELD GROUP-CLEAR IDIOM).
001400 01  COUNT-PAIR.
001410     05 BEFORE-SET-COUNT  PIC 9(02) COMP.
001420     05 AFTER-SET-COUNT   PIC 9(02) COMP.
001430     05 BEFORE-HAND-COUNT PIC 9(02) COMP.
001440     05 AFTER-HAND-COUNT  PIC 9(02) COMP.
001450 01  COUNT-PAIR-R REDEFINES COUNT-PAIR PIC X(08).
001460
001470*    VALIDATE-VAR CARRIES THE 0510 LOOP SUBSCRIPT AND
001480*    THE BAD-SET SWITCH SET WHEN THE OUTPUT SWEEP FINDS AN
001490*    INVALID SET LEFT ON THE BOARD AFTER THE SOLVER RUNS.
001500 01  VALIDATE-VAR.
001510     05 VALID-SET-NUM     PIC 9(02) COMP.
001520     05 BOARD-BAD-SW      PIC X(01).
001530         88 BOARD-IS-BAD  VALUE "Y".
001540     05 FILLER                 PIC X(05).
001550 01  VALIDATE-VAR-R REDEFINES VALIDATE-VAR PIC X(08).
001560
001570 PROCEDURE DIVISION.
001580***************************************************************
001590*    0000-MAIN-LINE - ONE FULL BATCH RUN.  "BOTH FILES ARE READ
001600*    ONCE AT THE START OF A TURN AND REWRITTEN ONCE AT THE END."
001610***************************************************************
001620 0000-MAIN-LINE.
001630*    OPEN BOTH FILES FOR THE READ HALF OF THE TURN.
001640     PERFORM 0010-OPEN-INPUT-FILES THRU 0010-EXIT.
001650
001660*    READ THE SINGLE HAND RECORD, THEN THE SINGLE BOARD RECORD.
001670     PERFORM 0100-READ-HAND-FILE THRU 0100-EXIT.
001680*    SAME SINGLE-RECORD-WHOLE-STATE TREATMENT AS 0100 ABOVE; AN
001690*    EMPTY BOARD-FILE (NO SETS YET PLAYED) INITIALIZES A
001700*    ZERO-SET WORKING BOARD (TICKET 33).
001710     PERFORM 0200-READ-BOARD-FILE THRU 0200-EXIT.
001720
001730*    SNAPSHOT THE REPORT'S BEFORE-COUNTS WHILE THE TABLES ARE
001740*    STILL EXACTLY AS READ, AHEAD OF ANY SOLVER CHANGES.
001750     PERFORM 0300-CAPTURE-BEFORE-COUNTS THRU 0300-EXIT.
001760
001770*    HAND THE WHOLE TURN TO THE SOLVER IN ONE CALL.
001780     PERFORM 0400-CALL-SOLVER THRU 0400-EXIT.
001790
001800     PERFORM 0500-VALIDATE-BOARD-OUTPUT THRU 0500-EXIT.
001810
001820*    SNAPSHOT THE AFTER-COUNTS NOW THAT THE SOLVER HAS RUN TO
001830*    ITS FIXED POINT.
001840     PERFORM 0700-CAPTURE-AFTER-COUNTS THRU 0700-EXIT.
001850
001860*    CLOSE THE READ-MODE FILES BEFORE RE-OPENING THEM OUTPUT.
001870     PERFORM 0010-CLOSE-INPUT-FILES THRU 0010-CLOSE-EXIT.
001880*    REWRITE BOTH FILES, ONCE EACH, WITH THE SOLVED STATE.
001890     PERFORM 0600-WRITE-HAND-FILE THRU 0600-EXIT.
001900*    REWRITE THE BOARD STATE, ONCE, AT THE END OF THE TURN.
001910     PERFORM 0800-WRITE-BOARD-FILE THRU 0800-EXIT.
001920
001930*    PRINT THE TURN-SUMMARY REPORT AND END THE RUN.
001940     PERFORM 0900-CALL-REPORT THRU 0900-EXIT.
001950
001960     STOP RUN.
001970
001980*    0000-EXIT - RETURN POINT FOR 0000.
001990*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002000*    WHOEVER PERFORMED 0000 THRU THIS EXIT.
002010 0000-EXIT.
002020     EXIT.
002030
002040*    0010-OPEN-INPUT-FILES / 0010-CLOSE-INPUT-FILES - PAIRED
002050*    OPEN/CLOSE FOR THE READ HALF OF THE TURN.  THE FILES ARE
002060*    RE-OPENED OUTPUT LATER FOR THE REWRITE (0600/0800).
002070 0010-OPEN-INPUT-FILES.
002080     OPEN INPUT HAND-FILE.
002090     IF HAND-FILE-STATUS NOT IS VALID-FILE-STATUS-CLASS
002100         DISPLAY "RMKTURN - HAND-FILE OPEN FAILED, STATUS "
002110                 HAND-FILE-STATUS
002120         STOP RUN
002130     END-IF.
002140
002150     OPEN INPUT BOARD-FILE.
002160     IF BOARD-FILE-STATUS NOT IS VALID-FILE-STATUS-CLASS
002170         DISPLAY "RMKTURN - BOARD-FILE OPEN FAILED, STATUS "
002180                 BOARD-FILE-STATUS
002190         STOP RUN
002200     END-IF.
002210
002220*    0010-EXIT - RETURN POINT FOR 0010.
002230*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002240*    WHOEVER PERFORMED 0010 THRU THIS EXIT.
002250 0010-EXIT.
002260     EXIT.
002270
002280 0010-CLOSE-INPUT-FILES.
002290     CLOSE HAND-FILE.
002300     CLOSE BOARD-FILE.
002310
002320*    0010-CLOSE-EXIT - RETURN POINT FOR 0010.
002330*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002340*    WHOEVER PERFORMED 0010 THRU THIS EXIT.
002350 0010-CLOSE-EXIT.
002360     EXIT.
002370
002380***************************************************************
002390*    0100-READ-HAND-FILE - HAND-FILE IS A SINGLE LOGICAL RECORD
002400*    (THE WHOLE HAND STATE); AN EMPTY FILE (TICKET 59, A PLAYER
002410*    STARTING WITH NO HAND TILES YET DEALT) IS NOT AN ERROR - IT
002420*    INITIALIZES A ZERO-TILE WORKING HAND AND CONTINUES.
002430***************************************************************
002440 0100-READ-HAND-FILE.
002450     READ HAND-FILE
002460         AT END
002470             MOVE ZERO TO HAND-TILE-COUNT
002480     END-READ.
002490
002500*    0100-EXIT - RETURN POINT FOR 0100.
002510*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002520*    WHOEVER PERFORMED 0100 THRU THIS EXIT.
002530 0100-EXIT.
002540     EXIT.
002550
002560*    0200-READ-BOARD-FILE - SAME SINGLE-RECORD-WHOLE-STATE
002570*    TREATMENT AS 0100 ABOVE; AN EMPTY BOARD-FILE (NO SETS YET
002580*    PLAYED) INITIALIZES A ZERO-SET WORKING BOARD (TICKET 33).
002590 0200-READ-BOARD-FILE.
002600     READ BOARD-FILE
002610         AT END
002620             MOVE ZERO TO BOARD-SET-COUNT
002630     END-READ.
002640
002650*    0200-EXIT - RETURN POINT FOR 0200.
002660*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002670*    WHOEVER PERFORMED 0200 THRU THIS EXIT.
002680 0200-EXIT.
002690     EXIT.
002700
002710*    0300-CAPTURE-BEFORE-COUNTS - REPORT "BEFORE" CONTROL
002720*    TOTALS, CAPTURED BEFORE THE SOLVER TOUCHES EITHER TABLE.
002730 0300-CAPTURE-BEFORE-COUNTS.
002740     MOVE LOW-VALUES TO COUNT-PAIR-R.
002750     MOVE BOARD-SET-COUNT TO BEFORE-SET-COUNT.
002760     MOVE HAND-TILE-COUNT TO BEFORE-HAND-COUNT.
002770
002780*    0300-EXIT - RETURN POINT FOR 0300.
002790*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002800*    WHOEVER PERFORMED 0300 THRU THIS EXIT.
002810 0300-EXIT.
002820     EXIT.
002830
002840*    0400-CALL-SOLVER - THE SOLVER'S "ONE FULL TURN" ENTRY
002850*    POINT.  DRIVES BOARD/HAND TO A FIXED POINT AND SETS
002860*    PROGRESS-FLAG.
002870 0400-CALL-SOLVER.
002880     MOVE "N" TO PROGRESS-FLAG.
002890     CALL "RMKSOLV" USING BOARD-REC, HAND-REC,
002900                           PROGRESS-FLAG.
002910
002920*    0400-EXIT - RETURN POINT FOR 0400.
002930*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002940*    WHOEVER PERFORMED 0400 THRU THIS EXIT.
002950 0400-EXIT.
002960     EXIT.
002970
002980***************************************************************
002990*    0500-VALIDATE-BOARD-OUTPUT - "BOARD.ISVALID() IS TRUE ONLY
003000*    IF EVERY CONTAINED SET IS VALID."  RUN AS A DIAGNOSTIC
003010*    SWEEP BEFORE THE REWRITE; A BAD SET IS LOGGED BUT DOES NOT
003020*    STOP THE RUN (TICKET 52 - SWEEP IS DIAGNOSTIC ONLY).
003030***************************************************************
003040 0500-VALIDATE-BOARD-OUTPUT.
003050     MOVE LOW-VALUES TO VALIDATE-VAR-R.
003060     MOVE "N" TO BOARD-BAD-SW.
003070
003080     IF BOARD-SET-COUNT NOT = ZERO
003090         PERFORM 0510-VALIDATE-ONE-SET THRU 0510-EXIT
003100                 VARYING VALID-SET-NUM FROM 1 BY 1
003110                 UNTIL VALID-SET-NUM > BOARD-SET-COUNT
003120     END-IF.
003130
003140*    0500-EXIT - RETURN POINT FOR 0500.
003150*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003160*    WHOEVER PERFORMED 0500 THRU THIS EXIT.
003170 0500-EXIT.
003180     EXIT.
003190
003200 0510-VALIDATE-ONE-SET.
003210     MOVE LOW-VALUES TO SET-EXT-REC-R.
003220     CALL "RMKVSET" USING BOARD-SETS (VALID-SET-NUM),
003230                           SET-EXT-REC.
003240
003250     IF SET-TYPE (VALID-SET-NUM) = "I"
003260         MOVE "Y" TO BOARD-BAD-SW
003270         DISPLAY "RMKTURN - OUTPUT BOARD SET "
003280                 VALID-SET-NUM " FAILED VALIDATION"
003290     END-IF.
003300
003310*    0510-EXIT - RETURN POINT FOR 0510.
003320*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003330*    WHOEVER PERFORMED 0510 THRU THIS EXIT.
003340 0510-EXIT.
003350     EXIT.
003360
003370*    0600-WRITE-HAND-FILE - REWRITE THE HAND STATE, ONCE, AT
003380*    THE END OF THE TURN.
003390 0600-WRITE-HAND-FILE.
003400     OPEN OUTPUT HAND-FILE.
003410     IF HAND-FILE-STATUS NOT IS VALID-FILE-STATUS-CLASS
003420         DISPLAY "RMKTURN - HAND-FILE REWRITE OPEN FAILED, "
003430                 "STATUS " HAND-FILE-STATUS
003440         STOP RUN
003450     END-IF.
003460
003470     WRITE HAND-REC.
003480     IF HAND-FILE-STATUS NOT IS VALID-FILE-STATUS-CLASS
003490         DISPLAY "RMKTURN - HAND-FILE WRITE FAILED, STATUS "
003500                 HAND-FILE-STATUS
003510     END-IF.
003520
003530     CLOSE HAND-FILE.
003540
003550*    0600-EXIT - RETURN POINT FOR 0600.
003560*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003570*    WHOEVER PERFORMED 0600 THRU THIS EXIT.
003580 0600-EXIT.
003590     EXIT.
003600
003610*    0700-CAPTURE-AFTER-COUNTS - REPORT "AFTER" CONTROL TOTALS,
003620*    CAPTURED AFTER THE SOLVER HAS RUN TO A FIXED POINT.
003630 0700-CAPTURE-AFTER-COUNTS.
003640     MOVE BOARD-SET-COUNT TO AFTER-SET-COUNT.
003650     MOVE HAND-TILE-COUNT TO AFTER-HAND-COUNT.
003660
003670*    0700-EXIT - RETURN POINT FOR 0700.
003680*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003690*    WHOEVER PERFORMED 0700 THRU THIS EXIT.
003700 0700-EXIT.
003710     EXIT.
003720
003730*    0800-WRITE-BOARD-FILE - REWRITE THE BOARD STATE, ONCE, AT
003740*    THE END OF THE TURN.
003750 0800-WRITE-BOARD-FILE.
003760     OPEN OUTPUT BOARD-FILE.
003770     IF BOARD-FILE-STATUS NOT IS VALID-FILE-STATUS-CLASS
003780         DISPLAY "RMKTURN - BOARD-FILE REWRITE OPEN FAILED, "
003790                 "STATUS " BOARD-FILE-STATUS
003800         STOP RUN
003810     END-IF.
003820
003830     WRITE BOARD-REC.
003840     IF BOARD-FILE-STATUS NOT IS VALID-FILE-STATUS-CLASS
003850         DISPLAY "RMKTURN - BOARD-FILE WRITE FAILED, STATUS "
003860                 BOARD-FILE-STATUS
003870     END-IF.
003880
003890     CLOSE BOARD-FILE.
003900
003910*    0800-EXIT - RETURN POINT FOR 0800.
003920*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003930*    WHOEVER PERFORMED 0800 THRU THIS EXIT.
003940 0800-EXIT.
003950     EXIT.
003960
003970*    0900-CALL-REPORT - THE TURN-SUMMARY REPORT: BEFORE/AFTER
003980*    COUNTS, THE PROGRESS FLAG, THE PER-SET DETAIL LISTING, AND
003990*    THE FINAL TOTAL LINE.
004000 0900-CALL-REPORT.
004010     CALL "RMKRPT" USING BEFORE-SET-COUNT,
004020                          AFTER-SET-COUNT,
004030                          BEFORE-HAND-COUNT,
004040                          AFTER-HAND-COUNT,
004050                          PROGRESS-FLAG,
004060                          BOARD-REC.
004070
004080*    0900-EXIT - RETURN POINT FOR 0900.
004090*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004100*    WHOEVER PERFORMED 0900 THRU THIS EXIT.
004110 0900-EXIT.
004120     EXIT.
