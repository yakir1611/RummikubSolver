000010***************************************************************
000020* PROGRAM-ID.  RMKSORT
000030* PURPOSE....  SORTS A FOURTEEN-TILE WORK TABLE IN PLACE, EITHER
000040*              BY TILE VALUE ALONE OR BY COLOR THEN VALUE.  ANY
000050*              CALLER THAT NEEDS TO HAND RMKVSET AN ASCENDING
000060*              RUN, OR NEEDS A HAND OR CANDIDATE SET DISPLAYED
000070*              AS AN "ORDERED COLLECTION," COMES THROUGH HERE -
000080*              ONE SORT ROUTINE, KEPT OUT OF EVERY CALLER.
000090* CALLED BY..  RMKVSET (0200-CHECK-RUN, 0300-CALC-RUN-LOGICAL-
000100*              RANGE), RMKSOLV (HAND AND CANDIDATE-SET ORDERING
000110*              BEFORE PLAY-RUN/PLAY-GROUP SCANS).
000120***************************************************************
000130*                   C H A N G E   L O G
000140***************************************************************
000150* 940621 ST  0003  ORIGINAL CODING - PULLED THE BUBBLE-SORT
000160* 940621 ST  0003  SHELL OUT OF THE OLD DCARS00 CALENDAR SCREEN
000170* 940621 ST  0003  PROGRAM, KEPT ONLY THE TABLE-OVER-TABLE LOOP.
000180* 941205 GP  0033  ADDED "C" MODE (COLOR THEN VALUE) FOR THE
000190* 941205 GP  0033  HAND-DISPLAY ORDERING - WAS VALUE-ONLY.
000200* 950310 GP  0046  BAD SORT-MODE-PARM FROM A CALLER WAS LEFT
000210* 950310 GP  0046  UNCHECKED - NOW DEFAULTS SILENTLY TO VALUE.
000220* 951122 ST  0063  SWAP OF THE LAST TWO TABLE ENTRIES WAS
000230* 951122 ST  0063  CLOBBERING ENTRY ONE ON A FULL TABLE - FIXED
000240* 951122 ST  0063  THE SWAP-TEMP MOVE ORDER.
000250* 960814 DK  0079  COLOR-RANK TABLE ADDED SO "C" MODE GIVES A
000260* 960814 DK  0079  STABLE, REPEATABLE COLOR ORDER (WAS COMPARING
000270* 960814 DK  0079  RAW COLOR LETTERS, WHICH SORTED WRONG).
000280* 980611 DK  9901  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN THIS
000290* 980611 DK  9901  PROGRAM, DATE-WRITTEN/COMPILED TEXT ONLY.
000300* 990119 DK  9901  Y2K SIGN-OFF RECORDED, NO CHANGE REQUIRED.
000310* 001114 ST  0118  ONE-ELEMENT AND EMPTY TABLES FELL THROUGH TO
000320* 001114 ST  0118  THE BUBBLE LOOP AND WASTED A PASS - SHORT-
000330* 001114 ST  0118  CIRCUITED WHEN TABLE-COUNT IS UNDER TWO.
000340***************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.    RMKSORT.
000370 AUTHOR.        S. TEMERZIDIS.
000380 INSTALLATION.  DATA PROCESSING CENTER.
000390 DATE-WRITTEN.  06/21/94.
000400 DATE-COMPILED.
000410 SECURITY.      INTERNAL USE ONLY.
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. PENTIUM-100.
000460 OBJECT-COMPUTER. PENTIUM-100.
000470 SPECIAL-NAMES.
000480     CLASS VALID-SORT-MODE-CLASS IS "C" "V"
000490     UPSI-0 ON STATUS IS RMKSORT-TRACE-SW.
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530*
000540*    EFFECTIVE-SORT-MODE IS THE MODE THIS RUN ACTUALLY USES -
000550*    COPIED FROM THE LINKAGE PARAMETER AND CHECKED AGAINST
000560*    MODE-CODE-TABLE BELOW, SO A BAD PARAMETER CANNOT SEND THE
000570*    COMPARE STEP DOWN AN UNDEFINED PATH.  CARRIED AS A 77, NOT
000580*    A GROUP FIELD, SINCE IT STANDS ALONE THE WAY SYNEXEIA DOES
000590*    IN THE OLD CALENDAR SCREEN SHELL THIS PROGRAM WAS CUT FROM.
000600*
000610 77  EFFECTIVE-SORT-MODE        PIC X(01).
000620*
000630*    LOW-KEY-SAVE - THE LEFT-HAND COMPARE KEY, HELD ACROSS THE
000640*    SECOND KEY BUILD IN 0110-COMPARE-ENTRIES.  A LONE COMPARE
000650*    SCRATCH FIELD, SO IT RIDES AS ITS OWN 77 ALONGSIDE THE MODE
000660*    BYTE ABOVE RATHER THAN IN A ONE-FIELD GROUP.
000670 77  LOW-KEY-SAVE               PIC 9(04).
000680
000690*    MODE-CODE-TABLE - THE TWO LEGAL SORT-MODE-PARM VALUES,
000700*    BUILT THE HOUSE WAY (ONE PACKED LITERAL REDEFINED AS AN
000710*    OCCURS TABLE) SO THE LEGAL SET LIVES IN ONE PLACE.
000720 01  MODE-CODE-TABLE            PIC X(02) VALUE "VC".
000730 01  MODE-CODE-TABLE-R REDEFINES MODE-CODE-TABLE.
000740     05 MODE-CODE-ENTRY         PIC X(01) OCCURS 2 TIMES
000750                                 INDEXED BY MODE-IDX.
000760
000770*    COLOR-RANK-TABLE GIVES "C" MODE A FIXED, REPEATABLE ORDER
000780*    FOR THE FOUR TILE COLORS - SAME PACKED-LITERAL/REDEFINES
000790*    TRICK AS THE MODE TABLE ABOVE.
000800 01  COLOR-RANK-TABLE           PIC X(04) VALUE "RBKY".
000810 01  COLOR-RANK-TABLE-R REDEFINES COLOR-RANK-TABLE.
000820     05 COLOR-RANK-ENTRY        PIC X(01) OCCURS 4 TIMES
000830                                 INDEXED BY COLOR-IDX.
000840
000850*    SORT-KEY-WORK PACKS A TILE'S COLOR RANK AND VALUE INTO ONE
000860*    COMPARABLE NUMBER - COLOR-RANK IS FORCED TO ZERO IN VALUE-
000870*    ONLY MODE SO THE COMPARE STEP NEEDS NO SPECIAL CASE.
000880 01  SORT-KEY-WORK.
000890     05 SORT-KEY-COLOR-RANK     PIC 9(02).
000900     05 SORT-KEY-TILE-VALUE     PIC 9(02).
000910 01  SORT-KEY-WORK-R REDEFINES SORT-KEY-WORK
000920                                PIC 9(04).
000930
000940*    SWAP-TEMP HOLDS ONE WHOLE TABLE ROW DURING AN EXCHANGE -
000950*    REDEFINED AS A SINGLE FOURTEEN-BYTE FIELD SO THE THREE-WAY
000960*    SWAP IS ONE MOVE IN, ONE MOVE ACROSS, ONE MOVE BACK.
000970 01  SWAP-TEMP.
000980     05 SWAP-TILE-ID            PIC S9(05).
000990     05 SWAP-TILE-VALUE         PIC 9(02).
001000     05 SWAP-TILE-COLOR         PIC X(01).
001010     05 SWAP-TILE-IS-JOKER      PIC X(01).
001020     05 FILLER                  PIC X(05).
001030 01  SWAP-TEMP-R REDEFINES SWAP-TEMP
001040                                PIC X(14).
001050
001060*    SORT-CTL HOLDS THE BUBBLE SORT'S OWN BOOKKEEPING - PASS
001070*    NUMBER, COMPARE SUBSCRIPTS, THE SHRINKING UNSORTED-RANGE
001080*    LIMIT, AND THE LOW/HIGH SUBSCRIPTS HANDED TO 0120-SWAP-
001090*    ENTRIES.  NONE OF THESE SURVIVE PAST ONE CALL.
001100 01  SORT-CTL.
001110     05 PASS-NUM                PIC 9(02) COMP.
001120     05 CMP-IDX                 PIC 9(02) COMP.
001130     05 HI-IDX                  PIC 9(02) COMP.
001140     05 LAST-UNSORTED           PIC 9(02) COMP.
001150     05 SWAP-LOW-IDX            PIC 9(02) COMP.
001160     05 SWAP-HIGH-IDX           PIC 9(02) COMP.
001170     05 FILLER                  PIC X(05).
001180
001190 LINKAGE SECTION.
001200*
001210*    SORT-PARM IS A LONE ONE-BYTE FIELD, NOT A RECORD, SO
001220*    IT CARRIES NO FILLER OF ITS OWN - THE TABLE THAT FOLLOWS
001230*    IS THE RECORD THIS PROGRAM ACTUALLY PADS.
001240 01  SORT-PARM                  PIC X(01).
001250
001260*    TILE-TABLE IS THE HOUSE "BARE" TILE-TABLE SHAPE - A
001270*    COUNT FIELD AND A FOURTEEN-TILE TABLE, NOTHING ELSE IN
001280*    BETWEEN - SO IT OVERLAYS RMKTURN'S HAND-REC, RMKVSET'S
001290*    SET-REC-2, AND ANY BARE-REC WORK COPY RMKSOLV BUILDS
001300*    BYTE FOR BYTE.  A CALLER WITH A TYPE BYTE IN ITS RECORD
001310*    (A BOARD SET) COPIES TILES INTO A BARE WORK COPY SHAPED
001320*    LIKE THIS ONE BEFORE CALLING, THE WAY RMKVSET DOES.
001330 01  TILE-TABLE.
001340     05 TABLE-COUNT             PIC 9(02) COMP.
001350     05 TABLE-TILES OCCURS 14 TIMES
001360                        INDEXED BY TABLE-IDX.
001370         10 TILE-ID             PIC S9(05).
001380         10 TILE-VALUE          PIC 9(02).
001390         10 TILE-COLOR          PIC X(01).
001400         10 TILE-IS-JOKER       PIC X(01).
001410         10 FILLER                 PIC X(05).
001420     05 FILLER                     PIC X(08).
001430
001440 PROCEDURE DIVISION USING SORT-PARM, TILE-TABLE.
001450
001460***************************************************************
001470*    0000-SORT-TILE-TABLE - ENTRY POINT.  VALIDATES THE MODE
001480*    PARAMETER, THEN RUNS AN ORDINARY BUBBLE SORT OF
001490*    TABLE-COUNT - 1 SHRINKING PASSES OVER THE TABLE.
001500***************************************************************
001510 0000-SORT-TILE-TABLE.
001520     MOVE SORT-PARM TO EFFECTIVE-SORT-MODE.
001530     SET MODE-IDX TO 1.
001540     SEARCH MODE-CODE-ENTRY
001550         AT END
001560             MOVE "V" TO EFFECTIVE-SORT-MODE
001570         WHEN MODE-CODE-ENTRY (MODE-IDX) = EFFECTIVE-SORT-MODE
001580             CONTINUE
001590     END-SEARCH.
001600
001610     IF TABLE-COUNT < 2
001620         GO 0000-EXIT
001630     END-IF.
001640
001650*    0100-BUBBLE-PASS RUNS ONE PASS OVER THE UNSORTED PORTION
001660*    OF THE TABLE, SETTLING ONE MORE ENTRY AT THE BOTTOM.
001670     PERFORM 0100-BUBBLE-PASS THRU 0100-EXIT
001680             VARYING PASS-NUM FROM 1 BY 1
001690             UNTIL PASS-NUM >= TABLE-COUNT.
001700
001710*    0000-EXIT - RETURN POINT FOR 0000.
001720*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
001730*    WHOEVER PERFORMED 0000 THRU THIS EXIT.
001740 0000-EXIT.
001750     GOBACK.
001760
001770***************************************************************
001780*    0100-BUBBLE-PASS - ONE PASS OVER THE UNSORTED PORTION OF
001790*    THE TABLE.  EACH PASS SETTLES ONE MORE ENTRY AT THE
001800*    BOTTOM, SO THE COMPARE RANGE SHRINKS BY ONE EACH TIME.
001810***************************************************************
001820 0100-BUBBLE-PASS.
001830     COMPUTE LAST-UNSORTED = TABLE-COUNT - PASS-NUM.
001840*    0110-COMPARE-ENTRIES BUILDS THE SORT KEY FOR ONE ADJACENT
001850*    PAIR AND SWAPS THEM WHEN OUT OF ORDER.
001860     PERFORM 0110-COMPARE-ENTRIES THRU 0110-EXIT
001870             VARYING CMP-IDX FROM 1 BY 1
001880             UNTIL CMP-IDX > LAST-UNSORTED.
001890
001900*    0100-EXIT - RETURN POINT FOR 0100.
001910*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
001920*    WHOEVER PERFORMED 0100 THRU THIS EXIT.
001930 0100-EXIT.
001940     EXIT.
001950
001960***************************************************************
001970*    0110-COMPARE-ENTRIES - BUILDS THE SORT KEY FOR ONE PAIR
001980*    OF ADJACENT ENTRIES AND SWAPS THEM WHEN OUT OF ORDER.  IN
001990*    VALUE-ONLY MODE THE COLOR RANK STAYS ZERO ON BOTH SIDES,
002000*    SO THE COMPARE REDUCES TO TILE VALUE ALONE.
002010***************************************************************
002020 0110-COMPARE-ENTRIES.
002030     COMPUTE HI-IDX = CMP-IDX + 1.
002040
002050     MOVE ZERO TO SORT-KEY-COLOR-RANK.
002060     IF EFFECTIVE-SORT-MODE = "C"
002070         SET COLOR-IDX TO 1
002080         SEARCH COLOR-RANK-ENTRY
002090             WHEN COLOR-RANK-ENTRY (COLOR-IDX)
002100                                  = TILE-COLOR (CMP-IDX)
002110                 SET SORT-KEY-COLOR-RANK TO COLOR-IDX
002120         END-SEARCH
002130     END-IF.
002140     MOVE TILE-VALUE (CMP-IDX) TO SORT-KEY-TILE-VALUE.
002150     MOVE SORT-KEY-WORK-R TO LOW-KEY-SAVE.
002160
002170     MOVE ZERO TO SORT-KEY-COLOR-RANK.
002180     IF EFFECTIVE-SORT-MODE = "C"
002190         SET COLOR-IDX TO 1
002200         SEARCH COLOR-RANK-ENTRY
002210             WHEN COLOR-RANK-ENTRY (COLOR-IDX)
002220                                  = TILE-COLOR (HI-IDX)
002230                 SET SORT-KEY-COLOR-RANK TO COLOR-IDX
002240         END-SEARCH
002250     END-IF.
002260     MOVE TILE-VALUE (HI-IDX) TO SORT-KEY-TILE-VALUE.
002270
002280     IF LOW-KEY-SAVE > SORT-KEY-WORK-R
002290         MOVE CMP-IDX TO SWAP-LOW-IDX
002300         MOVE HI-IDX  TO SWAP-HIGH-IDX
002310         PERFORM 0120-SWAP-ENTRIES
002320     END-IF.
002330
002340*    0110-EXIT - RETURN POINT FOR 0110.
002350*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002360*    WHOEVER PERFORMED 0110 THRU THIS EXIT.
002370 0110-EXIT.
002380     EXIT.
002390
002400***************************************************************
002410*    0120-SWAP-ENTRIES - EXCHANGES TWO TABLE ROWS THROUGH
002420*    SWAP-TEMP, WHOLE ROW AT A TIME.
002430***************************************************************
002440 0120-SWAP-ENTRIES.
002450     MOVE TABLE-TILES (SWAP-LOW-IDX)  TO SWAP-TEMP.
002460     MOVE TABLE-TILES (SWAP-HIGH-IDX)
002470       TO TABLE-TILES (SWAP-LOW-IDX).
002480     MOVE SWAP-TEMP-R TO TABLE-TILES (SWAP-HIGH-IDX).
002490
002500*    0120-EXIT - RETURN POINT FOR 0120.
002510*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002520*    WHOEVER PERFORMED 0120 THRU THIS EXIT.
002530 0120-EXIT.
002540     EXIT.
