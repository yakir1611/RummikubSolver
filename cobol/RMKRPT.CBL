000010***************************************************************
000020* PROGRAM-ID.  RMKRPT
000030* PURPOSE....  PRINTS THE ONE-PAGE TURN-SUMMARY REPORT AFTER A
000040*              SOLVER PASS - BEFORE/AFTER COUNTS, THE PROGRESS
000050*              FLAG, A LISTING OF EVERY SET LEFT ON THE BOARD,
000060*              AND A FINAL BOARD TOTAL LINE.
000070* CALLED BY..  RMKTURN, ONCE PER TURN, AFTER THE BOARD/HAND
000080*              FILES HAVE BEEN REWRITTEN.
000090***************************************************************
000100*                   C H A N G E   L O G
000110***************************************************************
000120* 940910 ST  0000  ORIGINAL CODING - TURN REPORT PRINTER LIFTED
000130* 940910 ST  0000  OUT OF THE OLD PEL02 LISTING-PRINT SHELL.
000140* 941205 ST  0009  SET-TYPE-NAME TABLE ADDED SO THE DETAIL LINE
000150* 941205 ST  0009  SHOWS "GROUP"/"RUN" INSTEAD OF THE RAW CODE.
000160* 950316 GP  0021  TOTAL LINE WAS COUNTING INVALID SETS INTO THE
000170* 950316 GP  0021  TILE TOTAL EVEN WHEN BOARD-SET-COUNT WAS ZERO -
000180* 950316 GP  0021  LOOP NOW GUARDED BY BOARD-SET-COUNT = ZERO.
000190* 960718 DK  0037  HEADING DATE WAS SHOWING 19-CENTURY STYLE
000200* 960718 DK  0037  YY ONLY - LEFT AS-IS, REPORT IS INTERNAL ONLY.
000210* 971102 GP  0048  ADDED PROGRESS-FLAG LINE TO THE HEADING BLOCK
000220* 971102 GP  0048  PER OPERATIONS REQUEST (TICKET DP-0048).
000230* 980611 DK  9901  Y2K REVIEW - RPT-YY IS DISPLAY-ONLY, PRINTED
000240* 980611 DK  9901  AS A 2-DIGIT YEAR ON AN INTERNAL LISTING ONLY -
000250* 980611 DK  9901  NO STORED-DATE ARITHMETIC IN THIS PROGRAM.
000260* 990119 DK  9901  Y2K SIGN-OFF RECORDED, NO CHANGE REQUIRED.
000270* 010226 ST  0053  ZERO-SET BOARD NOW PRINTS "NO SETS ON BOARD"
000280* 010226 ST  0053  DETAIL LINE INSTEAD OF AN EMPTY BODY.
000290* 020814 GP  0061  RENAMED THE LINKAGE PARAMETERS TO DROP THE OLD
000300* 020814 GP  0061  LK- TAG - THE RPT- TAG ALONE ALREADY SAYS WHICH
000310* 020814 GP  0061  PROGRAM OWNS THEM, NO NEED FOR BOTH.
000320* 030227 ST  0066  DETAIL-LINE TOTAL-TILE-COUNT ACCUMULATOR RE-
000330* 030227 ST  0066  CHECKED AGAINST THE BOARD FILE'S OWN TILE COUNT -
000340* 030227 ST  0066  NO DISCREPANCY FOUND, NO CODE CHANGE REQUIRED.
000350***************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.    RMKRPT.
000380 AUTHOR.        S. TEMERZIDIS.
000390 INSTALLATION.  DATA PROCESSING CENTER.
000400 DATE-WRITTEN.  09/10/94.
000410 DATE-COMPILED.
000420 SECURITY.      INTERNAL USE ONLY.
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. PENTIUM-100.
000470 OBJECT-COMPUTER. PENTIUM-100.
000480 SPECIAL-NAMES.
000490*    C01/TOP-OF-FORM STARTS EACH REPORT ON A NEW PAGE - THIS
000500*    PROGRAM ONLY EVER PRINTS ONE PAGE, BUT THE HOUSE STANDARD
000510*    IS TO ADVANCE ON TOP-OF-FORM REGARDLESS.
000520     C01 IS TOP-OF-FORM
000530*    VALID-SET-CODE-CLASS LETS 0110 TEST A RAW SET-TYPE BYTE
000540*    WITHOUT A STRING OF OR CONDITIONS.
000550     CLASS VALID-SET-CODE-CLASS IS "G" "R"
000560*    UPSI-0 IS THE USUAL OPERATOR TRACE TOGGLE - UNUSED UNLESS
000570*    SOMEONE FLIPS IT ON THE RUN DECK FOR A ONE-OFF DEBUG RUN.
000580     UPSI-0 ON STATUS IS RMKRPT-TRACE-SW.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*    TURNRPT IS A PLAIN LINE-SEQUENTIAL PRINT FILE - NO PRINTER
000630*    SPOOL CLASS OR FORMS CONTROL, JUST TEXT FOR THE OPERATOR
000640*    TO VIEW OR ROUTE TO A LOCAL PRINTER.
000650     SELECT TURN-RPT ASSIGN TO "TURNRPT"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS RPT-FILE-STATUS.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  TURN-RPT
000720     LABEL RECORDS ARE OMITTED.
000730*    RPT-LINE IS THE ONE PRINT SLOT EVERY HEADING, DETAIL, AND
000740*    TOTAL LINE IN THIS PROGRAM IS WRITTEN THROUGH.
000750 01  RPT-LINE                 PIC X(80).
000760
000770 WORKING-STORAGE SECTION.
000780*
000790*    RPT-FILE-STATUS - FILE-CONTROL STATUS BYTE FOR TURN-RPT.
000800*    A LONE STATUS BYTE, NOT PART OF ANY LARGER RECORD, SO IT IS
000810*    CARRIED AS A 77 THE WAY THE OLD KTIM SHELL CARRIED ITS OWN
000820*    STANDALONE SWITCH BYTES, RIGHT AHEAD OF ANY 01 IN THIS
000830*    SECTION.
000840*
000850 77  RPT-FILE-STATUS          PIC XX.
000860
000870*    RPT-DATE-RAW IS THE SIX-DIGIT RUN DATE FROM THE SYSTEM
000880*    CLOCK, REDEFINED INTO ITS YY/MM/DD COMPONENTS SO THE
000890*    HEADING CAN PRINT IT IN HOUSE MM/DD/YY ORDER.
000900 01  RPT-DATE-RAW             PIC 9(06).
000910 01  RPT-DATE-RAW-R REDEFINES RPT-DATE-RAW.
000920     05 RPT-YY                PIC 9(02).
000930     05 RPT-MM                PIC 9(02).
000940     05 RPT-DD                PIC 9(02).
000950
000960*    SET-TYPE-NAME-TABLE - SAME PACKED-LITERAL/REDEFINES TRICK
000970*    THE OLD PEL02 COLOR-TABLE USED, HOLDING THE TWO SPELLED-OUT
000980*    SET-TYPE NAMES THE DETAIL LINE PRINTS INSTEAD OF THE RAW
000990*    ONE-BYTE SET-TYPE CODE.
001000 01  SET-TYPE-CODE-TABLE       PIC X(02) VALUE "GR".
001010 01  SET-TYPE-CODE-TABLE-R REDEFINES SET-TYPE-CODE-TABLE.
001020     05 SET-TYPE-CODE-ENTRY    PIC X(01) OCCURS 2 TIMES.
001030
001040 01  SET-TYPE-NAME-TABLE.
001050     05 PIC X(08) VALUE "GROUP   ".
001060     05 PIC X(08) VALUE "RUN     ".
001070 01  SET-TYPE-NAME-TABLE-R REDEFINES SET-TYPE-NAME-TABLE.
001080     05 SET-TYPE-NAME-ENTRY    PIC X(08) OCCURS 2 TIMES
001090                               INDEXED BY TYPE-NAME-IDX.
001100
001110*    RPT-TOTAL-PAIR ACCUMULATES THE FINAL TOTAL LINE'S TWO
001120*    CONTROL TOTALS TOGETHER SO BOTH CAN BE ZEROED WITH ONE
001130*    MOVE AT THE TOP OF THE TOTAL-LINE PARAGRAPH.
001140 01  RPT-TOTAL-PAIR.
001150     05 RPT-TOTAL-SET-COUNT   PIC 9(02) COMP.
001160     05 RPT-TOTAL-TILE-COUNT  PIC 9(02) COMP.
001170 01  RPT-TOTAL-PAIR-R REDEFINES RPT-TOTAL-PAIR PIC X(04).
001180
001190*    RPT-SCAN-VAR CARRIES THE BOARD-SET SUBSCRIPT AND THE
001200*    SWITCH THAT REMEMBERS WHETHER 0120'S SEARCH FOUND A NAME
001210*    FOR THE CURRENT SET'S TYPE CODE.
001220 01  RPT-SCAN-VAR.
001230     05 RPT-SET-NUM            PIC 9(02) COMP.
001240     05 RPT-TYPE-MATCH-SW      PIC X(01).
001250         88 RPT-TYPE-MATCHED   VALUE "Y".
001260     05 FILLER                 PIC X(05).
001270
001280*    RPT-HEAD-1/2/3 - THE THREE PRINTED HEADING LINES, BUILT
001290*    AS FILLER-AND-FIELD GROUPS THE WAY PEL02 BUILDS ITS PRT-1
001300*    THROUGH PRT-4 PRINT LINES.
001310*
001320*    RPT-HEAD-1 CARRIES THE REPORT TITLE AND THE RUN DATE IN
001330*    HOUSE MM/DD/YY ORDER - THE SAME ORDER EVERY OTHER PRINTED
001340*    REPORT IN THIS SHOP USES.
001350 01  RPT-HEAD-1.
001360     05 FILLER                 PIC X(05) VALUE SPACES.
001370     05 FILLER                 PIC X(22)
001380                    VALUE "RUMMIKUB TURN SUMMARY".
001390     05 FILLER                 PIC X(05) VALUE SPACES.
001400     05 RPT-H1-MM              PIC Z9.
001410     05 FILLER                 PIC X(01) VALUE "/".
001420     05 RPT-H1-DD              PIC 99.
001430     05 FILLER                 PIC X(01) VALUE "/".
001440     05 RPT-H1-YY              PIC 99.
001450     05 FILLER                 PIC X(39) VALUE SPACES.
001460
001470*    RPT-HEAD-2 SHOWS THE BOARD'S SET COUNT BEFORE THE TURN WAS
001480*    PLAYED AGAINST THE SET COUNT AFTER - THE OPERATOR'S FIRST
001490*    CHECK THAT THE SOLVER ACTUALLY DID SOMETHING.
001500 01  RPT-HEAD-2.
001510     05 FILLER                 PIC X(05) VALUE SPACES.
001520     05 FILLER                 PIC X(20)
001530                    VALUE "BOARD SETS  BEFORE ".
001540     05 RPT-H2-BEFORE-SETS     PIC ZZ9.
001550     05 FILLER                 PIC X(04) VALUE SPACES.
001560     05 FILLER                 PIC X(07) VALUE "AFTER ".
001570     05 RPT-H2-AFTER-SETS      PIC ZZ9.
001580     05 FILLER                 PIC X(36) VALUE SPACES.
001590
001600*    RPT-HEAD-3 ADDS THE HAND-TILE COUNTS AND SPELLS OUT WHETHER
001610*    THE SOLVER'S PROGRESS FLAG CAME BACK YES OR NO - TICKET
001620*    DP-0048 PER OPERATIONS, SEE CHANGE LOG.
001630 01  RPT-HEAD-3.
001640     05 FILLER                 PIC X(05) VALUE SPACES.
001650     05 FILLER                 PIC X(20)
001660                    VALUE "HAND TILES  BEFORE ".
001670     05 RPT-H3-BEFORE-TILES    PIC ZZ9.
001680     05 FILLER                 PIC X(04) VALUE SPACES.
001690     05 FILLER                 PIC X(07) VALUE "AFTER ".
001700     05 RPT-H3-AFTER-TILES     PIC ZZ9.
001710     05 FILLER                 PIC X(05) VALUE SPACES.
001720     05 FILLER                 PIC X(09) VALUE "PROGRESS ".
001730     05 RPT-H3-PROGRESS        PIC X(03).
001740     05 FILLER                 PIC X(19) VALUE SPACES.
001750
001760*    RPT-DETAIL-LINE IS ONE PER-SET LINE OF THE BODY OF THE
001770*    REPORT - SET NUMBER, SPELLED-OUT TYPE, AND TILE COUNT.
001780*    ONE LINE PRINTS PER BOARD SET, IN THE SAME ORDER THE SETS
001790*    SIT IN RPT-BOARD-REC - NO RE-SORT OF THE BOARD FOR PRINT.
001800 01  RPT-DETAIL-LINE.
001810     05 FILLER                 PIC X(08) VALUE SPACES.
001820     05 FILLER                 PIC X(04) VALUE "SET ".
001830     05 RPT-DET-SET-NUM        PIC ZZ9.
001840     05 FILLER                 PIC X(04) VALUE SPACES.
001850     05 RPT-DET-TYPE-NAME      PIC X(08).
001860     05 FILLER                 PIC X(04) VALUE SPACES.
001870     05 FILLER                 PIC X(07) VALUE "TILES ".
001880     05 RPT-DET-TILE-COUNT     PIC Z9.
001890     05 FILLER                 PIC X(40) VALUE SPACES.
001900
001910*    RPT-NO-SETS-LINE IS THE ONE LINE PRINTED INSTEAD OF ANY
001920*    DETAIL LINES WHEN RPT-BOARD-REC SHOWS NO SETS AT ALL.
001930 01  RPT-NO-SETS-LINE.
001940     05 FILLER                 PIC X(08) VALUE SPACES.
001950     05 FILLER                 PIC X(17) VALUE "NO SETS ON BOARD".
001960     05 FILLER                 PIC X(55) VALUE SPACES.
001970
001980*    RPT-TOTAL-LINE IS THE DASHED RULE PRINTED AHEAD OF THE
001990*    FINAL TOTALS, SEPARATING THEM FROM THE DETAIL BODY ABOVE -
002000*    SAME DASHED-RULE-BEFORE-TOTALS STYLE AS THE OLD PEL02
002010*    LISTING THIS PROGRAM WAS LIFTED FROM.
002020 01  RPT-TOTAL-LINE.
002030     05 FILLER                 PIC X(05) VALUE SPACES.
002040     05 FILLER                 PIC X(26) VALUE ALL "-".
002050     05 FILLER                 PIC X(49) VALUE SPACES.
002060*    RPT-TOTAL-LINE-2 CARRIES THE BOARD-WIDE SET COUNT AND
002070*    TILE COUNT THAT 0200-PRINT-TOTAL-LINE MOVES AND WRITES.
002080 01  RPT-TOTAL-LINE-2.
002090     05 FILLER                 PIC X(05) VALUE SPACES.
002100     05 FILLER                 PIC X(07) VALUE "TOTAL ".
002110     05 RPT-TOT-SET-COUNT      PIC ZZ9.
002120     05 FILLER                 PIC X(06) VALUE " SETS,".
002130     05 RPT-TOT-TILE-COUNT     PIC ZZ9.
002140     05 FILLER                 PIC X(06) VALUE " TILES".
002150     05 FILLER                 PIC X(49) VALUE SPACES.
002160
002170 LINKAGE SECTION.
002180*    EACH LINKAGE ITEM BELOW IS A PLAIN STAND-ALONE PARAMETER,
002190*    NOT PART OF ONE BIGGER CALL RECORD - RMKTURN HANDS THEM
002200*    DOWN ONE AT A TIME IN THE ORDER THE PROCEDURE DIVISION
002210*    USING CLAUSE BELOW LISTS THEM.
002220*    RPT-BEFORE-SET-COUNT THROUGH RPT-PROGRESS-FLAG ARE
002230*    THE BEFORE/AFTER SET AND HAND COUNTS AND THE PROGRESS
002240*    SWITCH RMKTURN PASSES DOWN FOR THE CLOSING SUMMARY LINES.
002250 01  RPT-BEFORE-SET-COUNT  PIC 9(02) COMP.
002260 01  RPT-AFTER-SET-COUNT   PIC 9(02) COMP.
002270 01  RPT-BEFORE-HAND-COUNT PIC 9(02) COMP.
002280 01  RPT-AFTER-HAND-COUNT  PIC 9(02) COMP.
002290 01  RPT-PROGRESS-FLAG     PIC X(01).
002300     88 RPT-MADE-PROGRESS  VALUE "Y".
002310
002320*    RPT-BOARD-REC IS THE FINAL BOARD LAYOUT HANDED DOWN
002330*    BY RMKTURN - THE SAME SET/TILE SHAPE CARRIED THROUGHOUT
002340*    THIS SYSTEM, READ HERE ONLY TO DRIVE THE PRINTED REPORT.
002350 01  RPT-BOARD-REC.
002360     05 RPT-BOARD-SET-COUNT    PIC 9(02) COMP.
002370     05 RPT-BOARD-SETS OCCURS 20 TIMES.
002380         10 RPT-SET-TILE-COUNT   PIC 9(02) COMP.
002390         10 RPT-SET-TYPE         PIC X(01).
002400         10 RPT-SET-TILES OCCURS 14 TIMES.
002410             15 RPT-TILE-ID        PIC S9(05).
002420             15 RPT-TILE-VALUE     PIC 9(02).
002430             15 RPT-TILE-COLOR     PIC X(01).
002440             15 RPT-TILE-IS-JOKER  PIC X(01).
002450             15 FILLER             PIC X(05).
002460         10 FILLER               PIC X(07).
002470     05 FILLER                 PIC X(10).
002480
002490 PROCEDURE DIVISION USING RPT-BEFORE-SET-COUNT,
002500                           RPT-AFTER-SET-COUNT,
002510                           RPT-BEFORE-HAND-COUNT,
002520                           RPT-AFTER-HAND-COUNT,
002530                           RPT-PROGRESS-FLAG,
002540                           RPT-BOARD-REC.
002550
002560***************************************************************
002570*    0000-PRINT-TURN-REPORT - ENTRY POINT.  OPENS THE REPORT,
002580*    PRINTS THE HEADING BLOCK, THE PER-SET DETAIL LISTING, AND
002590*    THE FINAL TOTAL LINE, THEN CLOSES THE REPORT.
002600***************************************************************
002610 0000-PRINT-TURN-REPORT.
002620     OPEN OUTPUT TURN-RPT.
002630
002640*    HEADING LINE 1 - REPORT TITLE AND RUN DATE, TOP OF FORM.
002650     ACCEPT RPT-DATE-RAW FROM DATE.
002660     MOVE RPT-MM TO RPT-H1-MM.
002670     MOVE RPT-DD TO RPT-H1-DD.
002680     MOVE RPT-YY TO RPT-H1-YY.
002690     WRITE RPT-LINE FROM RPT-HEAD-1 AFTER ADVANCING TOP-OF-FORM.
002700
002710*    HEADING LINE 2 - BEFORE/AFTER BOARD SET COUNTS.
002720     MOVE RPT-BEFORE-SET-COUNT TO RPT-H2-BEFORE-SETS.
002730     MOVE RPT-AFTER-SET-COUNT TO RPT-H2-AFTER-SETS.
002740     WRITE RPT-LINE FROM RPT-HEAD-2 AFTER ADVANCING 2 LINES.
002750
002760*    HEADING LINE 3 - BEFORE/AFTER HAND TILE COUNTS AND THE
002770*    PROGRESS FLAG SPELLED OUT YES/NO FOR THE OPERATOR.
002780     MOVE RPT-BEFORE-HAND-COUNT TO RPT-H3-BEFORE-TILES.
002790     MOVE RPT-AFTER-HAND-COUNT TO RPT-H3-AFTER-TILES.
002800     IF RPT-MADE-PROGRESS
002810         MOVE "YES" TO RPT-H3-PROGRESS
002820     ELSE
002830         MOVE "NO " TO RPT-H3-PROGRESS
002840     END-IF.
002850     WRITE RPT-LINE FROM RPT-HEAD-3 AFTER ADVANCING 1 LINE.
002860
002870*    0100-PRINT-SET-DETAIL-LOOP PRINTS ONE LINE PER BOARD SET
002880*    OR THE NO-SETS LINE WHEN THE BOARD IS EMPTY.
002890     PERFORM 0100-PRINT-SET-DETAIL-LOOP THRU 0100-EXIT.
002900*    0200-PRINT-TOTAL-LINE PRINTS THE FINAL BOARD-WIDE SET AND
002910*    TILE CONTROL TOTALS.
002920     PERFORM 0200-PRINT-TOTAL-LINE THRU 0200-EXIT.
002930
002940     CLOSE TURN-RPT.
002950
002960*    0000-EXIT - RETURN POINT FOR 0000.
002970*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
002980*    WHOEVER PERFORMED 0000 THRU THIS EXIT.
002990 0000-EXIT.
003000     EXIT.
003010
003020***************************************************************
003030*    0100-PRINT-SET-DETAIL-LOOP - ONE DETAIL LINE PER SET ON
003040*    THE BOARD, IN BOARD ORDER.  AN EMPTY BOARD PRINTS THE
003050*    "NO SETS ON BOARD" LINE INSTEAD OF AN EMPTY BODY.
003060***************************************************************
003070 0100-PRINT-SET-DETAIL-LOOP.
003080*    TICKET DP-0053 - AN EMPTY BOARD USED TO FALL THROUGH WITH
003090*    NO DETAIL BODY AT ALL, WHICH READ LIKE A BROKEN REPORT.
003100     IF RPT-BOARD-SET-COUNT = ZERO
003110         WRITE RPT-LINE FROM RPT-NO-SETS-LINE
003120             AFTER ADVANCING 2 LINES
003130     ELSE
003140*    0110-PRINT-ONE-SET-DETAIL PRINTS ONE BOARD SET'S DETAIL
003150*    LINE - SET NUMBER, SPELLED-OUT TYPE NAME, AND TILE COUNT.
003160         PERFORM 0110-PRINT-ONE-SET-DETAIL THRU 0110-EXIT
003170                 VARYING RPT-SET-NUM FROM 1 BY 1
003180                 UNTIL RPT-SET-NUM > RPT-BOARD-SET-COUNT
003190     END-IF.
003200
003210*    0100-EXIT - RETURN POINT FOR 0100.
003220*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003230*    WHOEVER PERFORMED 0100 THRU THIS EXIT.
003240 0100-EXIT.
003250     EXIT.
003260
003270*    0110-PRINT-ONE-SET-DETAIL PRINTS ONE BOARD SET'S DETAIL
003280*    LINE - SET NUMBER, SPELLED-OUT TYPE NAME, AND TILE COUNT.
003290 0110-PRINT-ONE-SET-DETAIL.
003300*    RPT-TYPE-MATCH-SW STARTS "N" EACH PASS SO A SET-TYPE CODE
003310*    THAT FAILS VALID-SET-CODE-CLASS FALLS THROUGH TO "UNKNOWN "
003320*    BELOW RATHER THAN CARRYING THE PRIOR SET'S NAME FORWARD.
003330     MOVE "N" TO RPT-TYPE-MATCH-SW.
003340     IF RPT-SET-TYPE (RPT-SET-NUM) IS VALID-SET-CODE-CLASS
003350*    0120-LOOKUP-SET-TYPE-NAME TRANSLATES THE RAW SET-TYPE CODE
003360*    INTO ITS SPELLED-OUT NAME VIA THE PARALLEL TABLE.
003370         PERFORM 0120-LOOKUP-SET-TYPE-NAME THRU 0120-EXIT
003380     ELSE
003390         MOVE "UNKNOWN " TO RPT-DET-TYPE-NAME
003400     END-IF.
003410
003420     MOVE RPT-SET-NUM TO RPT-DET-SET-NUM.
003430     MOVE RPT-SET-TILE-COUNT (RPT-SET-NUM) TO RPT-DET-TILE-COUNT.
003440     WRITE RPT-LINE FROM RPT-DETAIL-LINE AFTER ADVANCING 1 LINE.
003450
003460*    0110-EXIT - RETURN POINT FOR 0110.
003470*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003480*    WHOEVER PERFORMED 0110 THRU THIS EXIT.
003490 0110-EXIT.
003500     EXIT.
003510
003520*    0120-LOOKUP-SET-TYPE-NAME - TRANSLATES THE ONE-BYTE
003530*    RPT-SET-TYPE CODE ('G'/'R') INTO ITS SPELLED-OUT NAME, VIA
003540*    THE PARALLEL ONE-BYTE CODE TABLE.
003550 0120-LOOKUP-SET-TYPE-NAME.
003560*    SET-TYPE-CODE-ENTRY AND SET-TYPE-NAME-ENTRY ARE PARALLEL
003570*    TABLES, SAME SUBSCRIPT DRIVING BOTH - THE PEL02 COLOR-TABLE
003580*    TRICK, JUST WITH SET-TYPE LETTERS INSTEAD OF COLOR LETTERS.
003590     SET TYPE-NAME-IDX TO 1.
003600     SEARCH SET-TYPE-NAME-ENTRY
003610         WHEN SET-TYPE-CODE-ENTRY (TYPE-NAME-IDX)
003620                                  = RPT-SET-TYPE (RPT-SET-NUM)
003630             MOVE SET-TYPE-NAME-ENTRY (TYPE-NAME-IDX)
003640                 TO RPT-DET-TYPE-NAME
003650             MOVE "Y" TO RPT-TYPE-MATCH-SW
003660     END-SEARCH.
003670
003680     IF NOT RPT-TYPE-MATCHED
003690         MOVE "UNKNOWN " TO RPT-DET-TYPE-NAME
003700     END-IF.
003710
003720*    0120-EXIT - RETURN POINT FOR 0120.
003730*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
003740*    WHOEVER PERFORMED 0120 THRU THIS EXIT.
003750 0120-EXIT.
003760     EXIT.
003770
003780***************************************************************
003790*    0200-PRINT-TOTAL-LINE - FINAL CONTROL TOTAL: THE BOARD'S
003800*    TOTAL SET COUNT AND TOTAL TILE COUNT ACROSS ALL SETS.
003810***************************************************************
003820 0200-PRINT-TOTAL-LINE.
003830*    SET COUNT IS KNOWN DIRECTLY FROM THE BOARD RECORD; TILE
003840*    COUNT MUST BE ACCUMULATED SET BY SET BELOW.
003850*    TICKET DP-0021 - RPT-TOTAL-PAIR-R IS CLEARED FIRST SO A
003860*    ZERO-SET BOARD CANNOT CARRY A STALE TILE TOTAL INTO PRINT.
003870     MOVE LOW-VALUES TO RPT-TOTAL-PAIR-R.
003880     MOVE RPT-BOARD-SET-COUNT TO RPT-TOTAL-SET-COUNT.
003890
003900     IF RPT-BOARD-SET-COUNT NOT = ZERO
003910*    0210-ADD-ONE-SET-TILES ADDS ONE BOARD SET'S TILE COUNT
003920*    INTO THE RUNNING TOTAL-TILE-COUNT ACCUMULATOR.
003930         PERFORM 0210-ADD-ONE-SET-TILES THRU 0210-EXIT
003940                 VARYING RPT-SET-NUM FROM 1 BY 1
003950                 UNTIL RPT-SET-NUM > RPT-BOARD-SET-COUNT
003960     END-IF.
003970
003980*    THE DASHED RULE LINE, THEN THE TOTALS LINE ITSELF.
003990     WRITE RPT-LINE FROM RPT-TOTAL-LINE AFTER ADVANCING 2 LINES.
004000
004010     MOVE RPT-TOTAL-SET-COUNT TO RPT-TOT-SET-COUNT.
004020     MOVE RPT-TOTAL-TILE-COUNT TO RPT-TOT-TILE-COUNT.
004030     WRITE RPT-LINE FROM RPT-TOTAL-LINE-2 AFTER ADVANCING 1 LINE.
004040
004050*    0200-EXIT - RETURN POINT FOR 0200.
004060*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004070*    WHOEVER PERFORMED 0200 THRU THIS EXIT.
004080 0200-EXIT.
004090     EXIT.
004100
004110*    0210-ADD-ONE-SET-TILES ADDS ONE BOARD SET'S TILE COUNT
004120*    INTO THE RUNNING TOTAL-TILE-COUNT ACCUMULATOR.
004130 0210-ADD-ONE-SET-TILES.
004140     ADD RPT-SET-TILE-COUNT (RPT-SET-NUM)
004150         TO RPT-TOTAL-TILE-COUNT.
004160
004170*    0210-EXIT - RETURN POINT FOR 0210.
004180*    NOTHING IS DONE HERE BUT HANDING CONTROL BACK TO
004190*    WHOEVER PERFORMED 0210 THRU THIS EXIT.
004200 0210-EXIT.
004210     EXIT.
